000100***************************************************************** ALRHST01
000200*   COPYBOOK ALRHST01     FLEET ALERT HISTORY RECORD (VIEW #1)    ALRHST01
000300***************************************************************** ALRHST01
000400*   ONE ROW PER STATE TRANSITION OF AN ALERT - APPEND ONLY.       ALRHST01
000500*   FLAT FD VIEW ONLY.  WRITTEN BY ALR0200 EVERY TIME AN ALERT    ALRHST01
000600*   MOVES CREATED -> ESCALATED / AUTO_CLOSED / RESOLVED.  SEE     ALRHST01
000700*   ALRHST02 FOR THE TREND BUCKET (WAS A SECOND 01 LEVEL IN THIS  ALRHST01
000800*   MEMBER - SPLIT OUT FOR THE SAME REASON AS ALRMST01/ALRMST02). ALRHST01
000900***************************************************************** ALRHST01
001000 01  AHS-HISTORY-RECORD.                                          ALRHST01
001100     05  AHS-HISTORY-ID            PIC X(36).                     ALRHST01
001200     05  AHS-ALERT-ID              PIC X(36).                     ALRHST01
001300     05  AHS-FROM-STATUS           PIC X(11).                     ALRHST01
001400     05  AHS-TO-STATUS             PIC X(11).                     ALRHST01
001500         88  AHS-TO-ESCALATED          VALUE 'ESCALATED'.         ALRHST01
001600         88  AHS-TO-AUTO-CLOSED        VALUE 'AUTO_CLOSED'.       ALRHST01
001700         88  AHS-TO-RESOLVED           VALUE 'RESOLVED'.          ALRHST01
001800     05  AHS-HIST-TIMESTAMP.                                      ALRHST01
001900         10  AHS-HIST-DATE         PIC 9(8).                      ALRHST01
002000         10  AHS-HIST-TIME         PIC 9(6).                      ALRHST01
002100     05  AHS-HIST-TIMESTAMP-X REDEFINES                           ALRHST01
002200                              AHS-HIST-TIMESTAMP.                 ALRHST01
002300         10  AHS-HIST-TIMESTAMP-CHARS PIC X(14).                  ALRHST01
002400     05  AHS-REASON                PIC X(200).                    ALRHST01
002500     05  AHS-CHANGED-BY            PIC X(20).                     ALRHST01
002600     05  AHS-EVENT-TYPE            PIC X(12).                     ALRHST01
002700         88  AHS-EVT-CREATED           VALUE 'CREATED'.           ALRHST01
002800         88  AHS-EVT-ESCALATED         VALUE 'ESCALATED'.         ALRHST01
002900         88  AHS-EVT-AUTO-CLOSED       VALUE 'AUTO_CLOSED'.       ALRHST01
003000         88  AHS-EVT-RESOLVED          VALUE 'RESOLVED'.          ALRHST01
003100     05  FILLER                    PIC X(10).                     ALRHST01
