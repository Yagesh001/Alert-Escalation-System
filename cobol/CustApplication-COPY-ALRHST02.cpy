000100***************************************************************** ALRHST02
000200*   COPYBOOK ALRHST02     TREND BUCKET TABLE (IN-MEMORY)          ALRHST02
000300***************************************************************** ALRHST02
000400*   ONE ENTRY PER (CALENDAR DATE, EVENT TYPE) - ACCUMULATED BY    ALRHST02
000500*   ALR0400 WHEN THE DASHBOARD TREND SECTION SCANS THE HISTORY    ALRHST02
000600*   FILE FOR THE LAST D DAYS.                                     ALRHST02
000700***************************************************************** ALRHST02
000800 01  AHS-TREND-TABLE.                                             ALRHST02
000900     05  AHS-TREND-ENTRY           OCCURS 400 TIMES               ALRHST02
001000                                   INDEXED BY AHS-TREND-NDX       ALRHST02
001050                                              AHS-TREND-NDX2.     ALRHST02
001100         10  AHS-TREND-DATE        PIC 9(8).                      ALRHST02
001200         10  AHS-TREND-EVENT-TYPE  PIC X(12).                     ALRHST02
001300         10  AHS-TREND-COUNT       PIC 9(5) COMP-3.               ALRHST02
001400     05  FILLER                    PIC X(1).                      ALRHST02
