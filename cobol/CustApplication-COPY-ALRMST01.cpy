000100***************************************************************** ALRMST01
000200*   COPYBOOK ALRMST01     FLEET ALERT MASTER RECORD  (VIEW #1)    ALRMST01
000300***************************************************************** ALRMST01
000400*   ONE ROW PER ALERT RAISED BY A SOURCE MODULE (SAFETY,          ALRMST01
000500*   COMPLIANCE, FEEDBACK, MAINTENANCE).  FLAT FD VIEW ONLY - ONE  ALRMST01
000600*   READ = ONE ROW.  LOADED WHOLESALE INTO WS-ALERT-TABLE BY THE  ALRMST01
000700*   BATCH DRIVERS FOR IN-MEMORY LOOKUP, NO ISAM ON THIS BUILD.    ALRMST01
000800*   SEE ALRMST02 FOR THE SEVERITY RANK TABLE (WAS A SECOND 01     ALRMST01
000900*   LEVEL IN THIS MEMBER - SPLIT OUT SO AN FD COPY OF THIS BOOK   ALRMST01
001000*   NEVER CARRIES A SECOND ALIASING RECORD INTO THE FILE BUFFER). ALRMST01
001100***************************************************************** ALRMST01
001200 01  ALM-ALERT-RECORD.                                            ALRMST01
001300     05  ALM-ALERT-ID              PIC X(36).                     ALRMST01
001400     05  ALM-ALERT-TYPE            PIC X(30).                     ALRMST01
001500         88  ALM-TYPE-OVERSPEEDING   VALUE 'OVERSPEEDING'.        ALRMST01
001600         88  ALM-TYPE-HARSH-BRAKING  VALUE 'HARSH_BRAKING'.       ALRMST01
001700         88  ALM-TYPE-HARSH-ACCEL    VALUE                        ALRMST01
001800                                  'HARSH_ACCELERATION'.           ALRMST01
001900         88  ALM-TYPE-ROUTE-DEVIATION VALUE 'ROUTE_DEVIATION'.    ALRMST01
002000         88  ALM-TYPE-DOC-EXPIRY     VALUE                        ALRMST01
002100                                  'COMPLIANCE_DOCUMENT_EXPIRY'.   ALRMST01
002200         88  ALM-TYPE-LICENSE-INVALID VALUE                       ALRMST01
002300                                  'COMPLIANCE_LICENSE_INVALID'.   ALRMST01
002400         88  ALM-TYPE-INSURANCE-EXPIRY VALUE                      ALRMST01
002500                                  'COMPLIANCE_INSURANCE_EXPIRY'.  ALRMST01
002600         88  ALM-TYPE-FEEDBACK-NEGATIVE VALUE                     ALRMST01
002700                                  'FEEDBACK_NEGATIVE'.            ALRMST01
002800         88  ALM-TYPE-FEEDBACK-COMPLAINT VALUE                    ALRMST01
002900                                  'FEEDBACK_COMPLAINT'.           ALRMST01
003000         88  ALM-TYPE-MAINT-OVERDUE  VALUE                        ALRMST01
003100                                  'MAINTENANCE_OVERDUE'.          ALRMST01
003200         88  ALM-TYPE-FUEL-THEFT     VALUE 'FUEL_THEFT'.          ALRMST01
003300     05  ALM-SEVERITY              PIC X(8).                      ALRMST01
003400         88  ALM-SEV-INFO                VALUE 'INFO'.            ALRMST01
003500         88  ALM-SEV-WARNING             VALUE 'WARNING'.         ALRMST01
003600         88  ALM-SEV-CRITICAL            VALUE 'CRITICAL'.        ALRMST01
003700     05  ALM-ALERT-TIMESTAMP.                                     ALRMST01
003800         10  ALM-ALERT-DATE        PIC 9(8).                      ALRMST01
003900         10  ALM-ALERT-TIME        PIC 9(6).                      ALRMST01
004000     05  ALM-ALERT-TIMESTAMP-X REDEFINES                          ALRMST01
004100                               ALM-ALERT-TIMESTAMP.               ALRMST01
004200         10  ALM-ALERT-TIMESTAMP-CHARS PIC X(14).                 ALRMST01
004300     05  ALM-STATUS                PIC X(11).                     ALRMST01
004400         88  ALM-STATUS-OPEN              VALUE 'OPEN'.           ALRMST01
004500         88  ALM-STATUS-ESCALATED         VALUE 'ESCALATED'.      ALRMST01
004600         88  ALM-STATUS-AUTO-CLOSED       VALUE 'AUTO_CLOSED'.    ALRMST01
004700         88  ALM-STATUS-RESOLVED          VALUE 'RESOLVED'.       ALRMST01
004800         88  ALM-STATUS-IS-ACTIVE         VALUE 'OPEN'            ALRMST01
004900                                                 'ESCALATED'.     ALRMST01
005000         88  ALM-STATUS-IS-CLOSED         VALUE 'AUTO_CLOSED'     ALRMST01
005100                                                 'RESOLVED'.      ALRMST01
005200     05  ALM-DRIVER-ID             PIC X(100).                    ALRMST01
005300     05  ALM-VEHICLE-ID            PIC X(100).                    ALRMST01
005400     05  ALM-ROUTE-ID              PIC X(100).                    ALRMST01
005500     05  ALM-CONDITION-CODE        PIC X(30).                     ALRMST01
005600     05  ALM-ESCALATED-AT.                                        ALRMST01
005700         10  ALM-ESCALATED-DATE    PIC 9(8).                      ALRMST01
005800         10  ALM-ESCALATED-TIME    PIC 9(6).                      ALRMST01
005900     05  ALM-ESCALATED-AT-X REDEFINES                             ALRMST01
006000                            ALM-ESCALATED-AT.                     ALRMST01
006100         10  ALM-ESCALATED-AT-CHARS    PIC X(14).                 ALRMST01
006200     05  ALM-ESCALATION-REASON     PIC X(200).                    ALRMST01
006300     05  ALM-CLOSED-AT.                                           ALRMST01
006400         10  ALM-CLOSED-DATE       PIC 9(8).                      ALRMST01
006500         10  ALM-CLOSED-TIME       PIC 9(6).                      ALRMST01
006600     05  ALM-CLOSED-AT-X REDEFINES                                ALRMST01
006700                         ALM-CLOSED-AT.                           ALRMST01
006800         10  ALM-CLOSED-AT-CHARS       PIC X(14).                 ALRMST01
006900     05  ALM-CLOSURE-REASON        PIC X(200).                    ALRMST01
007000     05  ALM-CLOSED-BY             PIC X(20).                     ALRMST01
007100     05  FILLER                    PIC X(23).                     ALRMST01
