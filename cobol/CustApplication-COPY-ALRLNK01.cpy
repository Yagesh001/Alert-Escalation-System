000100***************************************************************** ALRLNK01
000200*   COPYBOOK ALRLNK01     RULE-ENGINE / ALERT-SERVICE LINKAGE     ALRLNK01
000300***************************************************************** ALRLNK01
000400*   ONE COMMON COMMAREA-STYLE LAYOUT PASSED ON THE CALL TO        ALRLNK01
000500*   ALR1000 (RULE ENGINE) AND ALR1100 (ALERT SERVICE).  THE       ALRLNK01
000600*   CALLING PROGRAM SETS ALR-LK-FUNCTION-CODE, THE CALLED         ALRLNK01
000700*   SUBPROGRAM RETURNS ITS DECISION IN THE SWITCHES BELOW.        ALRLNK01
000800***************************************************************** ALRLNK01
000900 01  ALR-ENGINE-LINKAGE.                                          ALRLNK01
001000     05  ALR-LK-FUNCTION-CODE      PIC X(1).                      ALRLNK01
001100         88  ALR-LK-FUNC-ESCALATE      VALUE 'E'.                 ALRLNK01
001200         88  ALR-LK-FUNC-AUTOCLOSE     VALUE 'C'.                 ALRLNK01
001300         88  ALR-LK-FUNC-TRANSITION    VALUE 'T'.                 ALRLNK01
001400         88  ALR-LK-FUNC-RESOLVE       VALUE 'R'.                 ALRLNK01
001500     05  ALR-LK-RETURN-CODE        PIC X(1).                      ALRLNK01
001600         88  ALR-LK-RC-OK              VALUE '0'.                 ALRLNK01
001700         88  ALR-LK-RC-NO-ACTION       VALUE '1'.                 ALRLNK01
001800         88  ALR-LK-RC-INVALID-STATE   VALUE '8'.                 ALRLNK01
001900     05  ALR-LK-ALERT-TYPE         PIC X(30).                     ALRLNK01
002000     05  ALR-LK-DRIVER-ID          PIC X(100).                    ALRLNK01
002100     05  ALR-LK-CONDITION-CODE     PIC X(30).                     ALRLNK01
002200     05  ALR-LK-PRIOR-STATUS       PIC X(11).                     ALRLNK01
002300     05  ALR-LK-NOW-TIMESTAMP.                                    ALRLNK01
002400         10  ALR-LK-NOW-DATE       PIC 9(8).                      ALRLNK01
002500         10  ALR-LK-NOW-TIME       PIC 9(6).                      ALRLNK01
002600     05  ALR-LK-NOW-TIMESTAMP-X REDEFINES                         ALRLNK01
002700                               ALR-LK-NOW-TIMESTAMP.              ALRLNK01
002800         10  ALR-LK-NOW-TIMESTAMP-CHARS PIC X(14).                ALRLNK01
002900     05  ALR-LK-RULE-CONDITION     PIC X(30).                     ALRLNK01
003000     05  ALR-LK-RULE-NO-REPEAT-SW  PIC X(1).                      ALRLNK01
003100         88  ALR-LK-RULE-NO-REPEAT-ON  VALUE 'Y'.                 ALRLNK01
003200     05  ALR-LK-ALERT-COUNT        PIC 9(4) COMP.                 ALRLNK01
003300     05  ALR-LK-ESCALATE-IF-COUNT  PIC 9(4) COMP.                 ALRLNK01
003400     05  ALR-LK-WINDOW-MINUTES     PIC 9(5) COMP.                 ALRLNK01
003500     05  ALR-LK-TIME-DIFF-MINUTES PIC 9(7) COMP.                  ALRLNK01
003600     05  ALR-LK-MINUTES-SINCE-ALERT PIC 9(7) COMP.                ALRLNK01
003700     05  ALR-LK-AUTO-CLOSE-WINDOW-MIN PIC 9(5) COMP.              ALRLNK01
003800     05  ALR-LK-REPEAT-FOUND-SW    PIC X(1).                      ALRLNK01
003900         88  ALR-LK-REPEAT-FOUND       VALUE 'Y'.                 ALRLNK01
004000     05  ALR-LK-ESCALATE-SW        PIC X(1).                      ALRLNK01
004100         88  ALR-LK-SHOULD-ESCALATE    VALUE 'Y'.                 ALRLNK01
004200     05  ALR-LK-AUTOCLOSE-SW       PIC X(1).                      ALRLNK01
004300         88  ALR-LK-SHOULD-AUTOCLOSE   VALUE 'Y'.                 ALRLNK01
004400     05  ALR-LK-RESOLVE-SW         PIC X(1).                      ALRLNK01
004500         88  ALR-LK-SHOULD-RESOLVE     VALUE 'Y'.                 ALRLNK01
004600     05  ALR-LK-NEW-SEVERITY       PIC X(8).                      ALRLNK01
004700     05  ALR-LK-REASON-TEXT        PIC X(200).                    ALRLNK01
004800     05  ALR-LK-TARGET-EVENT-TYPE  PIC X(12).                     ALRLNK01
004900     05  FILLER                    PIC X(19).                     ALRLNK01
