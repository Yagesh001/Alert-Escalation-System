000100***************************************************************** ALRMST02
000200*   COPYBOOK ALRMST02     SEVERITY ORDINAL MAP (IN-MEMORY)        ALRMST02
000300***************************************************************** ALRMST02
000400*   USED WHEREVER AN isMoreSevereThan-STYLE COMPARISON IS CODED   ALRMST02
000500*   (INFO=1  WARNING=2  CRITICAL=3).  NOT ON THE ESCALATION OR    ALRMST02
000600*   AUTO-CLOSE DECISION PATH TODAY - KEPT FOR ANY FUTURE COMPARE. ALRMST02
000700***************************************************************** ALRMST02
000800 01  ALM-SEVERITY-RANK-TABLE.                                     ALRMST02
000900     05  ALM-SEVERITY-RANK-ENTRY   OCCURS 3 TIMES                 ALRMST02
001000                                   INDEXED BY ALM-SEV-NDX.        ALRMST02
001100         10  ALM-SEV-RANK-NAME     PIC X(8).                      ALRMST02
001200         10  ALM-SEV-RANK-NUMBER   PIC 9(1).                      ALRMST02
001300     05  FILLER                    PIC X(1).                      ALRMST02
