000100***************************************************************** ALRWRK01
000200*   COPYBOOK ALRWRK01     COMMON BATCH WORK AREA                  ALRWRK01
000300***************************************************************** ALRWRK01
000400*   SHARED COUNTERS, SWITCHES AND DATE/TIME SCRATCH FIELDS USED   ALRWRK01
000500*   BY ALL FIVE BATCH DRIVERS (ALR0100/0200/0300/0400) AND BY     ALRWRK01
000600*   THE TWO CALLED SUBPROGRAMS.  COPY ONCE PER PROGRAM.           ALRWRK01
000700***************************************************************** ALRWRK01
000800 01  WS-BATCH-CONTROL.                                            ALRWRK01
000900     05  WS-RUN-IN-PROGRESS-SW     PIC X(1) VALUE 'N'.            ALRWRK01
001000         88  WS-RUN-IN-PROGRESS        VALUE 'Y'.                 ALRWRK01
001100     05  WS-ALERTS-PROCESSED       PIC 9(7) COMP VALUE ZERO.      ALRWRK01
001200     05  WS-ALERTS-CLOSED          PIC 9(7) COMP VALUE ZERO.      ALRWRK01
001300     05  WS-BATCH-DURATION-SECS    PIC 9(7) COMP VALUE ZERO.      ALRWRK01
001400     05  FILLER                    PIC X(4).                      ALRWRK01
001500 77  WS-BATCH-SIZE                PIC 9(4) COMP VALUE +100.       ALRWRK01
001600 77  WS-RETENTION-DAYS            PIC 9(4) COMP VALUE +90.        ALRWRK01
001700 01  WS-CURRENT-TIMESTAMP.                                        ALRWRK01
001800     05  WS-CURRENT-DATE           PIC 9(8).                      ALRWRK01
001900     05  WS-CURRENT-TIME           PIC 9(6).                      ALRWRK01
002000 01  WS-CURRENT-TIMESTAMP-X REDEFINES                             ALRWRK01
002100                            WS-CURRENT-TIMESTAMP.                 ALRWRK01
002200     05  WS-CURRENT-TIMESTAMP-CHARS PIC X(14).                    ALRWRK01
002300 01  WS-DATE-WORK-AREA.                                           ALRWRK01
002400     05  WS-WORK-YYYY              PIC 9(4).                      ALRWRK01
002500     05  WS-WORK-MM                PIC 9(2).                      ALRWRK01
002600     05  WS-WORK-DD                PIC 9(2).                      ALRWRK01
002700     05  WS-WORK-JULIAN-DAYS       PIC 9(7) COMP-3.               ALRWRK01
002800     05  FILLER                    PIC X(2).                      ALRWRK01
002900 01  WS-MINUTES-WORK-AREA.                                        ALRWRK01
003000     05  WS-MINUTES-OLDER          PIC S9(9) COMP.                ALRWRK01
003100     05  WS-MINUTES-NEWER          PIC S9(9) COMP.                ALRWRK01
003200     05  WS-MINUTES-DIFFERENCE     PIC S9(9) COMP.                ALRWRK01
003300     05  WS-MINUTES-THIS-ALERT     PIC S9(9) COMP.                ALRWRK01
003400     05  FILLER                    PIC X(4).                      ALRWRK01
003500 01  WS-EOF-SWITCHES.                                             ALRWRK01
003600     05  WS-ALERT-FILE-EOF-SW      PIC X(1) VALUE 'N'.            ALRWRK01
003700         88  WS-ALERT-FILE-EOF         VALUE 'Y'.                 ALRWRK01
003800     05  WS-HIST-FILE-EOF-SW       PIC X(1) VALUE 'N'.            ALRWRK01
003900         88  WS-HIST-FILE-EOF          VALUE 'Y'.                 ALRWRK01
004000     05  WS-RULE-FILE-EOF-SW       PIC X(1) VALUE 'N'.            ALRWRK01
004100         88  WS-RULE-FILE-EOF          VALUE 'Y'.                 ALRWRK01
004200     05  FILLER                    PIC X(5).                      ALRWRK01
004300 01  WS-FILE-STATUS-GROUP.                                        ALRWRK01
004400     05  WS-ALERT-FILE-STATUS      PIC X(2) VALUE '00'.           ALRWRK01
004500     05  WS-HIST-FILE-STATUS       PIC X(2) VALUE '00'.           ALRWRK01
004600     05  WS-RULE-FILE-STATUS       PIC X(2) VALUE '00'.           ALRWRK01
004700     05  WS-REPORT-FILE-STATUS     PIC X(2) VALUE '00'.           ALRWRK01
004800     05  FILLER                    PIC X(2).                      ALRWRK01
