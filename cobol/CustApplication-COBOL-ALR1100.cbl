000100 IDENTIFICATION DIVISION.                                         ALR1100 
000200 PROGRAM-ID.    ALR1100.                                          ALR1100 
000300 AUTHOR.        R T CHAVEZ.                                       ALR1100 
000400 INSTALLATION.  FLEET OPERATIONS DATA CENTER.                     ALR1100 
000500 DATE-WRITTEN.  04/02/88.                                         ALR1100 
000600 DATE-COMPILED.                                                   ALR1100 
000700 SECURITY.      CONFIDENTIAL - FLEET SAFETY/COMPLIANCE DATA.      ALR1100 
000800**-------------------PROGRAM PURPOSE------------------------------ALR1100 
000900**  PROGRAM TITLE: ALR1100                                        ALR1100 
001000**  PROGRAM TEXT:  ALERT SERVICE - GUARDS THE ALERT STATE         ALR1100 
001100**                 MACHINE.  GIVEN A PRIOR STATUS AND WHAT THE    ALR1100 
001200**                 RULE ENGINE (ALR1000) WANTS TO DO, DECIDES     ALR1100 
001300**                 WHETHER THE TRANSITION IS LEGAL AND TELLS THE  ALR1100 
001400**                 CALLER WHAT HISTORY EVENT TYPE TO RECORD.      ALR1100 
001500**                 WRITES NO FILES ITSELF - ALR0200 OWNS ALL I/O. ALR1100 
001600**-----------------COMPILATION OPTIONS----------------------------ALR1100 
001700**  COBOL 85 BATCH - CALLED SUBPROGRAM, NO CICS, NO DB2.          ALR1100 
001800**----------------------------------------------------------------ALR1100 
001900**                                                                ALR1100 
002000**  CHANGE LOG.                                                   ALR1100 
002100**  04/02/88 RTC  ORIGINAL PROGRAM - ESCALATE/CLOSED GUARD ONLY.  ALR1100 
002200**  09/02/89 RTC  AUTOCLOSE-OF-CLOSED NOW A SILENT NO-ACTION      R00032  
002300**  09/02/89 RTC  INSTEAD OF INVALID-STATE, PER OPS REQUEST.      R00032  
002400**  01/17/91 RTC  TARGET-EVENT-TYPE NOW SET HERE SO ALR0200 DOES  R00413  
002500**  01/17/91 RTC  NOT HAVE TO RE-DERIVE IT FROM THE SWITCHES.     R00413  
002600**  11/04/93 MLK  ESCALATED-TO-ESCALATED (RE-ESCALATE) IS LEGAL - R00560  
002700**  11/04/93 MLK  SEVERITY MAY STEP UP WITHOUT A STATUS CHANGE.   R00560  
002800**  08/14/96 PJS  NO CHANGE - REVIEWED FOR NEW ALERT TYPES.       R00704  
002900**  10/05/99 CAH  YEAR 2000 READINESS REVIEW - NO DATE MATH IN    Y2K0100 
003000**  10/05/99 CAH  THIS PROGRAM.  NO CHANGES REQUIRED.             Y2K0100 
003100**  03/02/01 CAH  ADDED WS-STATUS-DEBUG-GROUP FOR THE ABEND DUMP  R00912  
003200**  03/02/01 CAH  FORMATTER - SEE P900000-TRACE-TRANSITION.       R00912  
003300**  07/19/04 GKB  COMMENT CLEANUP, NO LOGIC CHANGE.               R01056  
003400**  03/11/09 KNP  ADDED THE RESOLVE FUNCTION - OPERATOR-SUBMITTED R01188  
003500**  03/11/09 KNP  RESOLVE REQUESTS NOW GET THE SAME CLOSED-ALERT  R01188  
003600**  03/11/09 KNP  IMMUTABILITY GUARD AS AUTO-CLOSE (SILENT NO-    R01188  
003700**  03/11/09 KNP  ACTION, NOT INVALID-STATE) PER THE SAME OPS     R01188  
003800**  03/11/09 KNP  REQUEST THAT DROVE THE 09/02/89 AUTOCLOSE FIX.  R01188  
003900**----------------------------------------------------------------ALR1100 
004000 ENVIRONMENT DIVISION.                                            ALR1100 
004100 CONFIGURATION SECTION.                                           ALR1100 
004200 SOURCE-COMPUTER.        IBM-370.                                 ALR1100 
004300 OBJECT-COMPUTER.        IBM-370.                                 ALR1100 
004400 SPECIAL-NAMES.                                                   ALR1100 
004500     C01 IS TOP-OF-FORM                                           ALR1100 
004600     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            ALR1100 
004700     UPSI-0 ON STATUS IS ALR-TRACE-SWITCH-ON                      ALR1100 
004800            OFF STATUS IS ALR-TRACE-SWITCH-OFF.                   ALR1100 
004900 DATA DIVISION.                                                   ALR1100 
005000 WORKING-STORAGE SECTION.                                         ALR1100 
005100 01  WS-PROGRAM-ID                PIC X(8) VALUE 'ALR1100 '.      ALR1100 
005200     COPY ALRWRK01.                                               ALR1100 
005300 01  WS-STATUS-DEBUG-GROUP.                                       ALR1100 
005400     05  WS-DEBUG-RETURN-CODE      PIC S9(4) COMP VALUE ZERO.     ALR1100 
005500     05  FILLER                    PIC X(2).                      ALR1100 
005600 01  WS-STATUS-DEBUG-GROUP-X REDEFINES                            ALR1100 
005700                             WS-STATUS-DEBUG-GROUP.               ALR1100 
005800     05  WS-DEBUG-RETURN-CODE-CHARS PIC X(6).                     ALR1100 
005900 LINKAGE SECTION.                                                 ALR1100 
006000     COPY ALRLNK01.                                               ALR1100 
006100     TITLE 'ALR1100 --> MAINLINE LOGIC'.                          ALR1100 
006200 PROCEDURE DIVISION USING ALR-ENGINE-LINKAGE.                     ALR1100 
006300 P000000-MAINLINE SECTION.                                        ALR1100 
006400     MOVE '0' TO ALR-LK-RETURN-CODE.                              ALR1100 
006500     MOVE SPACES TO ALR-LK-TARGET-EVENT-TYPE.                     ALR1100 
006600     EVALUATE TRUE                                                ALR1100 
006700         WHEN ALR-LK-FUNC-TRANSITION                              ALR1100 
006800             PERFORM P100000-CHECK-TRANSITION THRU P100000-EXIT   ALR1100 
006900         WHEN ALR-LK-FUNC-RESOLVE                                 ALR1100 
007000             SET ALR-LK-SHOULD-RESOLVE TO TRUE                    ALR1100 
007100             PERFORM P100000-CHECK-TRANSITION THRU P100000-EXIT   ALR1100 
007200         WHEN OTHER                                               ALR1100 
007300             MOVE '8' TO ALR-LK-RETURN-CODE                       ALR1100 
007400     END-EVALUATE.                                                ALR1100 
007500     GOBACK.                                                      ALR1100 
007600 P000000-EXIT.                                                    ALR1100 
007700     EXIT.                                                        ALR1100 
007800     TITLE 'ALR1100 --> CHECK TRANSITION'.                        ALR1100 
007900 P100000-CHECK-TRANSITION SECTION.                                ALR1100 
008000**                                                                ALR1100 
008100***** THE ESCALATE/AUTOCLOSE DECISION WAS ALREADY MADE BY        *ALR1100 
008200***** ALR1000 - WE ONLY GUARD WHETHER IT MAY BE APPLIED TO       *ALR1100 
008300***** THE ALERT'S CURRENT STATUS.                                *ALR1100 
008400**                                                                ALR1100 
008500     EVALUATE TRUE                                                ALR1100 
008600         WHEN ALR-LK-SHOULD-ESCALATE                              ALR1100 
008700                  AND (ALR-LK-PRIOR-STATUS = 'AUTO_CLOSED'        ALR1100 
008800                   OR  ALR-LK-PRIOR-STATUS = 'RESOLVED')          ALR1100 
008900             MOVE '8' TO ALR-LK-RETURN-CODE                       ALR1100 
009000             GO TO P100000-EXIT                                   ALR1100 
009100         WHEN ALR-LK-SHOULD-ESCALATE                              ALR1100 
009200                  AND (ALR-LK-PRIOR-STATUS = 'OPEN'               ALR1100 
009300                   OR  ALR-LK-PRIOR-STATUS = 'ESCALATED')         ALR1100 
009400             MOVE '0' TO ALR-LK-RETURN-CODE                       ALR1100 
009500             MOVE 'ESCALATED'  TO ALR-LK-TARGET-EVENT-TYPE        ALR1100 
009600         WHEN ALR-LK-SHOULD-AUTOCLOSE                             ALR1100 
009700                  AND (ALR-LK-PRIOR-STATUS = 'AUTO_CLOSED'        ALR1100 
009800                   OR  ALR-LK-PRIOR-STATUS = 'RESOLVED')          ALR1100 
009900             MOVE '1' TO ALR-LK-RETURN-CODE                       ALR1100 
010000             GO TO P100000-EXIT                                   ALR1100 
010100         WHEN ALR-LK-SHOULD-AUTOCLOSE                             ALR1100 
010200                  AND (ALR-LK-PRIOR-STATUS = 'OPEN'               ALR1100 
010300                   OR  ALR-LK-PRIOR-STATUS = 'ESCALATED')         ALR1100 
010400             MOVE '0' TO ALR-LK-RETURN-CODE                       ALR1100 
010500             MOVE 'AUTO_CLOSED' TO ALR-LK-TARGET-EVENT-TYPE       ALR1100 
010600         WHEN ALR-LK-SHOULD-RESOLVE                               ALR1100 
010700                  AND (ALR-LK-PRIOR-STATUS = 'AUTO_CLOSED'        ALR1100 
010800                   OR  ALR-LK-PRIOR-STATUS = 'RESOLVED')          ALR1100 
010900             MOVE '1' TO ALR-LK-RETURN-CODE                       ALR1100 
011000             GO TO P100000-EXIT                                   ALR1100 
011100         WHEN ALR-LK-SHOULD-RESOLVE                               ALR1100 
011200                  AND (ALR-LK-PRIOR-STATUS = 'OPEN'               ALR1100 
011300                   OR  ALR-LK-PRIOR-STATUS = 'ESCALATED')         ALR1100 
011400             MOVE '0' TO ALR-LK-RETURN-CODE                       ALR1100 
011500             MOVE 'RESOLVED' TO ALR-LK-TARGET-EVENT-TYPE          ALR1100 
011600         WHEN OTHER                                               ALR1100 
011700             MOVE '1' TO ALR-LK-RETURN-CODE                       ALR1100 
011800     END-EVALUATE.                                                ALR1100 
011900     IF  ALR-TRACE-SWITCH-ON                                      ALR1100 
012000         PERFORM P900000-TRACE-TRANSITION THRU P900000-EXIT       ALR1100 
012100     END-IF.                                                      ALR1100 
012200 P100000-EXIT.                                                    ALR1100 
012300     EXIT.                                                        ALR1100 
012400     TITLE 'ALR1100 --> TRACE TRANSITION (DEBUG ONLY)'.           ALR1100 
012500 P900000-TRACE-TRANSITION SECTION.                                ALR1100 
012600**                                                                ALR1100 
012700***** ON UNDER UPSI-0 ONLY - WRITES THE RESULTING RETURN CODE    *ALR1100 
012800***** TO THE DEBUG GROUP SO IT SHOWS UP IN AN ABEND DUMP.        *ALR1100 
012900**                                                                ALR1100 
013000     MOVE ALR-LK-RETURN-CODE TO WS-DEBUG-RETURN-CODE.             ALR1100 
013100 P900000-EXIT.                                                    ALR1100 
013200     EXIT.                                                        ALR1100 
