000100***************************************************************** ALRRUL01
000200*   COPYBOOK ALRRUL01     RULE-FILE RECORD  (FD VIEW)             ALRRUL01
000300***************************************************************** ALRRUL01
000400*   FLAT SINGLE-ROW VIEW OF ONE RULE-FILE RECORD, AS READ FROM    ALRRUL01
000500*   THE FD BY ALR0100.  ONE READ = ONE ROW - DOES NOT HOLD THE    ALRRUL01
000600*   TABLE.  SEE ALRRUL02 FOR THE OCCURS-11 IN-MEMORY TABLE THAT   ALRRUL01
000700*   ALR0100 BUILDS FROM SUCCESSIVE READS OF THIS RECORD.          ALRRUL01
000800***************************************************************** ALRRUL01
000900 01  RULE-FILE-RECORD.                                            ALRRUL01
001000     05  RF-ALERT-TYPE             PIC X(30).                     ALRRUL01
001100     05  RF-ESCALATE-IF-COUNT      PIC 9(4).                      ALRRUL01
001200     05  RF-WINDOW-MINUTES         PIC 9(5).                      ALRRUL01
001300     05  RF-ESCALATION-SEVERITY    PIC X(8).                      ALRRUL01
001400     05  RF-AUTO-CLOSE-NO-REPEAT   PIC X(1).                      ALRRUL01
001500     05  RF-AUTO-CLOSE-CONDITION   PIC X(30).                     ALRRUL01
001600     05  RF-AUTO-CLOSE-WINDOW-MIN  PIC 9(5).                      ALRRUL01
001700     05  RF-RULE-ENABLED           PIC X(1).                      ALRRUL01
001800     05  RF-RULE-PRIORITY          PIC 9(3).                      ALRRUL01
001900     05  FILLER                    PIC X(15).                     ALRRUL01
