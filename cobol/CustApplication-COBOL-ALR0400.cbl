000100 IDENTIFICATION DIVISION.                                         ALR0400 
000200 PROGRAM-ID.    ALR0400.                                          ALR0400 
000300 AUTHOR.        D J WIERSMA.                                      ALR0400 
000400 INSTALLATION.  FLEET OPERATIONS DATA CENTER.                     ALR0400 
000500 DATE-WRITTEN.  03/11/88.                                         ALR0400 
000600 DATE-COMPILED.                                                   ALR0400 
000700 SECURITY.      CONFIDENTIAL - FLEET SAFETY/COMPLIANCE DATA.      ALR0400 
000800**-------------------PROGRAM PURPOSE------------------------------ALR0400 
000900**  PROGRAM TITLE: ALR0400                                        ALR0400 
001000**  PROGRAM TEXT:  FLEET ALERT DASHBOARD.  READ-ONLY ROLL-UP OF   ALR0400 
001100**                 ALERT-FILE AND ALERT-HISTORY-FILE - SEVERITY   ALR0400 
001200**                 SUMMARY, TOP-5 DRIVERS BY ACTIVE ALERT COUNT   ALR0400 
001300**                 WITH A SEVERITY BREAKDOWN AND CONTROL BREAK    ALR0400 
001400**                 TOTAL, RECENTLY AUTO-CLOSED ALERTS (24H), OPEN/ALR0400 
001500**                 ESCALATED/AUTO-CLOSED/RESOLVED STATUS TOTALS,  ALR0400 
001600**                 AND A DAILY TREND BY EVENT TYPE.  NEVER WRITES ALR0400 
001700**                 ALERT-FILE OR ALERT-HISTORY-FILE.              ALR0400 
001800**-----------------COMPILATION OPTIONS----------------------------ALR0400 
001900**  COBOL 85 BATCH - SEQUENTIAL FILES ONLY, NO CICS, NO DB2.      ALR0400 
002000**----------------------------------------------------------------ALR0400 
002100**                                                                ALR0400 
002200**  CHANGE LOG.                                                   ALR0400 
002300**  03/11/88 DJW  ORIGINAL PROGRAM - SEVERITY SUMMARY AND STATUS  ALR0400 
002400**  03/11/88 DJW  TOTALS ONLY, RUN BY THE OPERATOR ON DEMAND.     ALR0400 
002500**  09/02/89 DJW  TOP-DRIVERS SECTION ADDED, TOP 5 BY COUNT.      ALR0400 
002600**  01/17/91 RTC  RECENTLY-AUTO-CLOSED SECTION ADDED, 24 HOUR     ALR0400 
002700**  01/17/91 RTC  WINDOW, NEWEST FIRST.                           ALR0400 
002800**  06/23/92 RTC  TREND SECTION ADDED AGAINST ALERT-HISTORY-FILE, ALR0400 
002900**  06/23/92 RTC  GROUPED BY DATE AND EVENT TYPE.                 ALR0400 
003000**  11/04/93 MLK  TOP-DRIVERS SORT REWRITTEN AS A PROPER EXCHANGE ALR0400 
003100**  11/04/93 MLK  SORT - WAS A FIXED 5-SLOT INSERTION BEFORE.     ALR0400 
003200**  08/14/96 PJS  CONTROL-BREAK TOTAL LINE ADDED UNDER TOP-DRIVERSALR0400 
003300**  02/09/98 PJS  GRAND-TOTAL LINE ADDED UNDER STATUS TOTALS.     ALR0400 
003400**  10/05/99 CAH  YEAR 2000 READINESS REVIEW - REPORT HEADER DATE ALR0400 
003500**  10/05/99 CAH  IS CCYYMMDD THROUGHOUT.  NO CHANGES REQUIRED.   ALR0400 
003600**  03/02/01 CAH  TREND WINDOW MADE A NAMED CONSTANT, WAS INLINE. ALR0400 
003700**  07/19/04 GKB  NOW SHARES ALRALT01/ALRMST02/ALRHST02 WITH      ALR0400 
003800**  07/19/04 GKB  ALR0200 INSTEAD OF ITS OWN COPIES OF EACH TABLE.ALR0400 
003900**  05/11/09 LNT  DRIVER TABLE OVERFLOW NOW LOGGED AND SKIPPED    ALR0400 
004000**  05/11/09 LNT  INSTEAD OF ABENDING THE RUN.                    ALR0400 
004100**----------------------------------------------------------------ALR0400 
004200 ENVIRONMENT DIVISION.                                            ALR0400 
004300 CONFIGURATION SECTION.                                           ALR0400 
004400 SOURCE-COMPUTER.        IBM-370.                                 ALR0400 
004500 OBJECT-COMPUTER.        IBM-370.                                 ALR0400 
004600 SPECIAL-NAMES.                                                   ALR0400 
004700     C01 IS TOP-OF-FORM                                           ALR0400 
004800     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            ALR0400 
004900     UPSI-0 ON STATUS IS ALR-DEBUG-SWITCH-ON                      ALR0400 
005000            OFF STATUS IS ALR-DEBUG-SWITCH-OFF.                   ALR0400 
005100 INPUT-OUTPUT SECTION.                                            ALR0400 
005200 FILE-CONTROL.                                                    ALR0400 
005300     SELECT ALERT-FILE ASSIGN TO ALERTFIL                         ALR0400 
005400         ORGANIZATION IS LINE SEQUENTIAL                          ALR0400 
005500         FILE STATUS IS WS-ALERT-FILE-STATUS.                     ALR0400 
005600     SELECT HISTORY-FILE ASSIGN TO HISTFIL                        ALR0400 
005700         ORGANIZATION IS LINE SEQUENTIAL                          ALR0400 
005800         FILE STATUS IS WS-HIST-FILE-STATUS.                      ALR0400 
005900     SELECT DASHBOARD-REPORT ASSIGN TO DASHRPT                    ALR0400 
006000         ORGANIZATION IS LINE SEQUENTIAL                          ALR0400 
006100         FILE STATUS IS WS-REPORT-FILE-STATUS.                    ALR0400 
006200 DATA DIVISION.                                                   ALR0400 
006300 FILE SECTION.                                                    ALR0400 
006400 FD  ALERT-FILE                                                   ALR0400 
006500     LABEL RECORD IS STANDARD.                                    ALR0400 
006600     COPY ALRMST01.                                               ALR0400 
006700 FD  HISTORY-FILE                                                 ALR0400 
006800     LABEL RECORD IS STANDARD.                                    ALR0400 
006900     COPY ALRHST01.                                               ALR0400 
007000 FD  DASHBOARD-REPORT                                             ALR0400 
007100     LABEL RECORD IS STANDARD.                                    ALR0400 
007200 01  DASHBOARD-REPORT-LINE.                                       ALR0400 
007300     05  DRL-TEXT                   PIC X(155).                   ALR0400 
007400     05  FILLER                     PIC X(5).                     ALR0400 
007500 WORKING-STORAGE SECTION.                                         ALR0400 
007600 01  WS-PROGRAM-ID                 PIC X(8) VALUE 'ALR0400 '.     ALR0400 
007700     COPY ALRWRK01.                                               ALR0400 
007800     COPY ALRALT01.                                               ALR0400 
007900     COPY ALRMST02.                                               ALR0400 
008000     COPY ALRHST02.                                               ALR0400 
008100**                                                                ALR0400 
008200***** TREND WINDOW - HOW MANY TRAILING DAYS OF HISTORY FEED THE   ALR0400 
008300***** LAST REPORT SECTION.  NAMED SO IT IS NO LONGER BURIED       ALR0400 
008400***** INLINE IN THE SCAN LOGIC BELOW.                             ALR0400 
008500**                                                                ALR0400 
008600 01  WS-DASHBOARD-CONSTANTS.                                      ALR0400 
008700     05  WS-TREND-WINDOW-DAYS       PIC 9(4) COMP VALUE 30.       ALR0400 
008800     05  WS-RECENT-CLOSE-HOURS      PIC 9(4) COMP VALUE 24.       ALR0400 
008900     05  WS-TOP-DRIVER-LIMIT        PIC 9(4) COMP VALUE 5.        ALR0400 
009000     05  FILLER                     PIC X(4).                     ALR0400 
009100 01  WS-TIMESTAMP-CONV-AREA.                                      ALR0400 
009200     05  WS-CONV-DATE               PIC 9(8).                     ALR0400 
009300     05  WS-CONV-TIME               PIC 9(6).                     ALR0400 
009400     05  WS-CONV-YYYY               PIC 9(4).                     ALR0400 
009500     05  WS-CONV-MM                 PIC 9(2).                     ALR0400 
009600     05  WS-CONV-DD                 PIC 9(2).                     ALR0400 
009700     05  WS-CONV-HH                 PIC 9(2).                     ALR0400 
009800     05  WS-CONV-MI                 PIC 9(2).                     ALR0400 
009900     05  WS-CONV-SS                 PIC 9(2).                     ALR0400 
010000     05  WS-CONV-MINUTES            PIC S9(9) COMP.               ALR0400 
010100     05  FILLER                     PIC X(3).                     ALR0400 
010200 01  WS-NOW-AREA.                                                 ALR0400 
010300     05  WS-NOW-MINUTES             PIC S9(9) COMP.               ALR0400 
010400     05  WS-RECENT-CLOSE-MINUTES    PIC S9(9) COMP.               ALR0400 
010500     05  WS-TREND-WINDOW-MINUTES    PIC S9(9) COMP.               ALR0400 
010600     05  FILLER                     PIC X(4).                     ALR0400 
010700**                                                                ALR0400 
010800***** SEVERITY SUMMARY COUNTERS - ONE PER RANK ROW IN ALRMST02,   ALR0400 
010900***** WALKED IN TABLE ORDER SO EVERY SEVERITY PRINTS EVEN AT ZERO.ALR0400 
011000**                                                                ALR0400 
011100 01  WS-SEVERITY-COUNTERS.                                        ALR0400 
011200     05  WS-SEV-COUNT-ENTRY         OCCURS 3 TIMES                ALR0400 
011300                                    INDEXED BY WS-SEV-CNT-NDX.    ALR0400 
011400         10  WS-SEV-ACTIVE-COUNT    PIC 9(7) COMP.                ALR0400 
011500     05  FILLER                     PIC X(4).                     ALR0400 
011600**                                                                ALR0400 
011700***** DRIVER ROLL-UP TABLE - ONE ROW PER DISTINCT DRIVER-ID SEEN  ALR0400 
011800***** AMONG ACTIVE ALERTS.  200-DRIVER CEILING FOR TODAY'S FLEET. ALR0400 
011900**                                                                ALR0400 
012000 01  WS-DRIVER-TABLE.                                             ALR0400 
012100     05  WS-DRIVER-COUNT            PIC 9(4) COMP VALUE ZERO.     ALR0400 
012200     05  WS-MAX-DRIVER-ROWS         PIC 9(4) COMP VALUE 200.      ALR0400 
012300     05  WS-DRIVER-TABLE-ENTRY      OCCURS 200 TIMES              ALR0400 
012400                                    INDEXED BY WD-NDX WD-NDX2.    ALR0400 
012500         10  WD-DRIVER-ID           PIC X(100).                   ALR0400 
012600         10  WD-TOTAL-ALERTS        PIC 9(7) COMP.                ALR0400 
012700         10  WD-INFO-COUNT          PIC 9(7) COMP.                ALR0400 
012800         10  WD-WARNING-COUNT       PIC 9(7) COMP.                ALR0400 
012900         10  WD-CRITICAL-COUNT      PIC 9(7) COMP.                ALR0400 
013000     05  WS-DRIVER-OVERFLOW-ROWS    PIC 9(4) COMP VALUE ZERO.     ALR0400 
013100     05  FILLER                     PIC X(4).                     ALR0400 
013200**                                                                ALR0400 
013300***** RECENTLY-AUTO-CLOSED WORK LIST - HOLDS THE TABLE INDEX AND  ALR0400 
013400***** CLOSED-AT MINUTES OF EACH MATCHING ROW SO THEY CAN BE SORTEDALR0400 
013500***** NEWEST-FIRST WITHOUT RE-SCANNING THE ALERT TABLE PER SWAP.  ALR0400 
013600**                                                                ALR0400 
013700 01  WS-CLOSURE-LIST.                                             ALR0400 
013800     05  WS-CLOSURE-COUNT           PIC 9(4) COMP VALUE ZERO.     ALR0400 
013900     05  WS-CLOSURE-ENTRY           OCCURS 500 TIMES              ALR0400 
014000                                    INDEXED BY WC-NDX WC-NDX2.    ALR0400 
014100         10  WC-AWT-ROW             PIC 9(4) COMP.                ALR0400 
014200         10  WC-CLOSED-MINUTES      PIC S9(9) COMP.               ALR0400 
014300     05  FILLER                     PIC X(4).                     ALR0400 
014400**                                                                ALR0400 
014500***** STATUS TOTALS - FOUR INDEPENDENT CURRENT-STATUS COUNTS PLUS ALR0400 
014600***** THE GRAND TOTAL LINE UNDER THEM.                            ALR0400 
014700**                                                                ALR0400 
014800 01  WS-STATUS-TOTALS.                                            ALR0400 
014900     05  WS-OPEN-TOTAL              PIC 9(7) COMP VALUE ZERO.     ALR0400 
015000     05  WS-ESCALATED-TOTAL         PIC 9(7) COMP VALUE ZERO.     ALR0400 
015100     05  WS-AUTO-CLOSED-TOTAL       PIC 9(7) COMP VALUE ZERO.     ALR0400 
015200     05  WS-RESOLVED-TOTAL          PIC 9(7) COMP VALUE ZERO.     ALR0400 
015300     05  WS-GRAND-TOTAL             PIC 9(7) COMP VALUE ZERO.     ALR0400 
015400     05  FILLER                     PIC X(4).                     ALR0400 
015500 01  WS-DRIVER-SWAP-ENTRY.                                        ALR0400 
015600     05  WD-SWAP-DRIVER-ID          PIC X(100).                   ALR0400 
015700     05  WD-SWAP-TOTAL-ALERTS       PIC 9(7) COMP.                ALR0400 
015800     05  WD-SWAP-INFO-COUNT         PIC 9(7) COMP.                ALR0400 
015900     05  WD-SWAP-WARNING-COUNT      PIC 9(7) COMP.                ALR0400 
016000     05  WD-SWAP-CRITICAL-COUNT     PIC 9(7) COMP.                ALR0400 
016100     05  FILLER                     PIC X(4).                     ALR0400 
016200 01  WS-CLOSURE-SWAP-ENTRY.                                       ALR0400 
016300     05  WC-SWAP-AWT-ROW            PIC 9(4) COMP.                ALR0400 
016400     05  WC-SWAP-CLOSED-MINUTES     PIC S9(9) COMP.               ALR0400 
016500     05  FILLER                     PIC X(4).                     ALR0400 
016600 01  WS-TREND-SWAP-ENTRY.                                         ALR0400 
016700     05  AHS-SWAP-TREND-DATE        PIC 9(8).                     ALR0400 
016800     05  AHS-SWAP-TREND-EVENT-TYPE  PIC X(12).                    ALR0400 
016900     05  AHS-SWAP-TREND-COUNT       PIC 9(5) COMP-3.              ALR0400 
017000     05  FILLER                     PIC X(1).                     ALR0400 
017100 01  WS-TREND-ROW-COUNT             PIC 9(4) COMP VALUE ZERO.     ALR0400 
017200**                                                                ALR0400 
017300***** PRINT LINE LAYOUTS - ONE 01 PER REPORT SECTION, EACH A      ALR0400 
017400***** 160-BYTE GROUP WITH A FILLER PAD (THE WIDEST SECTION, THE   ALR0400 
017500***** CLOSURE LINE, NEEDS EVERY ONE OF THE 160 - SEE SECTION 4'S  ALR0400 
017600***** COLUMN WIDTHS), MOVED TO DASHBOARD-REPORT-LINE AND WRITTEN  ALR0400 
017700***** A ROW AT A TIME.                                            ALR0400 
017800**                                                                ALR0400 
017900 01  WS-PRINT-LINE-HEADER.                                        ALR0400 
018000     05  WL-HDR-TITLE               PIC X(30)                     ALR0400 
018100                          VALUE 'ALERT DASHBOARD OVERVIEW'.       ALR0400 
018200     05  FILLER                     PIC X(5).                     ALR0400 
018300     05  WL-HDR-RUN-DATE            PIC 9(8).                     ALR0400 
018400     05  FILLER                     PIC X(3).                     ALR0400 
018500     05  WL-HDR-RUN-TIME            PIC 9(6).                     ALR0400 
018600     05  FILLER                     PIC X(108).                   ALR0400 
018700 01  WS-PRINT-LINE-SEVERITY.                                      ALR0400 
018800     05  WL-SEV-CODE                PIC X(8).                     ALR0400 
018900     05  FILLER                     PIC X(2).                     ALR0400 
019000     05  WL-SEV-COUNT               PIC Z(8)9.                    ALR0400 
019100     05  FILLER                     PIC X(141).                   ALR0400 
019200 01  WS-PRINT-LINE-DRIVER.                                        ALR0400 
019300     05  WL-DRV-DRIVER-ID           PIC X(20).                    ALR0400 
019400     05  FILLER                     PIC X(2).                     ALR0400 
019500     05  WL-DRV-TOTAL               PIC Z(8)9.                    ALR0400 
019600     05  FILLER                     PIC X(2).                     ALR0400 
019700     05  WL-DRV-INFO                PIC Z(4)9.                    ALR0400 
019800     05  FILLER                     PIC X(2).                     ALR0400 
019900     05  WL-DRV-WARNING             PIC Z(4)9.                    ALR0400 
020000     05  FILLER                     PIC X(2).                     ALR0400 
020100     05  WL-DRV-CRITICAL            PIC Z(4)9.                    ALR0400 
020200     05  FILLER                     PIC X(108).                   ALR0400 
020300 01  WS-PRINT-LINE-CLOSURE.                                       ALR0400 
020400     05  WL-CLS-ALERT-ID            PIC X(36).                    ALR0400 
020500     05  WL-CLS-ALERT-TYPE          PIC X(30).                    ALR0400 
020600     05  WL-CLS-DRIVER-ID           PIC X(20).                    ALR0400 
020700     05  WL-CLS-CLOSED-AT           PIC X(14).                    ALR0400 
020800     05  WL-CLS-REASON              PIC X(60).                    ALR0400 
020900 01  WS-PRINT-LINE-STATUS.                                        ALR0400 
021000     05  WL-STA-LABEL               PIC X(16).                    ALR0400 
021100     05  FILLER                     PIC X(2).                     ALR0400 
021200     05  WL-STA-COUNT               PIC Z(8)9.                    ALR0400 
021300     05  FILLER                     PIC X(133).                   ALR0400 
021400 01  WS-PRINT-LINE-TREND.                                         ALR0400 
021500     05  WL-TRD-DATE                PIC X(10).                    ALR0400 
021600     05  FILLER                     PIC X(2).                     ALR0400 
021700     05  WL-TRD-EVENT-TYPE          PIC X(12).                    ALR0400 
021800     05  FILLER                     PIC X(2).                     ALR0400 
021900     05  WL-TRD-COUNT               PIC Z(8)9.                    ALR0400 
022000     05  FILLER                     PIC X(125).                   ALR0400 
022100     TITLE 'ALR0400 --> MAINLINE LOGIC'.                          ALR0400 
022200 PROCEDURE DIVISION.                                              ALR0400 
022300 0100-BEGIN-PROGRAM.                                              ALR0400 
022400     DISPLAY 'ALR0400 0100-BEGIN-PROGRAM'.                        ALR0400 
022500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   ALR0400 
022600     ACCEPT WS-CURRENT-TIME FROM TIME.                            ALR0400 
022700     MOVE WS-CURRENT-DATE           TO WS-CONV-DATE.              ALR0400 
022800     MOVE WS-CURRENT-TIME           TO WS-CONV-TIME.              ALR0400 
022900     PERFORM 0560-CONVERT-TIMESTAMP-TO-MINUTES THRU 0560-EXIT.    ALR0400 
023000     MOVE WS-CONV-MINUTES           TO WS-NOW-MINUTES.            ALR0400 
023100     COMPUTE WS-RECENT-CLOSE-MINUTES =                            ALR0400 
023200             WS-NOW-MINUTES - (WS-RECENT-CLOSE-HOURS * 60).       ALR0400 
023300     COMPUTE WS-TREND-WINDOW-MINUTES =                            ALR0400 
023400             WS-NOW-MINUTES - (WS-TREND-WINDOW-DAYS * 1440).      ALR0400 
023500     OPEN OUTPUT DASHBOARD-REPORT.                                ALR0400 
023600     PERFORM 0200-LOAD-ALERT-TABLE THRU 0200-EXIT.                ALR0400 
023700     PERFORM 0250-INIT-SEVERITY-TABLE THRU 0250-EXIT.             ALR0400 
023800     PERFORM 0300-BUILD-SEVERITY-COUNTS THRU 0300-EXIT.           ALR0400 
023900     PERFORM 0400-BUILD-DRIVER-TABLE THRU 0400-EXIT.              ALR0400 
024000     PERFORM 0450-SORT-DRIVER-TABLE THRU 0450-EXIT.               ALR0400 
024100     PERFORM 0500-BUILD-CLOSURE-LIST THRU 0500-EXIT.              ALR0400 
024200     PERFORM 0550-SORT-CLOSURE-LIST THRU 0550-EXIT.               ALR0400 
024300     PERFORM 0600-BUILD-STATUS-TOTALS THRU 0600-EXIT.             ALR0400 
024400     PERFORM 0700-LOAD-HISTORY-TREND THRU 0700-EXIT.              ALR0400 
024500     PERFORM 0750-SORT-TREND-TABLE THRU 0750-EXIT.                ALR0400 
024600     PERFORM 0800-PRINT-REPORT THRU 0800-EXIT.                    ALR0400 
024700     CLOSE DASHBOARD-REPORT.                                      ALR0400 
024800     DISPLAY 'ALR0400 0100-END-PROGRAM'.                          ALR0400 
024900 0100-EXIT.                                                       ALR0400 
025000     STOP RUN.                                                    ALR0400 
025100     TITLE 'ALR0400 --> LOAD ALERT TABLE'.                        ALR0400 
025200 0200-LOAD-ALERT-TABLE.                                           ALR0400 
025300     OPEN INPUT ALERT-FILE.                                       ALR0400 
025400     READ ALERT-FILE                                              ALR0400 
025500         AT END                                                   ALR0400 
025600             SET WS-ALERT-FILE-EOF TO TRUE                        ALR0400 
025700             GO TO 0200-EXIT                                      ALR0400 
025800     END-READ.                                                    ALR0400 
025900 0200-READ-NEXT.                                                  ALR0400 
026000     IF  WS-ALERT-COUNT >= WS-MAX-ALERT-ROWS                      ALR0400 
026100         ADD 1 TO WS-OVERFLOW-ROWS                                ALR0400 
026200         GO TO 0200-SKIP-ROW                                      ALR0400 
026300     END-IF.                                                      ALR0400 
026400     ADD 1 TO WS-ALERT-COUNT.                                     ALR0400 
026500     SET AWT-NDX TO WS-ALERT-COUNT.                               ALR0400 
026600     MOVE ALM-ALERT-ID              TO AWT-ALERT-ID(AWT-NDX).     ALR0400 
026700     MOVE ALM-ALERT-TYPE            TO AWT-ALERT-TYPE(AWT-NDX).   ALR0400 
026800     MOVE ALM-SEVERITY              TO AWT-SEVERITY(AWT-NDX).     ALR0400 
026900     MOVE ALM-ALERT-DATE            TO AWT-ALERT-DATE(AWT-NDX).   ALR0400 
027000     MOVE ALM-ALERT-TIME            TO AWT-ALERT-TIME(AWT-NDX).   ALR0400 
027100     MOVE ALM-STATUS                TO AWT-STATUS(AWT-NDX).       ALR0400 
027200     MOVE ALM-DRIVER-ID             TO AWT-DRIVER-ID(AWT-NDX).    ALR0400 
027300     MOVE ALM-VEHICLE-ID            TO AWT-VEHICLE-ID(AWT-NDX).   ALR0400 
027400     MOVE ALM-ROUTE-ID              TO AWT-ROUTE-ID(AWT-NDX).     ALR0400 
027500     MOVE ALM-CONDITION-CODE        TO                            ALR0400 
027600                     AWT-CONDITION-CODE(AWT-NDX).                 ALR0400 
027700     MOVE ALM-ESCALATED-DATE        TO                            ALR0400 
027800                     AWT-ESCALATED-DATE(AWT-NDX).                 ALR0400 
027900     MOVE ALM-ESCALATED-TIME        TO                            ALR0400 
028000                     AWT-ESCALATED-TIME(AWT-NDX).                 ALR0400 
028100     MOVE ALM-ESCALATION-REASON     TO                            ALR0400 
028200                     AWT-ESCALATION-REASON(AWT-NDX).              ALR0400 
028300     MOVE ALM-CLOSED-DATE           TO AWT-CLOSED-DATE(AWT-NDX).  ALR0400 
028400     MOVE ALM-CLOSED-TIME           TO AWT-CLOSED-TIME(AWT-NDX).  ALR0400 
028500     MOVE ALM-CLOSURE-REASON        TO                            ALR0400 
028600                     AWT-CLOSURE-REASON(AWT-NDX).                 ALR0400 
028700     MOVE ALM-CLOSED-BY             TO AWT-CLOSED-BY(AWT-NDX).    ALR0400 
028800 0200-SKIP-ROW.                                                   ALR0400 
028900     READ ALERT-FILE                                              ALR0400 
029000         AT END                                                   ALR0400 
029100             SET WS-ALERT-FILE-EOF TO TRUE                        ALR0400 
029200             GO TO 0200-EXIT                                      ALR0400 
029300     END-READ.                                                    ALR0400 
029400     GO TO 0200-READ-NEXT.                                        ALR0400 
029500 0200-EXIT.                                                       ALR0400 
029600     CLOSE ALERT-FILE.                                            ALR0400 
029700     EXIT.                                                        ALR0400 
029800     TITLE 'ALR0400 --> INIT SEVERITY TABLE'.                     ALR0400 
029900 0250-INIT-SEVERITY-TABLE.                                        ALR0400 
030000**                                                                ALR0400 
030100***** THE RANK TABLE HAS NO VALUE CLAUSES - IT IS BUILT HERE EVERYALR0400 
030200***** RUN, SAME AS ALR0100 BUILDS THE RULE TABLE FROM ITS INPUT   ALR0400 
030300***** FILE.  THREE FIXED ROWS, NO FILE BEHIND THIS ONE.           ALR0400 
030400**                                                                ALR0400 
030500     SET ALM-SEV-NDX TO 1.                                        ALR0400 
030600     MOVE 'INFO    '                TO                            ALR0400 
030700                     ALM-SEV-RANK-NAME(ALM-SEV-NDX).              ALR0400 
030800     MOVE 1                         TO                            ALR0400 
030900                     ALM-SEV-RANK-NUMBER(ALM-SEV-NDX).            ALR0400 
031000     SET ALM-SEV-NDX TO 2.                                        ALR0400 
031100     MOVE 'WARNING '                TO                            ALR0400 
031200                     ALM-SEV-RANK-NAME(ALM-SEV-NDX).              ALR0400 
031300     MOVE 2                         TO                            ALR0400 
031400                     ALM-SEV-RANK-NUMBER(ALM-SEV-NDX).            ALR0400 
031500     SET ALM-SEV-NDX TO 3.                                        ALR0400 
031600     MOVE 'CRITICAL'                TO                            ALR0400 
031700                     ALM-SEV-RANK-NAME(ALM-SEV-NDX).              ALR0400 
031800     MOVE 3                         TO                            ALR0400 
031900                     ALM-SEV-RANK-NUMBER(ALM-SEV-NDX).            ALR0400 
032000 0250-EXIT.                                                       ALR0400 
032100     EXIT.                                                        ALR0400 
032200     TITLE 'ALR0400 --> BUILD SEVERITY COUNTS'.                   ALR0400 
032300 0300-BUILD-SEVERITY-COUNTS.                                      ALR0400 
032400     SET WS-SEV-CNT-NDX TO 1.                                     ALR0400 
032500 0300-NEXT-RANK.                                                  ALR0400 
032600     IF  WS-SEV-CNT-NDX > 3                                       ALR0400 
032700         GO TO 0300-EXIT                                          ALR0400 
032800     END-IF.                                                      ALR0400 
032900     MOVE ZERO TO WS-SEV-ACTIVE-COUNT(WS-SEV-CNT-NDX).            ALR0400 
033000     SET AWT-NDX TO 1.                                            ALR0400 
033100 0300-NEXT-ALERT.                                                 ALR0400 
033200     IF  AWT-NDX > WS-ALERT-COUNT                                 ALR0400 
033300         SET WS-SEV-CNT-NDX UP BY 1                               ALR0400 
033400         GO TO 0300-NEXT-RANK                                     ALR0400 
033500     END-IF.                                                      ALR0400 
033600     IF  AWT-STATUS-IS-ACTIVE(AWT-NDX)                            ALR0400 
033700     AND AWT-SEVERITY(AWT-NDX) =                                  ALR0400 
033800                 ALM-SEV-RANK-NAME(WS-SEV-CNT-NDX)                ALR0400 
033900         ADD 1 TO WS-SEV-ACTIVE-COUNT(WS-SEV-CNT-NDX)             ALR0400 
034000     END-IF.                                                      ALR0400 
034100     SET AWT-NDX UP BY 1.                                         ALR0400 
034200     GO TO 0300-NEXT-ALERT.                                       ALR0400 
034300 0300-EXIT.                                                       ALR0400 
034400     EXIT.                                                        ALR0400 
034500     TITLE 'ALR0400 --> BUILD DRIVER TABLE'.                      ALR0400 
034600 0400-BUILD-DRIVER-TABLE.                                         ALR0400 
034700     SET AWT-NDX TO 1.                                            ALR0400 
034800 0400-NEXT-ALERT.                                                 ALR0400 
034900     IF  AWT-NDX > WS-ALERT-COUNT                                 ALR0400 
035000         GO TO 0400-EXIT                                          ALR0400 
035100     END-IF.                                                      ALR0400 
035200     IF  NOT AWT-STATUS-IS-ACTIVE(AWT-NDX)                        ALR0400 
035300         SET AWT-NDX UP BY 1                                      ALR0400 
035400         GO TO 0400-NEXT-ALERT                                    ALR0400 
035500     END-IF.                                                      ALR0400 
035600     SET WD-NDX TO 1.                                             ALR0400 
035700 0400-FIND-DRIVER.                                                ALR0400 
035800     IF  WD-NDX > WS-DRIVER-COUNT                                 ALR0400 
035900         GO TO 0400-NEW-DRIVER                                    ALR0400 
036000     END-IF.                                                      ALR0400 
036100     IF  WD-DRIVER-ID(WD-NDX) = AWT-DRIVER-ID(AWT-NDX)            ALR0400 
036200         GO TO 0400-TALLY-DRIVER                                  ALR0400 
036300     END-IF.                                                      ALR0400 
036400     SET WD-NDX UP BY 1.                                          ALR0400 
036500     GO TO 0400-FIND-DRIVER.                                      ALR0400 
036600 0400-NEW-DRIVER.                                                 ALR0400 
036700     IF  WS-DRIVER-COUNT >= WS-MAX-DRIVER-ROWS                    ALR0400 
036800         ADD 1 TO WS-DRIVER-OVERFLOW-ROWS                         ALR0400 
036900         SET AWT-NDX UP BY 1                                      ALR0400 
037000         GO TO 0400-NEXT-ALERT                                    ALR0400 
037100     END-IF.                                                      ALR0400 
037200     ADD 1 TO WS-DRIVER-COUNT.                                    ALR0400 
037300     SET WD-NDX TO WS-DRIVER-COUNT.                               ALR0400 
037400     MOVE AWT-DRIVER-ID(AWT-NDX)    TO WD-DRIVER-ID(WD-NDX).      ALR0400 
037500     MOVE ZERO                     TO WD-TOTAL-ALERTS(WD-NDX)     ALR0400 
037600                                      WD-INFO-COUNT(WD-NDX)       ALR0400 
037700                                      WD-WARNING-COUNT(WD-NDX)    ALR0400 
037800                                      WD-CRITICAL-COUNT(WD-NDX).  ALR0400 
037900 0400-TALLY-DRIVER.                                               ALR0400 
038000     ADD 1 TO WD-TOTAL-ALERTS(WD-NDX).                            ALR0400 
038100     EVALUATE TRUE                                                ALR0400 
038200         WHEN AWT-SEVERITY(AWT-NDX) = 'INFO'                      ALR0400 
038300             ADD 1 TO WD-INFO-COUNT(WD-NDX)                       ALR0400 
038400         WHEN AWT-SEVERITY(AWT-NDX) = 'WARNING'                   ALR0400 
038500             ADD 1 TO WD-WARNING-COUNT(WD-NDX)                    ALR0400 
038600         WHEN AWT-SEVERITY(AWT-NDX) = 'CRITICAL'                  ALR0400 
038700             ADD 1 TO WD-CRITICAL-COUNT(WD-NDX)                   ALR0400 
038800     END-EVALUATE.                                                ALR0400 
038900     SET AWT-NDX UP BY 1.                                         ALR0400 
039000     GO TO 0400-NEXT-ALERT.                                       ALR0400 
039100 0400-EXIT.                                                       ALR0400 
039200     EXIT.                                                        ALR0400 
039300     TITLE 'ALR0400 --> SORT DRIVER TABLE'.                       ALR0400 
039400 0450-SORT-DRIVER-TABLE.                                          ALR0400 
039500**                                                                ALR0400 
039600***** EXCHANGE SORT, DESCENDING BY TOTAL-ALERTS - SAME SHAPE AS   ALR0400 
039700***** ALR0100'S 0250-SORT-RULE-TABLE, ORDERED THE OTHER WAY OVER AALR0400 
039800***** BIGGER TABLE.                                               ALR0400 
039900**                                                                ALR0400 
040000     IF  WS-DRIVER-COUNT < 2                                      ALR0400 
040100         GO TO 0450-EXIT                                          ALR0400 
040200     END-IF.                                                      ALR0400 
040300     SET WD-NDX TO 1.                                             ALR0400 
040400 0450-OUTER-LOOP.                                                 ALR0400 
040500     IF  WD-NDX >= WS-DRIVER-COUNT                                ALR0400 
040600         GO TO 0450-EXIT                                          ALR0400 
040700     END-IF.                                                      ALR0400 
040800     SET WD-NDX2 TO 1.                                            ALR0400 
040900 0450-INNER-LOOP.                                                 ALR0400 
041000     IF  WD-NDX2 > WS-DRIVER-COUNT - WD-NDX                       ALR0400 
041100         SET WD-NDX UP BY 1                                       ALR0400 
041200         GO TO 0450-OUTER-LOOP                                    ALR0400 
041300     END-IF.                                                      ALR0400 
041400     IF  WD-TOTAL-ALERTS(WD-NDX2) < WD-TOTAL-ALERTS(WD-NDX2 + 1)  ALR0400 
041500         MOVE WS-DRIVER-TABLE-ENTRY(WD-NDX2)   TO                 ALR0400 
041600                 WS-DRIVER-SWAP-ENTRY                             ALR0400 
041700         MOVE WS-DRIVER-TABLE-ENTRY(WD-NDX2 + 1) TO               ALR0400 
041800                 WS-DRIVER-TABLE-ENTRY(WD-NDX2)                   ALR0400 
041900         MOVE WS-DRIVER-SWAP-ENTRY TO                             ALR0400 
042000                 WS-DRIVER-TABLE-ENTRY(WD-NDX2 + 1)               ALR0400 
042100     END-IF.                                                      ALR0400 
042200     SET WD-NDX2 UP BY 1.                                         ALR0400 
042300     GO TO 0450-INNER-LOOP.                                       ALR0400 
042400 0450-EXIT.                                                       ALR0400 
042500     EXIT.                                                        ALR0400 
042600     TITLE 'ALR0400 --> BUILD CLOSURE LIST'.                      ALR0400 
042700 0500-BUILD-CLOSURE-LIST.                                         ALR0400 
042800     SET AWT-NDX TO 1.                                            ALR0400 
042900 0500-NEXT-ALERT.                                                 ALR0400 
043000     IF  AWT-NDX > WS-ALERT-COUNT                                 ALR0400 
043100         GO TO 0500-EXIT                                          ALR0400 
043200     END-IF.                                                      ALR0400 
043300     IF  NOT AWT-STATUS-AUTO-CLOSED(AWT-NDX)                      ALR0400 
043400         SET AWT-NDX UP BY 1                                      ALR0400 
043500         GO TO 0500-NEXT-ALERT                                    ALR0400 
043600     END-IF.                                                      ALR0400 
043700     MOVE AWT-CLOSED-DATE(AWT-NDX)  TO WS-CONV-DATE.              ALR0400 
043800     MOVE AWT-CLOSED-TIME(AWT-NDX)  TO WS-CONV-TIME.              ALR0400 
043900     PERFORM 0560-CONVERT-TIMESTAMP-TO-MINUTES THRU 0560-EXIT.    ALR0400 
044000     IF  WS-CONV-MINUTES < WS-RECENT-CLOSE-MINUTES                ALR0400 
044100         SET AWT-NDX UP BY 1                                      ALR0400 
044200         GO TO 0500-NEXT-ALERT                                    ALR0400 
044300     END-IF.                                                      ALR0400 
044400     IF  WS-CLOSURE-COUNT >= 500                                  ALR0400 
044500         SET AWT-NDX UP BY 1                                      ALR0400 
044600         GO TO 0500-NEXT-ALERT                                    ALR0400 
044700     END-IF.                                                      ALR0400 
044800     ADD 1 TO WS-CLOSURE-COUNT.                                   ALR0400 
044900     SET WC-NDX TO WS-CLOSURE-COUNT.                              ALR0400 
045000     SET WC-AWT-ROW(WC-NDX) TO AWT-NDX.                           ALR0400 
045100     MOVE WS-CONV-MINUTES           TO WC-CLOSED-MINUTES(WC-NDX). ALR0400 
045200     SET AWT-NDX UP BY 1.                                         ALR0400 
045300     GO TO 0500-NEXT-ALERT.                                       ALR0400 
045400 0500-EXIT.                                                       ALR0400 
045500     EXIT.                                                        ALR0400 
045600     TITLE 'ALR0400 --> SORT CLOSURE LIST'.                       ALR0400 
045700 0550-SORT-CLOSURE-LIST.                                          ALR0400 
045800**                                                                ALR0400 
045900***** DESCENDING BY CLOSED-MINUTES - NEWEST CLOSURE FIRST.        ALR0400 
046000**                                                                ALR0400 
046100     IF  WS-CLOSURE-COUNT < 2                                     ALR0400 
046200         GO TO 0550-EXIT                                          ALR0400 
046300     END-IF.                                                      ALR0400 
046400     SET WC-NDX TO 1.                                             ALR0400 
046500 0550-OUTER-LOOP.                                                 ALR0400 
046600     IF  WC-NDX >= WS-CLOSURE-COUNT                               ALR0400 
046700         GO TO 0550-EXIT                                          ALR0400 
046800     END-IF.                                                      ALR0400 
046900     SET WC-NDX2 TO 1.                                            ALR0400 
047000 0550-INNER-LOOP.                                                 ALR0400 
047100     IF  WC-NDX2 > WS-CLOSURE-COUNT - WC-NDX                      ALR0400 
047200         SET WC-NDX UP BY 1                                       ALR0400 
047300         GO TO 0550-OUTER-LOOP                                    ALR0400 
047400     END-IF.                                                      ALR0400 
047500     IF  WC-CLOSED-MINUTES(WC-NDX2) <                             ALR0400 
047600                     WC-CLOSED-MINUTES(WC-NDX2 + 1)               ALR0400 
047700         MOVE WS-CLOSURE-ENTRY(WC-NDX2)     TO                    ALR0400 
047800                 WS-CLOSURE-SWAP-ENTRY                            ALR0400 
047900         MOVE WS-CLOSURE-ENTRY(WC-NDX2 + 1) TO                    ALR0400 
048000                 WS-CLOSURE-ENTRY(WC-NDX2)                        ALR0400 
048100         MOVE WS-CLOSURE-SWAP-ENTRY TO                            ALR0400 
048200                 WS-CLOSURE-ENTRY(WC-NDX2 + 1)                    ALR0400 
048300     END-IF.                                                      ALR0400 
048400     SET WC-NDX2 UP BY 1.                                         ALR0400 
048500     GO TO 0550-INNER-LOOP.                                       ALR0400 
048600 0550-EXIT.                                                       ALR0400 
048700     EXIT.                                                        ALR0400 
048800     TITLE 'ALR0400 --> BUILD STATUS TOTALS'.                     ALR0400 
048900 0600-BUILD-STATUS-TOTALS.                                        ALR0400 
049000     MOVE ZERO TO WS-OPEN-TOTAL WS-ESCALATED-TOTAL                ALR0400 
049100                  WS-AUTO-CLOSED-TOTAL WS-RESOLVED-TOTAL          ALR0400 
049200                  WS-GRAND-TOTAL.                                 ALR0400 
049300     SET AWT-NDX TO 1.                                            ALR0400 
049400 0600-NEXT-ALERT.                                                 ALR0400 
049500     IF  AWT-NDX > WS-ALERT-COUNT                                 ALR0400 
049600         GO TO 0600-EXIT                                          ALR0400 
049700     END-IF.                                                      ALR0400 
049800     EVALUATE TRUE                                                ALR0400 
049900         WHEN AWT-STATUS-OPEN(AWT-NDX)                            ALR0400 
050000             ADD 1 TO WS-OPEN-TOTAL                               ALR0400 
050100         WHEN AWT-STATUS-ESCALATED(AWT-NDX)                       ALR0400 
050200             ADD 1 TO WS-ESCALATED-TOTAL                          ALR0400 
050300         WHEN AWT-STATUS-AUTO-CLOSED(AWT-NDX)                     ALR0400 
050400             ADD 1 TO WS-AUTO-CLOSED-TOTAL                        ALR0400 
050500         WHEN AWT-STATUS-RESOLVED(AWT-NDX)                        ALR0400 
050600             ADD 1 TO WS-RESOLVED-TOTAL                           ALR0400 
050700     END-EVALUATE.                                                ALR0400 
050800     SET AWT-NDX UP BY 1.                                         ALR0400 
050900     GO TO 0600-NEXT-ALERT.                                       ALR0400 
051000 0600-EXIT.                                                       ALR0400 
051100     COMPUTE WS-GRAND-TOTAL = WS-OPEN-TOTAL + WS-ESCALATED-TOTAL  ALR0400 
051200             + WS-AUTO-CLOSED-TOTAL + WS-RESOLVED-TOTAL.          ALR0400 
051300     EXIT.                                                        ALR0400 
051400     TITLE 'ALR0400 --> CONVERT TIMESTAMP TO MINUTES'.            ALR0400 
051500 0560-CONVERT-TIMESTAMP-TO-MINUTES.                               ALR0400 
051600**                                                                ALR0400 
051700***** SAME APPROXIMATE JULIAN COUNT AS ALR0200/ALR0300 - GOOD FOR ALR0400 
051800***** COMPARING TWO TIMESTAMPS, NEVER PRINTED.                    ALR0400 
051900**                                                                ALR0400 
052000     MOVE WS-CONV-DATE(1:4)         TO WS-CONV-YYYY.              ALR0400 
052100     MOVE WS-CONV-DATE(5:2)         TO WS-CONV-MM.                ALR0400 
052200     MOVE WS-CONV-DATE(7:2)         TO WS-CONV-DD.                ALR0400 
052300     MOVE WS-CONV-TIME(1:2)         TO WS-CONV-HH.                ALR0400 
052400     MOVE WS-CONV-TIME(3:2)         TO WS-CONV-MI.                ALR0400 
052500     MOVE WS-CONV-TIME(5:2)         TO WS-CONV-SS.                ALR0400 
052600     COMPUTE WS-WORK-JULIAN-DAYS =                                ALR0400 
052700             (WS-CONV-YYYY * 372) + ((WS-CONV-MM - 1) * 31)       ALR0400 
052800             + WS-CONV-DD.                                        ALR0400 
052900     COMPUTE WS-CONV-MINUTES =                                    ALR0400 
053000             (WS-WORK-JULIAN-DAYS * 1440)                         ALR0400 
053100             + (WS-CONV-HH * 60) + WS-CONV-MI.                    ALR0400 
053200 0560-EXIT.                                                       ALR0400 
053300     EXIT.                                                        ALR0400 
053400     TITLE 'ALR0400 --> LOAD HISTORY TREND TABLE'.                ALR0400 
053500 0700-LOAD-HISTORY-TREND.                                         ALR0400 
053600     OPEN INPUT HISTORY-FILE.                                     ALR0400 
053700     READ HISTORY-FILE                                            ALR0400 
053800         AT END                                                   ALR0400 
053900             SET WS-HIST-FILE-EOF TO TRUE                         ALR0400 
054000             GO TO 0700-EXIT                                      ALR0400 
054100     END-READ.                                                    ALR0400 
054200 0700-READ-NEXT.                                                  ALR0400 
054300     MOVE AHS-HIST-DATE             TO WS-CONV-DATE.              ALR0400 
054400     MOVE AHS-HIST-TIME             TO WS-CONV-TIME.              ALR0400 
054500     PERFORM 0560-CONVERT-TIMESTAMP-TO-MINUTES THRU 0560-EXIT.    ALR0400 
054600     IF  WS-CONV-MINUTES < WS-TREND-WINDOW-MINUTES                ALR0400 
054700         GO TO 0700-SKIP-ROW                                      ALR0400 
054800     END-IF.                                                      ALR0400 
054900     IF  WS-TREND-ROW-COUNT = ZERO                                ALR0400 
055000         GO TO 0700-NEW-BUCKET                                    ALR0400 
055100     END-IF.                                                      ALR0400 
055200     SET AHS-TREND-NDX TO 1.                                      ALR0400 
055300 0700-FIND-BUCKET.                                                ALR0400 
055400     IF  AHS-TREND-NDX > WS-TREND-ROW-COUNT                       ALR0400 
055500         GO TO 0700-NEW-BUCKET                                    ALR0400 
055600     END-IF.                                                      ALR0400 
055700     IF  AHS-TREND-DATE(AHS-TREND-NDX) = AHS-HIST-DATE            ALR0400 
055800     AND AHS-TREND-EVENT-TYPE(AHS-TREND-NDX) = AHS-EVENT-TYPE     ALR0400 
055900         ADD 1 TO AHS-TREND-COUNT(AHS-TREND-NDX)                  ALR0400 
056000         GO TO 0700-SKIP-ROW                                      ALR0400 
056100     END-IF.                                                      ALR0400 
056200     SET AHS-TREND-NDX UP BY 1.                                   ALR0400 
056300     GO TO 0700-FIND-BUCKET.                                      ALR0400 
056400 0700-NEW-BUCKET.                                                 ALR0400 
056500     IF  WS-TREND-ROW-COUNT >= 400                                ALR0400 
056600         GO TO 0700-SKIP-ROW                                      ALR0400 
056700     END-IF.                                                      ALR0400 
056800     ADD 1 TO WS-TREND-ROW-COUNT.                                 ALR0400 
056900     SET AHS-TREND-NDX TO WS-TREND-ROW-COUNT.                     ALR0400 
057000     MOVE AHS-HIST-DATE             TO                            ALR0400 
057100                     AHS-TREND-DATE(AHS-TREND-NDX).               ALR0400 
057200     MOVE AHS-EVENT-TYPE            TO                            ALR0400 
057300                     AHS-TREND-EVENT-TYPE(AHS-TREND-NDX).         ALR0400 
057400     MOVE 1                         TO                            ALR0400 
057500                     AHS-TREND-COUNT(AHS-TREND-NDX).              ALR0400 
057600 0700-SKIP-ROW.                                                   ALR0400 
057700     READ HISTORY-FILE                                            ALR0400 
057800         AT END                                                   ALR0400 
057900             SET WS-HIST-FILE-EOF TO TRUE                         ALR0400 
058000             GO TO 0700-EXIT                                      ALR0400 
058100     END-READ.                                                    ALR0400 
058200     GO TO 0700-READ-NEXT.                                        ALR0400 
058300 0700-EXIT.                                                       ALR0400 
058400     CLOSE HISTORY-FILE.                                          ALR0400 
058500     EXIT.                                                        ALR0400 
058600     TITLE 'ALR0400 --> SORT TREND TABLE'.                        ALR0400 
058700 0750-SORT-TREND-TABLE.                                           ALR0400 
058800**                                                                ALR0400 
058900***** ASCENDING BY DATE - OLDEST FIRST - FOR THE TREND LINE.      ALR0400 
059000**                                                                ALR0400 
059100     IF  WS-TREND-ROW-COUNT < 2                                   ALR0400 
059200         GO TO 0750-EXIT                                          ALR0400 
059300     END-IF.                                                      ALR0400 
059400     SET AHS-TREND-NDX TO 1.                                      ALR0400 
059500 0750-OUTER-LOOP.                                                 ALR0400 
059600     IF  AHS-TREND-NDX >= WS-TREND-ROW-COUNT                      ALR0400 
059700         GO TO 0750-EXIT                                          ALR0400 
059800     END-IF.                                                      ALR0400 
059900     SET AHS-TREND-NDX2 TO 1.                                     ALR0400 
060000 0750-INNER-LOOP.                                                 ALR0400 
060100     IF  AHS-TREND-NDX2 > WS-TREND-ROW-COUNT - AHS-TREND-NDX      ALR0400 
060200         SET AHS-TREND-NDX UP BY 1                                ALR0400 
060300         GO TO 0750-OUTER-LOOP                                    ALR0400 
060400     END-IF.                                                      ALR0400 
060500     IF  AHS-TREND-DATE(AHS-TREND-NDX2) >                         ALR0400 
060600             AHS-TREND-DATE(AHS-TREND-NDX2 + 1)                   ALR0400 
060700         MOVE AHS-TREND-ENTRY(AHS-TREND-NDX2)     TO              ALR0400 
060800                 WS-TREND-SWAP-ENTRY                              ALR0400 
060900         MOVE AHS-TREND-ENTRY(AHS-TREND-NDX2 + 1) TO              ALR0400 
061000                 AHS-TREND-ENTRY(AHS-TREND-NDX2)                  ALR0400 
061100         MOVE WS-TREND-SWAP-ENTRY TO                              ALR0400 
061200                 AHS-TREND-ENTRY(AHS-TREND-NDX2 + 1)              ALR0400 
061300     END-IF.                                                      ALR0400 
061400     SET AHS-TREND-NDX2 UP BY 1.                                  ALR0400 
061500     GO TO 0750-INNER-LOOP.                                       ALR0400 
061600 0750-EXIT.                                                       ALR0400 
061700     EXIT.                                                        ALR0400 
061800     TITLE 'ALR0400 --> PRINT REPORT'.                            ALR0400 
061900 0800-PRINT-REPORT.                                               ALR0400 
062000     PERFORM 0810-PRINT-HEADER THRU 0810-EXIT.                    ALR0400 
062100     PERFORM 0820-PRINT-SEVERITY THRU 0820-EXIT.                  ALR0400 
062200     PERFORM 0830-PRINT-DRIVERS THRU 0830-EXIT.                   ALR0400 
062300     PERFORM 0840-PRINT-CLOSURES THRU 0840-EXIT.                  ALR0400 
062400     PERFORM 0850-PRINT-STATUS THRU 0850-EXIT.                    ALR0400 
062500     PERFORM 0860-PRINT-TREND THRU 0860-EXIT.                     ALR0400 
062600 0800-EXIT.                                                       ALR0400 
062700     EXIT.                                                        ALR0400 
062800     TITLE 'ALR0400 --> PRINT HEADER'.                            ALR0400 
062900 0810-PRINT-HEADER.                                               ALR0400 
063000     MOVE WS-CURRENT-DATE           TO WL-HDR-RUN-DATE.           ALR0400 
063100     MOVE WS-CURRENT-TIME           TO WL-HDR-RUN-TIME.           ALR0400 
063200     MOVE WS-PRINT-LINE-HEADER      TO DASHBOARD-REPORT-LINE.     ALR0400 
063300     WRITE DASHBOARD-REPORT-LINE.                                 ALR0400 
063400 0810-EXIT.                                                       ALR0400 
063500     EXIT.                                                        ALR0400 
063600     TITLE 'ALR0400 --> PRINT SEVERITY SUMMARY'.                  ALR0400 
063700 0820-PRINT-SEVERITY.                                             ALR0400 
063800     SET WS-SEV-CNT-NDX TO 1.                                     ALR0400 
063900 0820-NEXT-RANK.                                                  ALR0400 
064000     IF  WS-SEV-CNT-NDX > 3                                       ALR0400 
064100         GO TO 0820-EXIT                                          ALR0400 
064200     END-IF.                                                      ALR0400 
064300     MOVE ALM-SEV-RANK-NAME(WS-SEV-CNT-NDX) TO WL-SEV-CODE.       ALR0400 
064400     MOVE WS-SEV-ACTIVE-COUNT(WS-SEV-CNT-NDX) TO WL-SEV-COUNT.    ALR0400 
064500     MOVE WS-PRINT-LINE-SEVERITY    TO DASHBOARD-REPORT-LINE.     ALR0400 
064600     WRITE DASHBOARD-REPORT-LINE.                                 ALR0400 
064700     SET WS-SEV-CNT-NDX UP BY 1.                                  ALR0400 
064800     GO TO 0820-NEXT-RANK.                                        ALR0400 
064900 0820-EXIT.                                                       ALR0400 
065000     EXIT.                                                        ALR0400 
065100     TITLE 'ALR0400 --> PRINT TOP DRIVERS'.                       ALR0400 
065200 0830-PRINT-DRIVERS.                                              ALR0400 
065300**                                                                ALR0400 
065400***** TOP WS-TOP-DRIVER-LIMIT ROWS (5 TODAY) OF THE ALREADY-SORTEDALR0400 
065500***** DRIVER TABLE, THEN A CONTROL-BREAK TOTAL LINE UNDER THEM.   ALR0400 
065600**                                                                ALR0400 
065700     MOVE ZERO                      TO WD-SWAP-TOTAL-ALERTS       ALR0400 
065800                                        WD-SWAP-INFO-COUNT        ALR0400 
065900                                        WD-SWAP-WARNING-COUNT     ALR0400 
066000                                        WD-SWAP-CRITICAL-COUNT.   ALR0400 
066100     SET WD-NDX TO 1.                                             ALR0400 
066200 0830-NEXT-DRIVER.                                                ALR0400 
066300     IF  WD-NDX > WS-DRIVER-COUNT                                 ALR0400 
066400         GO TO 0830-PRINT-TOTAL                                   ALR0400 
066500     END-IF.                                                      ALR0400 
066600     IF  WD-NDX > WS-TOP-DRIVER-LIMIT                             ALR0400 
066700         GO TO 0830-PRINT-TOTAL                                   ALR0400 
066800     END-IF.                                                      ALR0400 
066900     MOVE WD-DRIVER-ID(WD-NDX)      TO WL-DRV-DRIVER-ID.          ALR0400 
067000     MOVE WD-TOTAL-ALERTS(WD-NDX)   TO WL-DRV-TOTAL.              ALR0400 
067100     MOVE WD-INFO-COUNT(WD-NDX)     TO WL-DRV-INFO.               ALR0400 
067200     MOVE WD-WARNING-COUNT(WD-NDX)  TO WL-DRV-WARNING.            ALR0400 
067300     MOVE WD-CRITICAL-COUNT(WD-NDX) TO WL-DRV-CRITICAL.           ALR0400 
067400     MOVE WS-PRINT-LINE-DRIVER      TO DASHBOARD-REPORT-LINE.     ALR0400 
067500     WRITE DASHBOARD-REPORT-LINE.                                 ALR0400 
067600     ADD WD-TOTAL-ALERTS(WD-NDX)    TO WD-SWAP-TOTAL-ALERTS.      ALR0400 
067700     ADD WD-INFO-COUNT(WD-NDX)      TO WD-SWAP-INFO-COUNT.        ALR0400 
067800     ADD WD-WARNING-COUNT(WD-NDX)   TO WD-SWAP-WARNING-COUNT.     ALR0400 
067900     ADD WD-CRITICAL-COUNT(WD-NDX)  TO WD-SWAP-CRITICAL-COUNT.    ALR0400 
068000     SET WD-NDX UP BY 1.                                          ALR0400 
068100     GO TO 0830-NEXT-DRIVER.                                      ALR0400 
068200 0830-PRINT-TOTAL.                                                ALR0400 
068300     MOVE 'TOTAL'                   TO WL-DRV-DRIVER-ID.          ALR0400 
068400     MOVE WD-SWAP-TOTAL-ALERTS      TO WL-DRV-TOTAL.              ALR0400 
068500     MOVE WD-SWAP-INFO-COUNT        TO WL-DRV-INFO.               ALR0400 
068600     MOVE WD-SWAP-WARNING-COUNT     TO WL-DRV-WARNING.            ALR0400 
068700     MOVE WD-SWAP-CRITICAL-COUNT    TO WL-DRV-CRITICAL.           ALR0400 
068800     MOVE WS-PRINT-LINE-DRIVER      TO DASHBOARD-REPORT-LINE.     ALR0400 
068900     WRITE DASHBOARD-REPORT-LINE.                                 ALR0400 
069000 0830-EXIT.                                                       ALR0400 
069100     EXIT.                                                        ALR0400 
069200     TITLE 'ALR0400 --> PRINT RECENTLY AUTO-CLOSED'.              ALR0400 
069300 0840-PRINT-CLOSURES.                                             ALR0400 
069400     SET WC-NDX TO 1.                                             ALR0400 
069500 0840-NEXT-CLOSURE.                                               ALR0400 
069600     IF  WC-NDX > WS-CLOSURE-COUNT                                ALR0400 
069700         GO TO 0840-EXIT                                          ALR0400 
069800     END-IF.                                                      ALR0400 
069900     SET AWT-NDX2 TO WC-AWT-ROW(WC-NDX).                          ALR0400 
070000     MOVE AWT-ALERT-ID(AWT-NDX2)    TO WL-CLS-ALERT-ID.           ALR0400 
070100     MOVE AWT-ALERT-TYPE(AWT-NDX2)  TO WL-CLS-ALERT-TYPE.         ALR0400 
070200     MOVE AWT-DRIVER-ID(AWT-NDX2)   TO WL-CLS-DRIVER-ID.          ALR0400 
070300     MOVE AWT-CLOSED-DATE(AWT-NDX2) TO WL-CLS-CLOSED-AT(1:8).     ALR0400 
070400     MOVE AWT-CLOSED-TIME(AWT-NDX2) TO WL-CLS-CLOSED-AT(9:6).     ALR0400 
070500     MOVE AWT-CLOSURE-REASON(AWT-NDX2) TO WL-CLS-REASON.          ALR0400 
070600     MOVE WS-PRINT-LINE-CLOSURE     TO DASHBOARD-REPORT-LINE.     ALR0400 
070700     WRITE DASHBOARD-REPORT-LINE.                                 ALR0400 
070800     SET WC-NDX UP BY 1.                                          ALR0400 
070900     GO TO 0840-NEXT-CLOSURE.                                     ALR0400 
071000 0840-EXIT.                                                       ALR0400 
071100     EXIT.                                                        ALR0400 
071200     TITLE 'ALR0400 --> PRINT STATUS TOTALS'.                     ALR0400 
071300 0850-PRINT-STATUS.                                               ALR0400 
071400     MOVE 'OPEN'                    TO WL-STA-LABEL.              ALR0400 
071500     MOVE WS-OPEN-TOTAL             TO WL-STA-COUNT.              ALR0400 
071600     MOVE WS-PRINT-LINE-STATUS      TO DASHBOARD-REPORT-LINE.     ALR0400 
071700     WRITE DASHBOARD-REPORT-LINE.                                 ALR0400 
071800     MOVE 'ESCALATED'               TO WL-STA-LABEL.              ALR0400 
071900     MOVE WS-ESCALATED-TOTAL        TO WL-STA-COUNT.              ALR0400 
072000     MOVE WS-PRINT-LINE-STATUS      TO DASHBOARD-REPORT-LINE.     ALR0400 
072100     WRITE DASHBOARD-REPORT-LINE.                                 ALR0400 
072200     MOVE 'AUTO_CLOSED'             TO WL-STA-LABEL.              ALR0400 
072300     MOVE WS-AUTO-CLOSED-TOTAL      TO WL-STA-COUNT.              ALR0400 
072400     MOVE WS-PRINT-LINE-STATUS      TO DASHBOARD-REPORT-LINE.     ALR0400 
072500     WRITE DASHBOARD-REPORT-LINE.                                 ALR0400 
072600     MOVE 'RESOLVED'                TO WL-STA-LABEL.              ALR0400 
072700     MOVE WS-RESOLVED-TOTAL         TO WL-STA-COUNT.              ALR0400 
072800     MOVE WS-PRINT-LINE-STATUS      TO DASHBOARD-REPORT-LINE.     ALR0400 
072900     WRITE DASHBOARD-REPORT-LINE.                                 ALR0400 
073000     MOVE 'GRAND-TOTAL'             TO WL-STA-LABEL.              ALR0400 
073100     MOVE WS-GRAND-TOTAL            TO WL-STA-COUNT.              ALR0400 
073200     MOVE WS-PRINT-LINE-STATUS      TO DASHBOARD-REPORT-LINE.     ALR0400 
073300     WRITE DASHBOARD-REPORT-LINE.                                 ALR0400 
073400 0850-EXIT.                                                       ALR0400 
073500     EXIT.                                                        ALR0400 
073600     TITLE 'ALR0400 --> PRINT TREND'.                             ALR0400 
073700 0860-PRINT-TREND.                                                ALR0400 
073800     SET AHS-TREND-NDX TO 1.                                      ALR0400 
073900 0860-NEXT-BUCKET.                                                ALR0400 
074000     IF  AHS-TREND-NDX > WS-TREND-ROW-COUNT                       ALR0400 
074100         GO TO 0860-EXIT                                          ALR0400 
074200     END-IF.                                                      ALR0400 
074300     MOVE AHS-TREND-DATE(AHS-TREND-NDX) TO WL-TRD-DATE(1:8).      ALR0400 
074400     MOVE '  '                      TO WL-TRD-DATE(9:2).          ALR0400 
074500     MOVE AHS-TREND-EVENT-TYPE(AHS-TREND-NDX) TO                  ALR0400 
074600                     WL-TRD-EVENT-TYPE.                           ALR0400 
074700     MOVE AHS-TREND-COUNT(AHS-TREND-NDX) TO WL-TRD-COUNT.         ALR0400 
074800     MOVE WS-PRINT-LINE-TREND       TO DASHBOARD-REPORT-LINE.     ALR0400 
074900     WRITE DASHBOARD-REPORT-LINE.                                 ALR0400 
075000     SET AHS-TREND-NDX UP BY 1.                                   ALR0400 
075100     GO TO 0860-NEXT-BUCKET.                                      ALR0400 
075200 0860-EXIT.                                                       ALR0400 
075300     EXIT.                                                        ALR0400 
