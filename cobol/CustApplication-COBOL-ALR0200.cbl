000100 IDENTIFICATION DIVISION.                                         ALR0200 
000200 PROGRAM-ID.    ALR0200.                                          ALR0200 
000300 AUTHOR.        D J WIERSMA.                                      ALR0200 
000400 INSTALLATION.  FLEET OPERATIONS DATA CENTER.                     ALR0200 
000500 DATE-WRITTEN.  02/19/88.                                         ALR0200 
000600 DATE-COMPILED.                                                   ALR0200 
000700 SECURITY.      CONFIDENTIAL - FLEET SAFETY/COMPLIANCE DATA.      ALR0200 
000800**-------------------PROGRAM PURPOSE------------------------------ALR0200 
000900**  PROGRAM TITLE: ALR0200                                        ALR0200 
001000**  PROGRAM TEXT:  ESCALATION/AUTO-CLOSE BATCH DRIVER.  LOADS THE ALR0200 
001100**                 VALIDATED RULE TABLE AND THE CURRENT ALERT     ALR0200 
001200**                 FILE INTO MEMORY, RUNS THE ESCALATION PASS     ALR0200 
001300**                 AND THE AUTO-CLOSE PASS AGAINST EVERY ACTIVE   ALR0200 
001400**                 ALERT, THEN REWRITES ALERT-FILE AND APPENDS    ALR0200 
001500**                 THE NEW TRANSITIONS TO ALERT-HISTORY-FILE.     ALR0200 
001600**                 OWNS ALL FILE I/O FOR THE ENGINE - ALR1000 AND ALR0200 
001700**                 ALR1100 ARE CALLED SUBPROGRAMS WITH NO FILES   ALR0200 
001800**                 OF THEIR OWN.                                  ALR0200 
001900**-----------------COMPILATION OPTIONS----------------------------ALR0200 
002000**  COBOL 85 BATCH - SEQUENTIAL FILES ONLY, NO CICS, NO DB2.      ALR0200 
002100**----------------------------------------------------------------ALR0200 
002200**                                                                ALR0200 
002300**  CHANGE LOG.                                                   ALR0200 
002400**  02/19/88 DJW  ORIGINAL PROGRAM - ESCALATE AND AUTO-CLOSE      ALR0200 
002500**  02/19/88 DJW  LOGIC CODED INLINE, OVERSPEEDING RULE ONLY.     ALR0200 
002600**  03/11/88 DJW  ESCALATE/AUTO-CLOSE DECISION LOGIC PULLED OUT   ALR0200 
002700**  03/11/88 DJW  TO ALR1000 - THIS PROGRAM NOW JUST DRIVES I/O   ALR0200 
002800**  03/11/88 DJW  AND THE WINDOW SCANS, SAME AS TODAY.            ALR0200 
002900**  04/02/88 RTC  STATUS TRANSITION GUARD PULLED OUT TO ALR1100   ALR0200 
003000**  04/02/88 RTC  PER THE SAME SPLIT - SEE THAT PROGRAM'S LOG.    ALR0200 
003100**  09/02/89 DJW  ADDED HARSH-BRAKING AND HARSH-ACCEL TO THE      ALR0200 
003200**  09/02/89 DJW  ALERT FILE LAYOUT - NO DRIVER CHANGE.           ALR0200 
003300**  01/17/91 RTC  ADDED THE CONDITION-BASED AUTO-CLOSE PATH -     ALR0200 
003400**  01/17/91 RTC  DRIVER NOW PASSES CONDITION-CODE ON EVERY CALL. ALR0200 
003500**  06/23/92 RTC  ADDED THE TIME-BASED (NO-REPEAT) AUTO-CLOSE     ALR0200 
003600**  06/23/92 RTC  PATH AND THE REPEAT-ALERT SCAN BELOW IT.        ALR0200 
003700**  11/04/93 MLK  BATCH SIZE NOW CONFIGURABLE VIA WS-BATCH-SIZE - ALR0200 
003800**  11/04/93 MLK  WAS A HARD-CODED 100 FOR FIVE YEARS.            ALR0200 
003900**  08/14/96 PJS  ROUTE-DEVIATION/FEEDBACK ALERT TYPES - NO       ALR0200 
004000**  08/14/96 PJS  DRIVER CHANGE, RULE TABLE CARRIES THE NEW ROWS. ALR0200 
004100**  02/09/98 PJS  MAINT-OVERDUE/FUEL-THEFT ALERT TYPES - SAME.    ALR0200 
004200**  10/05/99 CAH  YEAR 2000 READINESS REVIEW - ALL TIMESTAMPS ARE ALR0200 
004300**  10/05/99 CAH  CCYYMMDD, THE JULIAN-DAY CONVERTER NEVER DID    ALR0200 
004400**  10/05/99 CAH  TWO-DIGIT YEAR MATH.  NO CHANGES REQUIRED.      ALR0200 
004500**  03/02/01 CAH  RUN-CONTROL FILE ADDED SO A SECOND SUBMIT OF    ALR0200 
004600**  03/02/01 CAH  THIS JOB WHILE ONE IS STILL RUNNING IS REFUSED  ALR0200 
004700**  03/02/01 CAH  INSTEAD OF DOUBLE-PROCESSING THE ALERT FILE.    ALR0200 
004800**  07/19/04 GKB  ALERT TABLE WORK AREA PULLED OUT TO ALRALT01 SO ALR0200 
004900**  07/19/04 GKB  ALR0400 CAN SHARE THE SAME LAYOUT.              ALR0200 
005000**  05/11/09 LNT  OVERFLOW OF THE 500-ROW ALERT TABLE NOW LOGGED  ALR0200 
005100**  05/11/09 LNT  AND SKIPPED INSTEAD OF ABENDING THE JOB.        ALR0200 
005200**  03/11/09 KNP  JOB DURATION NOW CAPTURED AND PRINTED ON THE    ALR0200 
005300**  03/11/09 KNP  TOTALS LINE - WS-BATCH-DURATION-SECS WAS SET    ALR0200 
005400**  03/11/09 KNP  UP IN ALRWRK01 BUT NEVER ASSIGNED.              ALR0200 
005500**  03/11/09 KNP  OPERATOR-SUBMITTED RESOLVE REQUESTS ARE NOW     ALR0200 
005600**  03/11/09 KNP  APPLIED IN THIS RUN, SAME AS ESCALATE AND       ALR0200 
005700**  03/11/09 KNP  AUTO-CLOSE - SEE 0640-EVALUATE-MANUAL-RESOLVE.  ALR0200 
005800**----------------------------------------------------------------ALR0200 
005900 ENVIRONMENT DIVISION.                                            ALR0200 
006000 CONFIGURATION SECTION.                                           ALR0200 
006100 SOURCE-COMPUTER.        IBM-370.                                 ALR0200 
006200 OBJECT-COMPUTER.        IBM-370.                                 ALR0200 
006300 SPECIAL-NAMES.                                                   ALR0200 
006400     C01 IS TOP-OF-FORM                                           ALR0200 
006500     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            ALR0200 
006600     UPSI-0 ON STATUS IS ALR-DEBUG-SWITCH-ON                      ALR0200 
006700            OFF STATUS IS ALR-DEBUG-SWITCH-OFF.                   ALR0200 
006800 INPUT-OUTPUT SECTION.                                            ALR0200 
006900 FILE-CONTROL.                                                    ALR0200 
007000     SELECT ALERT-FILE ASSIGN TO ALERTFIL                         ALR0200 
007100         ORGANIZATION IS LINE SEQUENTIAL                          ALR0200 
007200         FILE STATUS IS WS-ALERT-FILE-STATUS.                     ALR0200 
007300     SELECT ALERT-NEW-FILE ASSIGN TO ALERTNEW                     ALR0200 
007400         ORGANIZATION IS LINE SEQUENTIAL                          ALR0200 
007500         FILE STATUS IS WS-ALERT-NEW-STATUS.                      ALR0200 
007600     SELECT HISTORY-FILE ASSIGN TO HISTFIL                        ALR0200 
007700         ORGANIZATION IS LINE SEQUENTIAL                          ALR0200 
007800         FILE STATUS IS WS-HIST-FILE-STATUS.                      ALR0200 
007900     SELECT HISTORY-NEW-FILE ASSIGN TO HISTOUT                    ALR0200 
008000         ORGANIZATION IS LINE SEQUENTIAL                          ALR0200 
008100         FILE STATUS IS WS-HIST-NEW-STATUS.                       ALR0200 
008200     SELECT RULE-FILE ASSIGN TO RULENEW                           ALR0200 
008300         ORGANIZATION IS LINE SEQUENTIAL                          ALR0200 
008400         FILE STATUS IS WS-RULE-FILE-STATUS.                      ALR0200 
008500     SELECT RUN-CONTROL-FILE ASSIGN TO RUNCTL                     ALR0200 
008600         ORGANIZATION IS LINE SEQUENTIAL                          ALR0200 
008700         FILE STATUS IS WS-RUN-CTL-STATUS.                        ALR0200 
008800     SELECT RESOLVE-REQUEST-FILE ASSIGN TO RESOLVQ                ALR0200 
008900         ORGANIZATION IS LINE SEQUENTIAL                          ALR0200 
009000         FILE STATUS IS WS-RESOLVE-FILE-STATUS.                   ALR0200 
009100 DATA DIVISION.                                                   ALR0200 
009200 FILE SECTION.                                                    ALR0200 
009300 FD  ALERT-FILE                                                   ALR0200 
009400     LABEL RECORD IS STANDARD.                                    ALR0200 
009500     COPY ALRMST01.                                               ALR0200 
009600 FD  ALERT-NEW-FILE                                               ALR0200 
009700     LABEL RECORD IS STANDARD.                                    ALR0200 
009800 01  ALERT-NEW-RECORD.                                            ALR0200 
009900     05  ALN-ALERT-ID              PIC X(36).                     ALR0200 
010000     05  ALN-ALERT-TYPE            PIC X(30).                     ALR0200 
010100     05  ALN-SEVERITY              PIC X(8).                      ALR0200 
010200     05  ALN-ALERT-DATE            PIC 9(8).                      ALR0200 
010300     05  ALN-ALERT-TIME            PIC 9(6).                      ALR0200 
010400     05  ALN-STATUS                PIC X(11).                     ALR0200 
010500     05  ALN-DRIVER-ID             PIC X(100).                    ALR0200 
010600     05  ALN-VEHICLE-ID            PIC X(100).                    ALR0200 
010700     05  ALN-ROUTE-ID              PIC X(100).                    ALR0200 
010800     05  ALN-CONDITION-CODE        PIC X(30).                     ALR0200 
010900     05  ALN-ESCALATED-DATE        PIC 9(8).                      ALR0200 
011000     05  ALN-ESCALATED-TIME        PIC 9(6).                      ALR0200 
011100     05  ALN-ESCALATION-REASON     PIC X(200).                    ALR0200 
011200     05  ALN-CLOSED-DATE           PIC 9(8).                      ALR0200 
011300     05  ALN-CLOSED-TIME           PIC 9(6).                      ALR0200 
011400     05  ALN-CLOSURE-REASON        PIC X(200).                    ALR0200 
011500     05  ALN-CLOSED-BY             PIC X(20).                     ALR0200 
011600     05  FILLER                    PIC X(23).                     ALR0200 
011700 FD  HISTORY-FILE                                                 ALR0200 
011800     LABEL RECORD IS STANDARD.                                    ALR0200 
011900     COPY ALRHST01.                                               ALR0200 
012000 FD  HISTORY-NEW-FILE                                             ALR0200 
012100     LABEL RECORD IS STANDARD.                                    ALR0200 
012200 01  HISTORY-NEW-RECORD.                                          ALR0200 
012300     05  AHN-HISTORY-ID            PIC X(36).                     ALR0200 
012400     05  AHN-ALERT-ID              PIC X(36).                     ALR0200 
012500     05  AHN-FROM-STATUS           PIC X(11).                     ALR0200 
012600     05  AHN-TO-STATUS             PIC X(11).                     ALR0200 
012700     05  AHN-HIST-DATE             PIC 9(8).                      ALR0200 
012800     05  AHN-HIST-TIME             PIC 9(6).                      ALR0200 
012900     05  AHN-REASON                PIC X(200).                    ALR0200 
013000     05  AHN-CHANGED-BY            PIC X(20).                     ALR0200 
013100     05  AHN-EVENT-TYPE            PIC X(12).                     ALR0200 
013200     05  FILLER                    PIC X(10).                     ALR0200 
013300 FD  RULE-FILE                                                    ALR0200 
013400     LABEL RECORD IS STANDARD.                                    ALR0200 
013500     COPY ALRRUL01.                                               ALR0200 
013600 FD  RUN-CONTROL-FILE                                             ALR0200 
013700     LABEL RECORD IS STANDARD.                                    ALR0200 
013800 01  RUN-CONTROL-RECORD.                                          ALR0200 
013900     05  RCF-RUN-FLAG              PIC X(1).                      ALR0200 
014000 FD  RESOLVE-REQUEST-FILE                                         ALR0200 
014100     LABEL RECORD IS STANDARD.                                    ALR0200 
014200 01  RESOLVE-REQUEST-RECORD.                                      ALR0200 
014300     05  RRQ-ALERT-ID              PIC X(36).                     ALR0200 
014400     05  RRQ-CLOSED-BY             PIC X(20).                     ALR0200 
014500     05  RRQ-REASON-TEXT           PIC X(200).                    ALR0200 
014600     05  FILLER                    PIC X(13).                     ALR0200 
014700 WORKING-STORAGE SECTION.                                         ALR0200 
014800 01  WS-PROGRAM-ID                PIC X(8) VALUE 'ALR0200 '.      ALR0200 
014900     COPY ALRWRK01.                                               ALR0200 
015000     COPY ALRRUL02.                                               ALR0200 
015100     COPY ALRALT01.                                               ALR0200 
015200 01  WS-WINDOW-SCAN-AREA.                                         ALR0200 
015300     05  WS-NOW-MINUTES            PIC S9(9) COMP.                ALR0200 
015400     05  WS-WINDOW-START-MINUTES   PIC S9(9) COMP.                ALR0200 
015500     05  WS-SIBLING-MINUTES        PIC S9(9) COMP.                ALR0200 
015600     05  WS-WINDOW-ALERT-COUNT     PIC 9(4) COMP.                 ALR0200 
015700     05  WS-WINDOW-OLDEST-MINUTES  PIC S9(9) COMP.                ALR0200 
015800     05  WS-WINDOW-NEWEST-MINUTES  PIC S9(9) COMP.                ALR0200 
015900     05  WS-WINDOW-TIME-DIFF       PIC 9(7) COMP.                 ALR0200 
016000     05  WS-THIS-ALERT-MINUTES     PIC S9(9) COMP.                ALR0200 
016100     05  WS-SAVED-PRIOR-STATUS     PIC X(11).                     ALR0200 
016200     05  FILLER                    PIC X(3).                      ALR0200 
016300 01  WS-BATCH-CHUNK-AREA.                                         ALR0200 
016400     05  WS-BATCH-START-NDX        PIC 9(4) COMP.                 ALR0200 
016500     05  WS-BATCH-END-NDX          PIC 9(4) COMP.                 ALR0200 
016600     05  WS-RESOLVE-FOUND-NDX      PIC 9(4) COMP VALUE ZERO.      ALR0200 
016700     05  FILLER                    PIC X(4).                      ALR0200 
016800 01  WS-TIMESTAMP-CONV-AREA.                                      ALR0200 
016900     05  WS-CONV-DATE              PIC 9(8).                      ALR0200 
017000     05  WS-CONV-TIME              PIC 9(6).                      ALR0200 
017100     05  WS-CONV-YYYY              PIC 9(4).                      ALR0200 
017200     05  WS-CONV-MM                PIC 9(2).                      ALR0200 
017300     05  WS-CONV-DD                PIC 9(2).                      ALR0200 
017400     05  WS-CONV-HH                PIC 9(2).                      ALR0200 
017500     05  WS-CONV-MI                PIC 9(2).                      ALR0200 
017600     05  WS-CONV-SS                PIC 9(2).                      ALR0200 
017700     05  WS-CONV-MINUTES           PIC S9(9) COMP.                ALR0200 
017800     05  WS-BATCH-START-MINUTES    PIC S9(9) COMP VALUE ZERO.     ALR0200 
017900     05  WS-BATCH-START-SECS       PIC 9(2) COMP VALUE ZERO.      ALR0200 
018000     05  FILLER                    PIC X(3).                      ALR0200 
018100 01  WS-HISTORY-STAGE.                                            ALR0200 
018200     05  WS-HIST-STAGE-ALERT-ID    PIC X(36).                     ALR0200 
018300     05  WS-HIST-STAGE-FROM-STATUS PIC X(11).                     ALR0200 
018400     05  WS-HIST-STAGE-TO-STATUS   PIC X(11).                     ALR0200 
018500     05  WS-HIST-STAGE-EVENT-TYPE  PIC X(12).                     ALR0200 
018600     05  WS-HIST-STAGE-REASON      PIC X(200).                    ALR0200 
018700     05  WS-HIST-SEQ-NO            PIC 9(6) COMP VALUE ZERO.      ALR0200 
018800     05  WS-HIST-SEQ-DISP          PIC 9(6).                      ALR0200 
018900     05  FILLER                    PIC X(4).                      ALR0200 
019000 01  WS-TOTALS-DISP-GROUP.                                        ALR0200 
019100     05  WS-ALERTS-PROCESSED-DISP  PIC Z(6)9.                     ALR0200 
019200     05  WS-ALERTS-CLOSED-DISP     PIC Z(6)9.                     ALR0200 
019300     05  WS-BATCH-DURATION-DISP    PIC Z(6)9.                     ALR0200 
019400     05  FILLER                    PIC X(2).                      ALR0200 
019500 01  WS-TOTALS-DISP-X REDEFINES                                   ALR0200 
019600                       WS-TOTALS-DISP-GROUP.                      ALR0200 
019700     05  WS-TOTALS-DISP-CHARS      PIC X(23).                     ALR0200 
019800 01  WS-NEW-FILE-STATUS-GROUP.                                    ALR0200 
019900     05  WS-ALERT-NEW-STATUS       PIC X(2) VALUE '00'.           ALR0200 
020000     05  WS-HIST-NEW-STATUS        PIC X(2) VALUE '00'.           ALR0200 
020100     05  WS-RUN-CTL-STATUS         PIC X(2) VALUE '00'.           ALR0200 
020200     05  WS-RESOLVE-FILE-STATUS    PIC X(2) VALUE '00'.           ALR0200 
020300     05  FILLER                    PIC X(2).                      ALR0200 
020400 LINKAGE SECTION.                                                 ALR0200 
020500     COPY ALRLNK01.                                               ALR0200 
020600     TITLE 'ALR0200 --> MAINLINE LOGIC'.                          ALR0200 
020700 PROCEDURE DIVISION.                                              ALR0200 
020800 0100-BEGIN-PROGRAM.                                              ALR0200 
020900     DISPLAY 'ALR0200 0100-BEGIN-PROGRAM'.                        ALR0200 
021000     PERFORM 0150-CHECK-RUN-CONTROL THRU 0150-EXIT.               ALR0200 
021100     IF  WS-RUN-IN-PROGRESS                                       ALR0200 
021200         DISPLAY 'ALR0200 - PRIOR RUN STILL IN PROGRESS, EXIT'    ALR0200 
021300         GO TO 0100-EXIT                                          ALR0200 
021400     END-IF.                                                      ALR0200 
021500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   ALR0200 
021600     ACCEPT WS-CURRENT-TIME FROM TIME.                            ALR0200 
021700     MOVE WS-CURRENT-DATE          TO WS-CONV-DATE.               ALR0200 
021800     MOVE WS-CURRENT-TIME          TO WS-CONV-TIME.               ALR0200 
021900     PERFORM 0560-CONVERT-TIMESTAMP-TO-MINUTES THRU 0560-EXIT.    ALR0200 
022000     MOVE WS-CONV-MINUTES          TO WS-NOW-MINUTES.             ALR0200 
022100     MOVE WS-CONV-MINUTES          TO WS-BATCH-START-MINUTES.     ALR0200 
022200     MOVE WS-CONV-SS               TO WS-BATCH-START-SECS.        ALR0200 
022300     PERFORM 0200-LOAD-RULE-TABLE THRU 0200-EXIT.                 ALR0200 
022400     PERFORM 0300-LOAD-ALERT-TABLE THRU 0300-EXIT.                ALR0200 
022500     PERFORM 0400-COPY-FORWARD-HISTORY THRU 0400-EXIT.            ALR0200 
022600     PERFORM 0500-EVALUATE-ESCALATION THRU 0500-EXIT.             ALR0200 
022700     PERFORM 0600-EVALUATE-AUTOCLOSE THRU 0600-EXIT.              ALR0200 
022800     PERFORM 0640-EVALUATE-MANUAL-RESOLVE THRU 0640-EXIT.         ALR0200 
022900     PERFORM 0900-REWRITE-ALERT-FILE THRU 0900-EXIT.              ALR0200 
023000     CLOSE HISTORY-NEW-FILE.                                      ALR0200 
023100     ACCEPT WS-CONV-DATE FROM DATE YYYYMMDD.                      ALR0200 
023200     ACCEPT WS-CONV-TIME FROM TIME.                               ALR0200 
023300     PERFORM 0560-CONVERT-TIMESTAMP-TO-MINUTES THRU 0560-EXIT.    ALR0200 
023400     COMPUTE WS-BATCH-DURATION-SECS =                             ALR0200 
023500             ((WS-CONV-MINUTES - WS-BATCH-START-MINUTES) * 60)    ALR0200 
023600             + (WS-CONV-SS - WS-BATCH-START-SECS).                ALR0200 
023700     PERFORM 0800-REPORT-BATCH-TOTALS THRU 0800-EXIT.             ALR0200 
023800     PERFORM 0950-CLEAR-RUN-CONTROL THRU 0950-EXIT.               ALR0200 
023900     DISPLAY 'ALR0200 0100-END-PROGRAM'.                          ALR0200 
024000 0100-EXIT.                                                       ALR0200 
024100     STOP RUN.                                                    ALR0200 
024200     TITLE 'ALR0200 --> CHECK RUN CONTROL'.                       ALR0200 
024300 0150-CHECK-RUN-CONTROL.                                          ALR0200 
024400**                                                                ALR0200 
024500***** A SECOND SUBMIT OF THIS JOB WHILE A PRIOR RUN IS STILL      ALR0200 
024600***** MARKED RUNNING IS REFUSED - FILE STATUS 35 (NOT FOUND)      ALR0200 
024700***** MEANS THIS IS THE VERY FIRST RUN, TREAT AS NOT-RUNNING.     ALR0200 
024800**                                                                ALR0200 
024900     MOVE 'N' TO WS-RUN-IN-PROGRESS-SW.                           ALR0200 
025000     OPEN INPUT RUN-CONTROL-FILE.                                 ALR0200 
025100     IF  WS-RUN-CTL-STATUS = '00'                                 ALR0200 
025200         READ RUN-CONTROL-FILE                                    ALR0200 
025300             AT END                                               ALR0200 
025400                 CONTINUE                                         ALR0200 
025500         END-READ                                                 ALR0200 
025600         MOVE RCF-RUN-FLAG TO WS-RUN-IN-PROGRESS-SW               ALR0200 
025700     END-IF.                                                      ALR0200 
025800     CLOSE RUN-CONTROL-FILE.                                      ALR0200 
025900     IF  WS-RUN-IN-PROGRESS                                       ALR0200 
026000         GO TO 0150-EXIT                                          ALR0200 
026100     END-IF.                                                      ALR0200 
026200     OPEN OUTPUT RUN-CONTROL-FILE.                                ALR0200 
026300     MOVE 'Y' TO RCF-RUN-FLAG.                                    ALR0200 
026400     WRITE RUN-CONTROL-RECORD.                                    ALR0200 
026500     CLOSE RUN-CONTROL-FILE.                                      ALR0200 
026600 0150-EXIT.                                                       ALR0200 
026700     EXIT.                                                        ALR0200 
026800     TITLE 'ALR0200 --> LOAD RULE TABLE'.                         ALR0200 
026900 0200-LOAD-RULE-TABLE.                                            ALR0200 
027000     OPEN INPUT RULE-FILE.                                        ALR0200 
027100     READ RULE-FILE                                               ALR0200 
027200         AT END                                                   ALR0200 
027300             SET WS-RULE-FILE-EOF TO TRUE                         ALR0200 
027400             GO TO 0200-EXIT                                      ALR0200 
027500     END-READ.                                                    ALR0200 
027600 0200-READ-NEXT.                                                  ALR0200 
027700     ADD 1 TO WS-RULE-COUNT.                                      ALR0200 
027800     SET RU-NDX TO WS-RULE-COUNT.                                 ALR0200 
027900     MOVE RF-ALERT-TYPE            TO RU-ALERT-TYPE(RU-NDX).      ALR0200 
028000     MOVE RF-ESCALATE-IF-COUNT     TO                             ALR0200 
028100                     RU-ESCALATE-IF-COUNT(RU-NDX).                ALR0200 
028200     MOVE RF-WINDOW-MINUTES        TO RU-WINDOW-MINUTES(RU-NDX).  ALR0200 
028300     MOVE RF-ESCALATION-SEVERITY   TO                             ALR0200 
028400                     RU-ESCALATION-SEVERITY(RU-NDX).              ALR0200 
028500     MOVE RF-AUTO-CLOSE-NO-REPEAT  TO                             ALR0200 
028600                     RU-AUTO-CLOSE-NO-REPEAT(RU-NDX).             ALR0200 
028700     MOVE RF-AUTO-CLOSE-CONDITION  TO                             ALR0200 
028800                     RU-AUTO-CLOSE-CONDITION(RU-NDX).             ALR0200 
028900     MOVE RF-AUTO-CLOSE-WINDOW-MIN TO                             ALR0200 
029000                     RU-AUTO-CLOSE-WINDOW-MIN(RU-NDX).            ALR0200 
029100     MOVE RF-RULE-ENABLED          TO RU-RULE-ENABLED(RU-NDX).    ALR0200 
029200     MOVE RF-RULE-PRIORITY         TO RU-RULE-PRIORITY(RU-NDX).   ALR0200 
029300     READ RULE-FILE                                               ALR0200 
029400         AT END                                                   ALR0200 
029500             SET WS-RULE-FILE-EOF TO TRUE                         ALR0200 
029600             GO TO 0200-EXIT                                      ALR0200 
029700     END-READ.                                                    ALR0200 
029800     GO TO 0200-READ-NEXT.                                        ALR0200 
029900 0200-EXIT.                                                       ALR0200 
030000     CLOSE RULE-FILE.                                             ALR0200 
030100     EXIT.                                                        ALR0200 
030200     TITLE 'ALR0200 --> LOAD ALERT TABLE'.                        ALR0200 
030300 0300-LOAD-ALERT-TABLE.                                           ALR0200 
030400**                                                                ALR0200 
030500***** ALR0100 ALREADY VALIDATED/DEFAULTED THE RULE ROWS AND       ALR0200 
030600***** SORTED THEM - THIS PROGRAM TRUSTS RULENEW AS-IS.  THE       ALR0200 
030700***** ALERT FILE HAS NO SUCH PRE-PASS, SO THE 500-ROW CEILING     ALR0200 
030800***** IS GUARDED HERE DIRECTLY.                                   ALR0200 
030900**                                                                ALR0200 
031000     OPEN INPUT ALERT-FILE.                                       ALR0200 
031100     READ ALERT-FILE                                              ALR0200 
031200         AT END                                                   ALR0200 
031300             SET WS-ALERT-FILE-EOF TO TRUE                        ALR0200 
031400             GO TO 0300-EXIT                                      ALR0200 
031500     END-READ.                                                    ALR0200 
031600 0300-READ-NEXT.                                                  ALR0200 
031700     IF  WS-ALERT-COUNT >= WS-MAX-ALERT-ROWS                      ALR0200 
031800         ADD 1 TO WS-OVERFLOW-ROWS                                ALR0200 
031900         GO TO 0300-SKIP-ROW                                      ALR0200 
032000     END-IF.                                                      ALR0200 
032100     ADD 1 TO WS-ALERT-COUNT.                                     ALR0200 
032200     SET AWT-NDX TO WS-ALERT-COUNT.                               ALR0200 
032300     MOVE ALM-ALERT-ID             TO AWT-ALERT-ID(AWT-NDX).      ALR0200 
032400     MOVE ALM-ALERT-TYPE           TO AWT-ALERT-TYPE(AWT-NDX).    ALR0200 
032500     MOVE ALM-SEVERITY             TO AWT-SEVERITY(AWT-NDX).      ALR0200 
032600     MOVE ALM-ALERT-DATE           TO AWT-ALERT-DATE(AWT-NDX).    ALR0200 
032700     MOVE ALM-ALERT-TIME           TO AWT-ALERT-TIME(AWT-NDX).    ALR0200 
032800     MOVE ALM-STATUS               TO AWT-STATUS(AWT-NDX).        ALR0200 
032900     MOVE ALM-DRIVER-ID            TO AWT-DRIVER-ID(AWT-NDX).     ALR0200 
033000     MOVE ALM-VEHICLE-ID           TO AWT-VEHICLE-ID(AWT-NDX).    ALR0200 
033100     MOVE ALM-ROUTE-ID             TO AWT-ROUTE-ID(AWT-NDX).      ALR0200 
033200     MOVE ALM-CONDITION-CODE       TO                             ALR0200 
033300                     AWT-CONDITION-CODE(AWT-NDX).                 ALR0200 
033400     MOVE ALM-ESCALATED-DATE       TO                             ALR0200 
033500                     AWT-ESCALATED-DATE(AWT-NDX).                 ALR0200 
033600     MOVE ALM-ESCALATED-TIME       TO                             ALR0200 
033700                     AWT-ESCALATED-TIME(AWT-NDX).                 ALR0200 
033800     MOVE ALM-ESCALATION-REASON    TO                             ALR0200 
033900                     AWT-ESCALATION-REASON(AWT-NDX).              ALR0200 
034000     MOVE ALM-CLOSED-DATE          TO AWT-CLOSED-DATE(AWT-NDX).   ALR0200 
034100     MOVE ALM-CLOSED-TIME          TO AWT-CLOSED-TIME(AWT-NDX).   ALR0200 
034200     MOVE ALM-CLOSURE-REASON       TO                             ALR0200 
034300                     AWT-CLOSURE-REASON(AWT-NDX).                 ALR0200 
034400     MOVE ALM-CLOSED-BY            TO AWT-CLOSED-BY(AWT-NDX).     ALR0200 
034500 0300-SKIP-ROW.                                                   ALR0200 
034600     READ ALERT-FILE                                              ALR0200 
034700         AT END                                                   ALR0200 
034800             SET WS-ALERT-FILE-EOF TO TRUE                        ALR0200 
034900             GO TO 0300-EXIT                                      ALR0200 
035000     END-READ.                                                    ALR0200 
035100     GO TO 0300-READ-NEXT.                                        ALR0200 
035200 0300-EXIT.                                                       ALR0200 
035300     CLOSE ALERT-FILE.                                            ALR0200 
035400     IF  WS-OVERFLOW-ROWS > ZERO                                  ALR0200 
035500         MOVE WS-OVERFLOW-ROWS TO WS-OVERFLOW-ROWS-DISP           ALR0200 
035600         DISPLAY 'ALR0200 - ALERT TABLE OVERFLOW, ROWS SKIPPED '  ALR0200 
035700             WS-OVERFLOW-ROWS-DISP                                ALR0200 
035800     END-IF.                                                      ALR0200 
035900     EXIT.                                                        ALR0200 
036000     TITLE 'ALR0200 --> COPY FORWARD HISTORY'.                    ALR0200 
036100 0400-COPY-FORWARD-HISTORY.                                       ALR0200 
036200**                                                                ALR0200 
036300***** THE OLD HISTORY FILE IS COPIED ACROSS VERBATIM, THEN LEFT   ALR0200 
036400***** OPEN SO 0630-APPEND-HISTORY-ROW CAN ADD THIS RUN'S NEW      ALR0200 
036500***** TRANSITIONS WITHOUT A SECOND OPEN/CLOSE PAIR.               ALR0200 
036600**                                                                ALR0200 
036700     OPEN INPUT HISTORY-FILE.                                     ALR0200 
036800     OPEN OUTPUT HISTORY-NEW-FILE.                                ALR0200 
036900     IF  WS-HIST-FILE-STATUS = '35'                               ALR0200 
037000         GO TO 0400-EXIT                                          ALR0200 
037100     END-IF.                                                      ALR0200 
037200     READ HISTORY-FILE                                            ALR0200 
037300         AT END                                                   ALR0200 
037400             SET WS-HIST-FILE-EOF TO TRUE                         ALR0200 
037500             GO TO 0400-EXIT                                      ALR0200 
037600     END-READ.                                                    ALR0200 
037700 0400-READ-NEXT.                                                  ALR0200 
037800     MOVE AHS-HISTORY-ID           TO AHN-HISTORY-ID.             ALR0200 
037900     MOVE AHS-ALERT-ID             TO AHN-ALERT-ID.               ALR0200 
038000     MOVE AHS-FROM-STATUS          TO AHN-FROM-STATUS.            ALR0200 
038100     MOVE AHS-TO-STATUS            TO AHN-TO-STATUS.              ALR0200 
038200     MOVE AHS-HIST-DATE            TO AHN-HIST-DATE.              ALR0200 
038300     MOVE AHS-HIST-TIME            TO AHN-HIST-TIME.              ALR0200 
038400     MOVE AHS-REASON               TO AHN-REASON.                 ALR0200 
038500     MOVE AHS-CHANGED-BY           TO AHN-CHANGED-BY.             ALR0200 
038600     MOVE AHS-EVENT-TYPE           TO AHN-EVENT-TYPE.             ALR0200 
038700     WRITE HISTORY-NEW-RECORD.                                    ALR0200 
038800     READ HISTORY-FILE                                            ALR0200 
038900         AT END                                                   ALR0200 
039000             SET WS-HIST-FILE-EOF TO TRUE                         ALR0200 
039100             GO TO 0400-EXIT                                      ALR0200 
039200     END-READ.                                                    ALR0200 
039300     GO TO 0400-READ-NEXT.                                        ALR0200 
039400 0400-EXIT.                                                       ALR0200 
039500     CLOSE HISTORY-FILE.                                          ALR0200 
039600     EXIT.                                                        ALR0200 
039700     TITLE 'ALR0200 --> EVALUATE ESCALATION'.                     ALR0200 
039800 0500-EVALUATE-ESCALATION.                                        ALR0200 
039900     PERFORM 0510-ESCALATE-ONE-ALERT THRU 0510-EXIT               ALR0200 
040000         VARYING AWT-NDX FROM 1 BY 1                              ALR0200 
040100         UNTIL AWT-NDX > WS-ALERT-COUNT.                          ALR0200 
040200 0500-EXIT.                                                       ALR0200 
040300     EXIT.                                                        ALR0200 
040400 0510-ESCALATE-ONE-ALERT.                                         ALR0200 
040500**                                                                ALR0200 
040600***** ONLY AN OPEN ALERT MAY TRIGGER A WINDOW SCAN - AN ALERT     ALR0200 
040700***** THAT IS ALREADY ESCALATED STAYS IN EVERY WINDOW COUNT BUT   ALR0200 
040800***** DOES NOT RE-TRIGGER THE SCAN ITSELF (KEEPS THIS BATCH PASS  ALR0200 
040900***** FROM RE-EVALUATING THE SAME SIBLING SET OVER AND OVER).     ALR0200 
041000**                                                                ALR0200 
041100     IF  NOT AWT-STATUS-OPEN(AWT-NDX)                             ALR0200 
041200         GO TO 0510-EXIT                                          ALR0200 
041300     END-IF.                                                      ALR0200 
041400     SEARCH ALL WS-RULE-TABLE-ENTRY                               ALR0200 
041500         AT END                                                   ALR0200 
041600             GO TO 0510-EXIT                                      ALR0200 
041700         WHEN RU-ALERT-TYPE(RU-NDX) = AWT-ALERT-TYPE(AWT-NDX)     ALR0200 
041800             CONTINUE                                             ALR0200 
041900     END-SEARCH.                                                  ALR0200 
042000     IF  NOT RU-ENABLED(RU-NDX)                                   ALR0200 
042100         GO TO 0510-EXIT                                          ALR0200 
042200     END-IF.                                                      ALR0200 
042300     PERFORM 0520-SCAN-ESCALATION-WINDOW THRU 0520-EXIT.          ALR0200 
042400     MOVE 'E'                      TO ALR-LK-FUNCTION-CODE.       ALR0200 
042500     MOVE AWT-ALERT-TYPE(AWT-NDX)  TO ALR-LK-ALERT-TYPE.          ALR0200 
042600     MOVE WS-WINDOW-ALERT-COUNT    TO ALR-LK-ALERT-COUNT.         ALR0200 
042700     MOVE RU-ESCALATE-IF-COUNT(RU-NDX) TO                         ALR0200 
042800                     ALR-LK-ESCALATE-IF-COUNT.                    ALR0200 
042900     MOVE RU-WINDOW-MINUTES(RU-NDX) TO ALR-LK-WINDOW-MINUTES.     ALR0200 
043000     MOVE WS-WINDOW-TIME-DIFF      TO ALR-LK-TIME-DIFF-MINUTES.   ALR0200 
043100     CALL 'ALR1000' USING ALR-ENGINE-LINKAGE.                     ALR0200 
043200     IF  ALR-LK-SHOULD-ESCALATE                                   ALR0200 
043300         PERFORM 0530-APPLY-ESCALATION THRU 0530-EXIT             ALR0200 
043400             VARYING AWT-NDX2 FROM 1 BY 1                         ALR0200 
043500             UNTIL AWT-NDX2 > WS-ALERT-COUNT                      ALR0200 
043600     END-IF.                                                      ALR0200 
043700 0510-EXIT.                                                       ALR0200 
043800     EXIT.                                                        ALR0200 
043900     TITLE 'ALR0200 --> SCAN ESCALATION WINDOW'.                  ALR0200 
044000 0520-SCAN-ESCALATION-WINDOW.                                     ALR0200 
044100     COMPUTE WS-WINDOW-START-MINUTES =                            ALR0200 
044200             WS-NOW-MINUTES - RU-WINDOW-MINUTES(RU-NDX).          ALR0200 
044300     MOVE ZERO                     TO WS-WINDOW-ALERT-COUNT.      ALR0200 
044400     MOVE WS-NOW-MINUTES            TO WS-WINDOW-OLDEST-MINUTES.  ALR0200 
044500     MOVE ZERO                     TO WS-WINDOW-NEWEST-MINUTES.   ALR0200 
044600     PERFORM 0525-SCAN-ONE-SIBLING THRU 0525-EXIT                 ALR0200 
044700         VARYING AWT-NDX2 FROM 1 BY 1                             ALR0200 
044800         UNTIL AWT-NDX2 > WS-ALERT-COUNT.                         ALR0200 
044900     COMPUTE WS-WINDOW-TIME-DIFF =                                ALR0200 
045000             WS-WINDOW-NEWEST-MINUTES - WS-WINDOW-OLDEST-MINUTES. ALR0200 
045100 0520-EXIT.                                                       ALR0200 
045200     EXIT.                                                        ALR0200 
045300 0525-SCAN-ONE-SIBLING.                                           ALR0200 
045400     IF  AWT-ALERT-TYPE(AWT-NDX2) NOT = AWT-ALERT-TYPE(AWT-NDX)   ALR0200 
045500         OR AWT-DRIVER-ID(AWT-NDX2) NOT = AWT-DRIVER-ID(AWT-NDX)  ALR0200 
045600         GO TO 0525-EXIT                                          ALR0200 
045700     END-IF.                                                      ALR0200 
045800     MOVE AWT-ALERT-DATE(AWT-NDX2) TO WS-CONV-DATE.               ALR0200 
045900     MOVE AWT-ALERT-TIME(AWT-NDX2) TO WS-CONV-TIME.               ALR0200 
046000     PERFORM 0560-CONVERT-TIMESTAMP-TO-MINUTES THRU 0560-EXIT.    ALR0200 
046100     MOVE WS-CONV-MINUTES           TO WS-SIBLING-MINUTES.        ALR0200 
046200     IF  WS-SIBLING-MINUTES < WS-WINDOW-START-MINUTES             ALR0200 
046300         GO TO 0525-EXIT                                          ALR0200 
046400     END-IF.                                                      ALR0200 
046500     ADD 1 TO WS-WINDOW-ALERT-COUNT.                              ALR0200 
046600     IF  WS-SIBLING-MINUTES < WS-WINDOW-OLDEST-MINUTES            ALR0200 
046700         MOVE WS-SIBLING-MINUTES TO WS-WINDOW-OLDEST-MINUTES      ALR0200 
046800     END-IF.                                                      ALR0200 
046900     IF  WS-SIBLING-MINUTES > WS-WINDOW-NEWEST-MINUTES            ALR0200 
047000         MOVE WS-SIBLING-MINUTES TO WS-WINDOW-NEWEST-MINUTES      ALR0200 
047100     END-IF.                                                      ALR0200 
047200 0525-EXIT.                                                       ALR0200 
047300     EXIT.                                                        ALR0200 
047400     TITLE 'ALR0200 --> APPLY ESCALATION'.                        ALR0200 
047500 0530-APPLY-ESCALATION.                                           ALR0200 
047600**                                                                ALR0200 
047700***** SAME WINDOW PREDICATE AS 0525 - PLUS THE ELIGIBILITY        ALR0200 
047800***** GUARD FROM THE BUSINESS RULE: ACTIVE AND NOT ALREADY        ALR0200 
047900***** ESCALATED.  AN ALREADY-ESCALATED SIBLING IS LEFT ALONE.     ALR0200 
048000**                                                                ALR0200 
048100     IF  AWT-ALERT-TYPE(AWT-NDX2) NOT = AWT-ALERT-TYPE(AWT-NDX)   ALR0200 
048200         OR AWT-DRIVER-ID(AWT-NDX2) NOT = AWT-DRIVER-ID(AWT-NDX)  ALR0200 
048300         GO TO 0530-EXIT                                          ALR0200 
048400     END-IF.                                                      ALR0200 
048500     IF  NOT AWT-STATUS-IS-ACTIVE(AWT-NDX2)                       ALR0200 
048600         OR AWT-STATUS-ESCALATED(AWT-NDX2)                        ALR0200 
048700         GO TO 0530-EXIT                                          ALR0200 
048800     END-IF.                                                      ALR0200 
048900     MOVE AWT-ALERT-DATE(AWT-NDX2) TO WS-CONV-DATE.               ALR0200 
049000     MOVE AWT-ALERT-TIME(AWT-NDX2) TO WS-CONV-TIME.               ALR0200 
049100     PERFORM 0560-CONVERT-TIMESTAMP-TO-MINUTES THRU 0560-EXIT.    ALR0200 
049200     IF  WS-CONV-MINUTES < WS-WINDOW-START-MINUTES                ALR0200 
049300         GO TO 0530-EXIT                                          ALR0200 
049400     END-IF.                                                      ALR0200 
049500     MOVE AWT-STATUS(AWT-NDX2)     TO WS-SAVED-PRIOR-STATUS.      ALR0200 
049600     MOVE 'T'                      TO ALR-LK-FUNCTION-CODE.       ALR0200 
049700     MOVE WS-SAVED-PRIOR-STATUS    TO ALR-LK-PRIOR-STATUS.        ALR0200 
049800     CALL 'ALR1100' USING ALR-ENGINE-LINKAGE.                     ALR0200 
049900     IF  NOT ALR-LK-RC-OK                                         ALR0200 
050000         GO TO 0530-EXIT                                          ALR0200 
050100     END-IF.                                                      ALR0200 
050200     MOVE 'ESCALATED'              TO AWT-STATUS(AWT-NDX2).       ALR0200 
050300     MOVE RU-ESCALATION-SEVERITY(RU-NDX) TO                       ALR0200 
050400                     AWT-SEVERITY(AWT-NDX2).                      ALR0200 
050500     MOVE WS-CURRENT-DATE          TO                             ALR0200 
050600                     AWT-ESCALATED-DATE(AWT-NDX2).                ALR0200 
050700     MOVE WS-CURRENT-TIME          TO                             ALR0200 
050800                     AWT-ESCALATED-TIME(AWT-NDX2).                ALR0200 
050900     MOVE ALR-LK-REASON-TEXT       TO                             ALR0200 
051000                     AWT-ESCALATION-REASON(AWT-NDX2).             ALR0200 
051100     MOVE AWT-ALERT-ID(AWT-NDX2)   TO WS-HIST-STAGE-ALERT-ID.     ALR0200 
051200     MOVE WS-SAVED-PRIOR-STATUS    TO WS-HIST-STAGE-FROM-STATUS.  ALR0200 
051300     MOVE 'ESCALATED'              TO WS-HIST-STAGE-TO-STATUS.    ALR0200 
051400     MOVE 'ESCALATED'              TO WS-HIST-STAGE-EVENT-TYPE.   ALR0200 
051500     MOVE ALR-LK-REASON-TEXT       TO WS-HIST-STAGE-REASON.       ALR0200 
051600     PERFORM 0630-APPEND-HISTORY-ROW THRU 0630-EXIT.              ALR0200 
051700 0530-EXIT.                                                       ALR0200 
051800     EXIT.                                                        ALR0200 
051900     TITLE 'ALR0200 --> EVALUATE AUTO-CLOSE'.                     ALR0200 
052000 0600-EVALUATE-AUTOCLOSE.                                         ALR0200 
052100**                                                                ALR0200 
052200***** ACTIVE ALERTS ARE WORKED IN FIXED-SIZE CHUNKS SO A BAD      ALR0200 
052300***** CHUNK CAN BE SKIPPED WITHOUT ABORTING THE WHOLE RUN - SEE   ALR0200 
052400***** 0700-PROCESS-ACTIVE-BATCH.                                  ALR0200 
052500**                                                                ALR0200 
052600     PERFORM 0700-PROCESS-ACTIVE-BATCH THRU 0700-EXIT             ALR0200 
052700         VARYING WS-BATCH-START-NDX FROM 1 BY WS-BATCH-SIZE       ALR0200 
052800         UNTIL WS-BATCH-START-NDX > WS-ALERT-COUNT.               ALR0200 
052900 0600-EXIT.                                                       ALR0200 
053000     EXIT.                                                        ALR0200 
053100 0700-PROCESS-ACTIVE-BATCH.                                       ALR0200 
053200     COMPUTE WS-BATCH-END-NDX =                                   ALR0200 
053300             WS-BATCH-START-NDX + WS-BATCH-SIZE - 1.              ALR0200 
053400     IF  WS-BATCH-END-NDX > WS-ALERT-COUNT                        ALR0200 
053500         MOVE WS-ALERT-COUNT TO WS-BATCH-END-NDX                  ALR0200 
053600     END-IF.                                                      ALR0200 
053700     PERFORM 0610-AUTOCLOSE-ONE-ALERT THRU 0610-EXIT              ALR0200 
053800         VARYING AWT-NDX FROM WS-BATCH-START-NDX BY 1             ALR0200 
053900         UNTIL AWT-NDX > WS-BATCH-END-NDX.                        ALR0200 
054000 0700-EXIT.                                                       ALR0200 
054100     EXIT.                                                        ALR0200 
054200     TITLE 'ALR0200 --> AUTO-CLOSE ONE ALERT'.                    ALR0200 
054300 0610-AUTOCLOSE-ONE-ALERT.                                        ALR0200 
054400     IF  NOT AWT-STATUS-IS-ACTIVE(AWT-NDX)                        ALR0200 
054500         GO TO 0610-EXIT                                          ALR0200 
054600     END-IF.                                                      ALR0200 
054700     ADD 1 TO WS-ALERTS-PROCESSED.                                ALR0200 
054800     SEARCH ALL WS-RULE-TABLE-ENTRY                               ALR0200 
054900         AT END                                                   ALR0200 
055000             GO TO 0610-EXIT                                      ALR0200 
055100         WHEN RU-ALERT-TYPE(RU-NDX) = AWT-ALERT-TYPE(AWT-NDX)     ALR0200 
055200             CONTINUE                                             ALR0200 
055300     END-SEARCH.                                                  ALR0200 
055400     MOVE 'C'                      TO ALR-LK-FUNCTION-CODE.       ALR0200 
055500     MOVE AWT-ALERT-TYPE(AWT-NDX)  TO ALR-LK-ALERT-TYPE.          ALR0200 
055600     MOVE AWT-CONDITION-CODE(AWT-NDX) TO ALR-LK-CONDITION-CODE.   ALR0200 
055700     MOVE RU-AUTO-CLOSE-CONDITION(RU-NDX) TO                      ALR0200 
055800                     ALR-LK-RULE-CONDITION.                       ALR0200 
055900     MOVE RU-AUTO-CLOSE-NO-REPEAT(RU-NDX) TO                      ALR0200 
056000                     ALR-LK-RULE-NO-REPEAT-SW.                    ALR0200 
056100     MOVE RU-AUTO-CLOSE-WINDOW-MIN(RU-NDX) TO                     ALR0200 
056200                     ALR-LK-AUTO-CLOSE-WINDOW-MIN.                ALR0200 
056300     MOVE AWT-ALERT-DATE(AWT-NDX)  TO WS-CONV-DATE.               ALR0200 
056400     MOVE AWT-ALERT-TIME(AWT-NDX)  TO WS-CONV-TIME.               ALR0200 
056500     PERFORM 0560-CONVERT-TIMESTAMP-TO-MINUTES THRU 0560-EXIT.    ALR0200 
056600     MOVE WS-CONV-MINUTES          TO WS-THIS-ALERT-MINUTES.      ALR0200 
056700     COMPUTE ALR-LK-MINUTES-SINCE-ALERT =                         ALR0200 
056800             WS-NOW-MINUTES - WS-CONV-MINUTES.                    ALR0200 
056900     PERFORM 0620-CHECK-REPEAT-ALERT THRU 0620-EXIT.              ALR0200 
057000     CALL 'ALR1000' USING ALR-ENGINE-LINKAGE.                     ALR0200 
057100     IF  NOT ALR-LK-SHOULD-AUTOCLOSE                              ALR0200 
057200         GO TO 0610-EXIT                                          ALR0200 
057300     END-IF.                                                      ALR0200 
057400     MOVE AWT-STATUS(AWT-NDX)      TO WS-SAVED-PRIOR-STATUS.      ALR0200 
057500     MOVE 'T'                      TO ALR-LK-FUNCTION-CODE.       ALR0200 
057600     MOVE WS-SAVED-PRIOR-STATUS    TO ALR-LK-PRIOR-STATUS.        ALR0200 
057700     CALL 'ALR1100' USING ALR-ENGINE-LINKAGE.                     ALR0200 
057800     IF  NOT ALR-LK-RC-OK                                         ALR0200 
057900         GO TO 0610-EXIT                                          ALR0200 
058000     END-IF.                                                      ALR0200 
058100     MOVE 'AUTO_CLOSED'            TO AWT-STATUS(AWT-NDX).        ALR0200 
058200     MOVE WS-CURRENT-DATE          TO AWT-CLOSED-DATE(AWT-NDX).   ALR0200 
058300     MOVE WS-CURRENT-TIME          TO AWT-CLOSED-TIME(AWT-NDX).   ALR0200 
058400     MOVE ALR-LK-REASON-TEXT       TO AWT-CLOSURE-REASON(AWT-NDX).ALR0200 
058500     MOVE 'SYSTEM'                 TO AWT-CLOSED-BY(AWT-NDX).     ALR0200 
058600     ADD 1 TO WS-ALERTS-CLOSED.                                   ALR0200 
058700     MOVE AWT-ALERT-ID(AWT-NDX)    TO WS-HIST-STAGE-ALERT-ID.     ALR0200 
058800     MOVE WS-SAVED-PRIOR-STATUS    TO WS-HIST-STAGE-FROM-STATUS.  ALR0200 
058900     MOVE 'AUTO_CLOSED'            TO WS-HIST-STAGE-TO-STATUS.    ALR0200 
059000     MOVE 'AUTO_CLOSED'            TO WS-HIST-STAGE-EVENT-TYPE.   ALR0200 
059100     MOVE ALR-LK-REASON-TEXT       TO WS-HIST-STAGE-REASON.       ALR0200 
059200     PERFORM 0630-APPEND-HISTORY-ROW THRU 0630-EXIT.              ALR0200 
059300 0610-EXIT.                                                       ALR0200 
059400     EXIT.                                                        ALR0200 
059500     TITLE 'ALR0200 --> CHECK REPEAT ALERT'.                      ALR0200 
059600 0620-CHECK-REPEAT-ALERT.                                         ALR0200 
059700**                                                                ALR0200 
059800***** A "REPEAT" IS A SIBLING (SAME TYPE+DRIVER) RAISED STRICTLY  ALR0200 
059900***** AFTER THIS ALERT'S OWN TIMESTAMP AND STRICTLY BEFORE NOW -  ALR0200 
060000***** ITS PRESENCE MEANS THE SILENCE WINDOW NEVER ELAPSED.        ALR0200 
060100**                                                                ALR0200 
060200     MOVE 'N'                      TO ALR-LK-REPEAT-FOUND-SW.     ALR0200 
060300     PERFORM 0625-CHECK-ONE-REPEAT THRU 0625-EXIT                 ALR0200 
060400         VARYING AWT-NDX2 FROM 1 BY 1                             ALR0200 
060500         UNTIL AWT-NDX2 > WS-ALERT-COUNT                          ALR0200 
060600         OR ALR-LK-REPEAT-FOUND.                                  ALR0200 
060700 0620-EXIT.                                                       ALR0200 
060800     EXIT.                                                        ALR0200 
060900 0625-CHECK-ONE-REPEAT.                                           ALR0200 
061000     IF  AWT-NDX2 = AWT-NDX                                       ALR0200 
061100         GO TO 0625-EXIT                                          ALR0200 
061200     END-IF.                                                      ALR0200 
061300     IF  AWT-ALERT-TYPE(AWT-NDX2) NOT = AWT-ALERT-TYPE(AWT-NDX)   ALR0200 
061400         OR AWT-DRIVER-ID(AWT-NDX2) NOT = AWT-DRIVER-ID(AWT-NDX)  ALR0200 
061500         GO TO 0625-EXIT                                          ALR0200 
061600     END-IF.                                                      ALR0200 
061700     MOVE AWT-ALERT-DATE(AWT-NDX2) TO WS-CONV-DATE.               ALR0200 
061800     MOVE AWT-ALERT-TIME(AWT-NDX2) TO WS-CONV-TIME.               ALR0200 
061900     PERFORM 0560-CONVERT-TIMESTAMP-TO-MINUTES THRU 0560-EXIT.    ALR0200 
062000     IF  WS-CONV-MINUTES > WS-THIS-ALERT-MINUTES                  ALR0200 
062100         AND WS-CONV-MINUTES < WS-NOW-MINUTES                     ALR0200 
062200         SET ALR-LK-REPEAT-FOUND TO TRUE                          ALR0200 
062300     END-IF.                                                      ALR0200 
062400 0625-EXIT.                                                       ALR0200 
062500     EXIT.                                                        ALR0200 
062600     TITLE 'ALR0200 --> APPEND HISTORY ROW'.                      ALR0200 
062700 0630-APPEND-HISTORY-ROW.                                         ALR0200 
062800     ADD 1 TO WS-HIST-SEQ-NO.                                     ALR0200 
062900     MOVE WS-HIST-SEQ-NO           TO WS-HIST-SEQ-DISP.           ALR0200 
063000     MOVE SPACES                   TO AHN-HISTORY-ID.             ALR0200 
063100     STRING 'HIST-'                 DELIMITED BY SIZE             ALR0200 
063200            WS-CURRENT-TIMESTAMP-CHARS DELIMITED BY SIZE          ALR0200 
063300            '-'                     DELIMITED BY SIZE             ALR0200 
063400            WS-HIST-SEQ-DISP        DELIMITED BY SIZE             ALR0200 
063500            INTO AHN-HISTORY-ID                                   ALR0200 
063600     END-STRING.                                                  ALR0200 
063700     MOVE WS-HIST-STAGE-ALERT-ID   TO AHN-ALERT-ID.               ALR0200 
063800     MOVE WS-HIST-STAGE-FROM-STATUS TO AHN-FROM-STATUS.           ALR0200 
063900     MOVE WS-HIST-STAGE-TO-STATUS  TO AHN-TO-STATUS.              ALR0200 
064000     MOVE WS-CURRENT-DATE          TO AHN-HIST-DATE.              ALR0200 
064100     MOVE WS-CURRENT-TIME          TO AHN-HIST-TIME.              ALR0200 
064200     MOVE WS-HIST-STAGE-REASON     TO AHN-REASON.                 ALR0200 
064300     MOVE 'SYSTEM'                 TO AHN-CHANGED-BY.             ALR0200 
064400     MOVE WS-HIST-STAGE-EVENT-TYPE TO AHN-EVENT-TYPE.             ALR0200 
064500     WRITE HISTORY-NEW-RECORD.                                    ALR0200 
064600 0630-EXIT.                                                       ALR0200 
064700     EXIT.                                                        ALR0200 
064800     TITLE 'ALR0200 --> EVALUATE MANUAL RESOLVE'.                 ALR0200 
064900 0640-EVALUATE-MANUAL-RESOLVE.                                    ALR0200 
065000**                                                                ALR0200 
065100***** PICKS UP OPERATOR-SUBMITTED RESOLVE REQUESTS QUEUED SINCE   ALR0200 
065200***** THE LAST RUN - FILE STATUS 35 (NOT FOUND) MEANS NOBODY      ALR0200 
065300***** SUBMITTED ANY, SKIP THE STEP ENTIRELY, SAME CONVENTION AS   ALR0200 
065400***** THE MISSING-RULE-FILE AND MISSING-HISTORY-FILE CHECKS.      ALR0200 
065500**                                                                ALR0200 
065600     OPEN INPUT RESOLVE-REQUEST-FILE.                             ALR0200 
065700     IF  WS-RESOLVE-FILE-STATUS = '35'                            ALR0200 
065800         GO TO 0640-EXIT                                          ALR0200 
065900     END-IF.                                                      ALR0200 
066000     READ RESOLVE-REQUEST-FILE                                    ALR0200 
066100         AT END                                                   ALR0200 
066200             GO TO 0640-CLOSE-OUT                                 ALR0200 
066300     END-READ.                                                    ALR0200 
066400 0640-READ-NEXT.                                                  ALR0200 
066500     PERFORM 0645-FIND-ALERT-BY-ID THRU 0645-EXIT.                ALR0200 
066600     IF  WS-RESOLVE-FOUND-NDX = ZERO                              ALR0200 
066700         GO TO 0640-SKIP-ROW                                      ALR0200 
066800     END-IF.                                                      ALR0200 
066900     SET AWT-NDX TO WS-RESOLVE-FOUND-NDX.                         ALR0200 
067000     MOVE AWT-STATUS(AWT-NDX)      TO WS-SAVED-PRIOR-STATUS.      ALR0200 
067100     MOVE 'R'                      TO ALR-LK-FUNCTION-CODE.       ALR0200 
067200     MOVE WS-SAVED-PRIOR-STATUS    TO ALR-LK-PRIOR-STATUS.        ALR0200 
067300     CALL 'ALR1100' USING ALR-ENGINE-LINKAGE.                     ALR0200 
067400     IF  NOT ALR-LK-RC-OK                                         ALR0200 
067500         GO TO 0640-SKIP-ROW                                      ALR0200 
067600     END-IF.                                                      ALR0200 
067700     MOVE 'RESOLVED'                TO AWT-STATUS(AWT-NDX).       ALR0200 
067800     MOVE WS-CURRENT-DATE          TO AWT-CLOSED-DATE(AWT-NDX).   ALR0200 
067900     MOVE WS-CURRENT-TIME          TO AWT-CLOSED-TIME(AWT-NDX).   ALR0200 
068000     MOVE RRQ-REASON-TEXT          TO AWT-CLOSURE-REASON(AWT-NDX).ALR0200 
068100     MOVE RRQ-CLOSED-BY            TO AWT-CLOSED-BY(AWT-NDX).     ALR0200 
068200     ADD 1 TO WS-ALERTS-CLOSED.                                   ALR0200 
068300     MOVE AWT-ALERT-ID(AWT-NDX)    TO WS-HIST-STAGE-ALERT-ID.     ALR0200 
068400     MOVE WS-SAVED-PRIOR-STATUS    TO WS-HIST-STAGE-FROM-STATUS.  ALR0200 
068500     MOVE 'RESOLVED'                TO WS-HIST-STAGE-TO-STATUS.   ALR0200 
068600     MOVE 'RESOLVED'                TO WS-HIST-STAGE-EVENT-TYPE.  ALR0200 
068700     MOVE RRQ-REASON-TEXT          TO WS-HIST-STAGE-REASON.       ALR0200 
068800     PERFORM 0630-APPEND-HISTORY-ROW THRU 0630-EXIT.              ALR0200 
068900 0640-SKIP-ROW.                                                   ALR0200 
069000     READ RESOLVE-REQUEST-FILE                                    ALR0200 
069100         AT END                                                   ALR0200 
069200             GO TO 0640-CLOSE-OUT                                 ALR0200 
069300     END-READ.                                                    ALR0200 
069400     GO TO 0640-READ-NEXT.                                        ALR0200 
069500 0640-CLOSE-OUT.                                                  ALR0200 
069600     CLOSE RESOLVE-REQUEST-FILE.                                  ALR0200 
069700 0640-EXIT.                                                       ALR0200 
069800     EXIT.                                                        ALR0200 
069900     TITLE 'ALR0200 --> FIND ALERT BY ID'.                        ALR0200 
070000 0645-FIND-ALERT-BY-ID.                                           ALR0200 
070100**                                                                ALR0200 
070200***** LINEAR SCAN OF THE IN-MEMORY ALERT TABLE BY ALERT-ID - THE  ALR0200 
070300***** TABLE IS NOT SEQUENCED BY ID SO SEARCH ALL DOES NOT APPLY   ALR0200 
070400***** HERE THE WAY IT DOES FOR THE ALERT-TYPE LOOKUPS ABOVE.      ALR0200 
070500**                                                                ALR0200 
070600     MOVE ZERO TO WS-RESOLVE-FOUND-NDX.                           ALR0200 
070700     SET AWT-NDX2 TO 1.                                           ALR0200 
070800 0645-SCAN-NEXT.                                                  ALR0200 
070900     IF  AWT-NDX2 > WS-ALERT-COUNT                                ALR0200 
071000         GO TO 0645-EXIT                                          ALR0200 
071100     END-IF.                                                      ALR0200 
071200     IF  AWT-ALERT-ID(AWT-NDX2) = RRQ-ALERT-ID                    ALR0200 
071300         SET WS-RESOLVE-FOUND-NDX TO AWT-NDX2                     ALR0200 
071400         GO TO 0645-EXIT                                          ALR0200 
071500     END-IF.                                                      ALR0200 
071600     SET AWT-NDX2 UP BY 1.                                        ALR0200 
071700     GO TO 0645-SCAN-NEXT.                                        ALR0200 
071800 0645-EXIT.                                                       ALR0200 
071900     EXIT.                                                        ALR0200 
072000     TITLE 'ALR0200 --> CONVERT TIMESTAMP TO MINUTES'.            ALR0200 
072100 0560-CONVERT-TIMESTAMP-TO-MINUTES.                               ALR0200 
072200**                                                                ALR0200 
072300***** A DAY NUMBER GOOD ENOUGH FOR WINDOW COMPARES - NOT A TRUE   ALR0200 
072400***** CALENDAR JULIAN DAY, BUT MONOTONIC ACROSS MONTH/YEAR        ALR0200 
072500***** BOUNDARIES SINCE 31 EXCEEDS ANY MONTH'S DAY COUNT.  SAME    ALR0200 
072600***** TRICK THE OLD PROGRULE DATE ROUTINES USED.                  ALR0200 
072700**                                                                ALR0200 
072800     MOVE WS-CONV-DATE(1:4)        TO WS-CONV-YYYY.               ALR0200 
072900     MOVE WS-CONV-DATE(5:2)        TO WS-CONV-MM.                 ALR0200 
073000     MOVE WS-CONV-DATE(7:2)        TO WS-CONV-DD.                 ALR0200 
073100     MOVE WS-CONV-TIME(1:2)        TO WS-CONV-HH.                 ALR0200 
073200     MOVE WS-CONV-TIME(3:2)        TO WS-CONV-MI.                 ALR0200 
073300     MOVE WS-CONV-TIME(5:2)        TO WS-CONV-SS.                 ALR0200 
073400     COMPUTE WS-WORK-JULIAN-DAYS =                                ALR0200 
073500             (WS-CONV-YYYY * 372) + ((WS-CONV-MM - 1) * 31)       ALR0200 
073600             + WS-CONV-DD.                                        ALR0200 
073700     COMPUTE WS-CONV-MINUTES =                                    ALR0200 
073800             (WS-WORK-JULIAN-DAYS * 1440) + (WS-CONV-HH * 60)     ALR0200 
073900             + WS-CONV-MI.                                        ALR0200 
074000 0560-EXIT.                                                       ALR0200 
074100     EXIT.                                                        ALR0200 
074200     TITLE 'ALR0200 --> REWRITE ALERT FILE'.                      ALR0200 
074300 0900-REWRITE-ALERT-FILE.                                         ALR0200 
074400     OPEN OUTPUT ALERT-NEW-FILE.                                  ALR0200 
074500     SET AWT-NDX TO 1.                                            ALR0200 
074600 0900-WRITE-NEXT.                                                 ALR0200 
074700     IF  AWT-NDX > WS-ALERT-COUNT                                 ALR0200 
074800         GO TO 0900-EXIT                                          ALR0200 
074900     END-IF.                                                      ALR0200 
075000     MOVE AWT-ALERT-ID(AWT-NDX)    TO ALN-ALERT-ID.               ALR0200 
075100     MOVE AWT-ALERT-TYPE(AWT-NDX)  TO ALN-ALERT-TYPE.             ALR0200 
075200     MOVE AWT-SEVERITY(AWT-NDX)    TO ALN-SEVERITY.               ALR0200 
075300     MOVE AWT-ALERT-DATE(AWT-NDX)  TO ALN-ALERT-DATE.             ALR0200 
075400     MOVE AWT-ALERT-TIME(AWT-NDX)  TO ALN-ALERT-TIME.             ALR0200 
075500     MOVE AWT-STATUS(AWT-NDX)      TO ALN-STATUS.                 ALR0200 
075600     MOVE AWT-DRIVER-ID(AWT-NDX)   TO ALN-DRIVER-ID.              ALR0200 
075700     MOVE AWT-VEHICLE-ID(AWT-NDX)  TO ALN-VEHICLE-ID.             ALR0200 
075800     MOVE AWT-ROUTE-ID(AWT-NDX)    TO ALN-ROUTE-ID.               ALR0200 
075900     MOVE AWT-CONDITION-CODE(AWT-NDX) TO ALN-CONDITION-CODE.      ALR0200 
076000     MOVE AWT-ESCALATED-DATE(AWT-NDX) TO ALN-ESCALATED-DATE.      ALR0200 
076100     MOVE AWT-ESCALATED-TIME(AWT-NDX) TO ALN-ESCALATED-TIME.      ALR0200 
076200     MOVE AWT-ESCALATION-REASON(AWT-NDX) TO                       ALR0200 
076300                     ALN-ESCALATION-REASON.                       ALR0200 
076400     MOVE AWT-CLOSED-DATE(AWT-NDX) TO ALN-CLOSED-DATE.            ALR0200 
076500     MOVE AWT-CLOSED-TIME(AWT-NDX) TO ALN-CLOSED-TIME.            ALR0200 
076600     MOVE AWT-CLOSURE-REASON(AWT-NDX) TO ALN-CLOSURE-REASON.      ALR0200 
076700     MOVE AWT-CLOSED-BY(AWT-NDX)   TO ALN-CLOSED-BY.              ALR0200 
076800     WRITE ALERT-NEW-RECORD.                                      ALR0200 
076900     SET AWT-NDX UP BY 1.                                         ALR0200 
077000     GO TO 0900-WRITE-NEXT.                                       ALR0200 
077100 0900-EXIT.                                                       ALR0200 
077200     CLOSE ALERT-NEW-FILE.                                        ALR0200 
077300     EXIT.                                                        ALR0200 
077400     TITLE 'ALR0200 --> REPORT BATCH TOTALS'.                     ALR0200 
077500 0800-REPORT-BATCH-TOTALS.                                        ALR0200 
077600     MOVE WS-ALERTS-PROCESSED      TO WS-ALERTS-PROCESSED-DISP.   ALR0200 
077700     MOVE WS-ALERTS-CLOSED         TO WS-ALERTS-CLOSED-DISP.      ALR0200 
077800     MOVE WS-BATCH-DURATION-SECS   TO WS-BATCH-DURATION-DISP.     ALR0200 
077900     DISPLAY 'ALR0200 - ALERTS PROCESSED '                        ALR0200 
078000             WS-ALERTS-PROCESSED-DISP.                            ALR0200 
078100     DISPLAY 'ALR0200 - ALERTS CLOSED    '                        ALR0200 
078200             WS-ALERTS-CLOSED-DISP.                               ALR0200 
078300     DISPLAY 'ALR0200 - JOB DURATION SECS '                       ALR0200 
078400             WS-BATCH-DURATION-DISP.                              ALR0200 
078500 0800-EXIT.                                                       ALR0200 
078600     EXIT.                                                        ALR0200 
078700     TITLE 'ALR0200 --> CLEAR RUN CONTROL'.                       ALR0200 
078800 0950-CLEAR-RUN-CONTROL.                                          ALR0200 
078900     OPEN OUTPUT RUN-CONTROL-FILE.                                ALR0200 
079000     MOVE 'N' TO RCF-RUN-FLAG.                                    ALR0200 
079100     WRITE RUN-CONTROL-RECORD.                                    ALR0200 
079200     CLOSE RUN-CONTROL-FILE.                                      ALR0200 
079300 0950-EXIT.                                                       ALR0200 
079400     EXIT.                                                        ALR0200 
