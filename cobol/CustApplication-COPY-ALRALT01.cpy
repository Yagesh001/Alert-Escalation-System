000100***************************************************************** ALRALT01
000200*   COPYBOOK ALRALT01     FLEET ALERT WORK TABLE (IN-MEMORY)      ALRALT01
000300***************************************************************** ALRALT01
000400*   ONE ENTRY PER ALERT, LOADED WHOLESALE FROM ALERT-FILE BY      ALRALT01
000500*   ALR0200/ALR0400 AT START-OF-RUN.  500-ROW CEILING ON TODAY'S  ALRALT01
000600*   FLEET SIZE - RAISE WS-MAX-ALERT-ROWS AND RECOMPILE IF THE     ALRALT01
000700*   FLEET GROWS PAST IT (SEE 0200-LOAD-ALERT-TABLE FOR THE        ALRALT01
000800*   OVERFLOW GUARD).  FIELDS CARRY THE AWT- PREFIX SO THEY NEVER  ALRALT01
000900*   COLLIDE WITH THE FD VIEW'S ALM- NAMES WHEN BOTH ARE COPIED    ALRALT01
001000*   INTO THE SAME PROGRAM.                                        ALRALT01
001100***************************************************************** ALRALT01
001200 01  WS-ALERT-WORK-TABLE.                                         ALRALT01
001300     05  WS-ALERT-COUNT            PIC 9(4) COMP VALUE ZERO.      ALRALT01
001400     05  WS-MAX-ALERT-ROWS         PIC 9(4) COMP VALUE 500.       ALRALT01
001500     05  WS-ALERT-TABLE-ENTRY      OCCURS 500 TIMES               ALRALT01
001600                                   INDEXED BY AWT-NDX AWT-NDX2.   ALRALT01
001700         10  AWT-ALERT-ID          PIC X(36).                     ALRALT01
001800         10  AWT-ALERT-TYPE        PIC X(30).                     ALRALT01
001900         10  AWT-SEVERITY          PIC X(8).                      ALRALT01
002000         10  AWT-ALERT-TIMESTAMP.                                 ALRALT01
002100             15  AWT-ALERT-DATE    PIC 9(8).                      ALRALT01
002200             15  AWT-ALERT-TIME    PIC 9(6).                      ALRALT01
002300         10  AWT-STATUS            PIC X(11).                     ALRALT01
002400             88  AWT-STATUS-OPEN          VALUE 'OPEN'.           ALRALT01
002500             88  AWT-STATUS-ESCALATED     VALUE 'ESCALATED'.      ALRALT01
002600             88  AWT-STATUS-AUTO-CLOSED   VALUE 'AUTO_CLOSED'.    ALRALT01
002700             88  AWT-STATUS-RESOLVED      VALUE 'RESOLVED'.       ALRALT01
002800             88  AWT-STATUS-IS-ACTIVE     VALUE 'OPEN'            ALRALT01
002900                                                 'ESCALATED'.     ALRALT01
003000             88  AWT-STATUS-IS-CLOSED     VALUE 'AUTO_CLOSED'     ALRALT01
003100                                                 'RESOLVED'.      ALRALT01
003200         10  AWT-DRIVER-ID         PIC X(100).                    ALRALT01
003300         10  AWT-VEHICLE-ID        PIC X(100).                    ALRALT01
003400         10  AWT-ROUTE-ID          PIC X(100).                    ALRALT01
003500         10  AWT-CONDITION-CODE    PIC X(30).                     ALRALT01
003600         10  AWT-ESCALATED-AT.                                    ALRALT01
003700             15  AWT-ESCALATED-DATE PIC 9(8).                     ALRALT01
003800             15  AWT-ESCALATED-TIME PIC 9(6).                     ALRALT01
003900         10  AWT-ESCALATION-REASON PIC X(200).                    ALRALT01
004000         10  AWT-CLOSED-AT.                                       ALRALT01
004100             15  AWT-CLOSED-DATE   PIC 9(8).                      ALRALT01
004200             15  AWT-CLOSED-TIME   PIC 9(6).                      ALRALT01
004300         10  AWT-CLOSURE-REASON    PIC X(200).                    ALRALT01
004400         10  AWT-CLOSED-BY         PIC X(20).                     ALRALT01
004500         10  FILLER                PIC X(23).                     ALRALT01
004600***************************************************************** ALRALT01
004700*  CONTROL TOTALS FOR THE ESCALATION/AUTO-CLOSE PASS - MATCHES    ALRALT01
004800*  THE JOB-LOG NUMBERS ALR0200 WRITES AT 0800-REPORT-BATCH-TOTALS.ALRALT01
004900***************************************************************** ALRALT01
005000 01  WS-BATCH-TOTALS.                                             ALRALT01
005100     05  WS-OVERFLOW-ROWS          PIC 9(4) COMP VALUE ZERO.      ALRALT01
005200     05  FILLER                    PIC X(4).                      ALRALT01
005300 01  WS-BATCH-TOTALS-DISP-GROUP.                                  ALRALT01
005400     05  WS-OVERFLOW-ROWS-DISP     PIC ZZZ9.                      ALRALT01
005500     05  FILLER                    PIC X(2).                      ALRALT01
005600 01  WS-OVERFLOW-ROWS-DISP-X REDEFINES                            ALRALT01
005700                             WS-BATCH-TOTALS-DISP-GROUP.          ALRALT01
005800     05  WS-OVERFLOW-ROWS-DISP-CHARS PIC X(6).                    ALRALT01
