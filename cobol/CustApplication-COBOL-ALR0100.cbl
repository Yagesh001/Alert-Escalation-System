000100 IDENTIFICATION DIVISION.                                         ALR0100 
000200 PROGRAM-ID.    ALR0100.                                          ALR0100 
000300 AUTHOR.        D J WIERSMA.                                      ALR0100 
000400 INSTALLATION.  FLEET OPERATIONS DATA CENTER.                     ALR0100 
000500 DATE-WRITTEN.  02/19/88.                                         ALR0100 
000600 DATE-COMPILED.                                                   ALR0100 
000700 SECURITY.      CONFIDENTIAL - FLEET SAFETY/COMPLIANCE DATA.      ALR0100 
000800**-------------------PROGRAM PURPOSE------------------------------ALR0100 
000900**  PROGRAM TITLE: ALR0100                                        ALR0100 
001000**  PROGRAM TEXT:  RULE RELOAD VALIDATOR.  READS THE HAND         ALR0100 
001100**                 MAINTAINED RULE-FILE, DEFAULTS ANY OMITTED     ALR0100 
001200**                 FIELD AND WRITES A CLEAN COPY.  IF ANY ROW     ALR0100 
001300**                 FAILS VALIDATION THE WHOLE RUN ABORTS BEFORE   ALR0100 
001400**                 THE CLEAN COPY IS WRITTEN - ALL OR NOTHING.    ALR0100 
001500**                 ALR0200/ALR0400 READ THE CLEAN COPY AT THEIR   ALR0100 
001600**                 OWN START-OF-RUN, NOT THIS PROGRAM'S TABLE.    ALR0100 
001700**-----------------COMPILATION OPTIONS----------------------------ALR0100 
001800**  COBOL 85 BATCH - SEQUENTIAL FILES ONLY, NO CICS, NO DB2.      ALR0100 
001900**----------------------------------------------------------------ALR0100 
002000**                                                                ALR0100 
002100**  CHANGE LOG.                                                   ALR0100 
002200**  02/19/88 DJW  ORIGINAL PROGRAM.                               ALR0100 
002300**  09/02/89 DJW  ADDED DEFAULTING FOR THE TWO NEW ALERT TYPES.   R00033  
002400**  01/17/91 RTC  AUTO-CLOSE-WINDOW-MIN DEFAULTING ADDED WHEN THE R00414  
002500**  01/17/91 RTC  RULE ROW OMITS IT.                              R00414  
002600**  06/23/92 RTC  RULE-PRIORITY DEFAULTING ADDED WHEN THE RULE    R00489  
002700**  06/23/92 RTC  ROW OMITS IT.                                   R00489  
002800**  10/05/99 CAH  YEAR 2000 READINESS REVIEW - NO DATE MATH IN    Y2K0101 
002900**  10/05/99 CAH  THIS PROGRAM.  NO CHANGES REQUIRED.             Y2K0101 
003000**  03/02/01 CAH  FATAL-ROW COUNT NOW PRINTED ON THE OPERATOR LOG R00913  
003100**  03/02/01 CAH  BEFORE THE ABORT, PER OPS REQUEST.              R00913  
003200**  07/19/04 GKB  SPLIT RULE COPYBOOK - SEE ALRRUL01/ALRRUL02.    R01057  
003300**  03/11/09 KNP  AUTO-CLOSE-WINDOW-MIN DEFAULT WAS WRONGLY TAKEN R01188  
003400**  03/11/09 KNP  FROM WINDOW-MINUTES - CORRECTED TO THE STANDARD R01188  
003500**  03/11/09 KNP  120, AND RULE-PRIORITY WAS WRONGLY SET TO THE   R01188  
003600**  03/11/09 KNP  TABLE ROW NUMBER - CORRECTED TO ZERO, PER THE   R01188  
003700**  03/11/09 KNP  RULE DEFAULTS TABLE.                            R01188  
003800**  05/11/09 LNT  ALERT-TYPE NOW REQUIRED TO BE NON-BLANK.        R01345  
003900**  04/02/09 KNP  ESCALATION-SEVERITY DEFAULTING NOW CATCHES ANY  R01201  
004000**  04/02/09 KNP  UNRECOGNIZED VALUE, NOT JUST A BLANK ONE - SAME R01201  
004100**  04/02/09 KNP  PATTERN AS THE RULE-ENABLED CHECK BELOW IT.     R01201  
004200**  04/02/09 KNP  THE UNUSED DB2-STYLE PARSE-INDICATOR ARRAY IN   R01201  
004300**  04/02/09 KNP  ALRRUL02 WAS REMOVED - NEVER WIRED UP SINCE THE R01201  
004400**  04/02/09 KNP  RULENEW SWITCH, RULE-FILE CARRIES NO NULL       R01201  
004500**  04/02/09 KNP  MARKER TO POPULATE IT FROM.  ROWS-READ/FATAL/   R01201  
004600**  04/02/09 KNP  DEFAULTED COUNTERS PULLED OUT TO 77-LEVELS TO   R01201  
004700**  04/02/09 KNP  MATCH THE SHOP STANDARD FOR STANDALONE COUNTERS.R01201  
004800**----------------------------------------------------------------ALR0100 
004900 ENVIRONMENT DIVISION.                                            ALR0100 
005000 CONFIGURATION SECTION.                                           ALR0100 
005100 SOURCE-COMPUTER.        IBM-370.                                 ALR0100 
005200 OBJECT-COMPUTER.        IBM-370.                                 ALR0100 
005300 SPECIAL-NAMES.                                                   ALR0100 
005400     C01 IS TOP-OF-FORM                                           ALR0100 
005500     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            ALR0100 
005600     UPSI-0 ON STATUS IS ALR-DEBUG-SWITCH-ON                      ALR0100 
005700            OFF STATUS IS ALR-DEBUG-SWITCH-OFF.                   ALR0100 
005800 INPUT-OUTPUT SECTION.                                            ALR0100 
005900 FILE-CONTROL.                                                    ALR0100 
006000     SELECT RULE-FILE ASSIGN TO RULEFIL                           ALR0100 
006100         ORGANIZATION IS LINE SEQUENTIAL                          ALR0100 
006200         FILE STATUS IS WS-RULE-FILE-STATUS.                      ALR0100 
006300     SELECT RULE-NEW-FILE ASSIGN TO RULENEW                       ALR0100 
006400         ORGANIZATION IS LINE SEQUENTIAL                          ALR0100 
006500         FILE STATUS IS WS-RULE-NEW-STATUS.                       ALR0100 
006600 DATA DIVISION.                                                   ALR0100 
006700 FILE SECTION.                                                    ALR0100 
006800 FD  RULE-FILE                                                    ALR0100 
006900     LABEL RECORD IS STANDARD.                                    ALR0100 
007000     COPY ALRRUL01.                                               ALR0100 
007100 FD  RULE-NEW-FILE                                                ALR0100 
007200     LABEL RECORD IS STANDARD.                                    ALR0100 
007300 01  RULE-NEW-RECORD.                                             ALR0100 
007400     05  RN-ALERT-TYPE             PIC X(30).                     ALR0100 
007500     05  RN-ESCALATE-IF-COUNT      PIC 9(4).                      ALR0100 
007600     05  RN-WINDOW-MINUTES         PIC 9(5).                      ALR0100 
007700     05  RN-ESCALATION-SEVERITY    PIC X(8).                      ALR0100 
007800     05  RN-AUTO-CLOSE-NO-REPEAT   PIC X(1).                      ALR0100 
007900     05  RN-AUTO-CLOSE-CONDITION   PIC X(30).                     ALR0100 
008000     05  RN-AUTO-CLOSE-WINDOW-MIN  PIC 9(5).                      ALR0100 
008100     05  RN-RULE-ENABLED           PIC X(1).                      ALR0100 
008200     05  RN-RULE-PRIORITY          PIC 9(3).                      ALR0100 
008300     05  FILLER                    PIC X(15).                     ALR0100 
008400 WORKING-STORAGE SECTION.                                         ALR0100 
008500 01  WS-PROGRAM-ID                PIC X(8) VALUE 'ALR0100 '.      ALR0100 
008600     COPY ALRWRK01.                                               ALR0100 
008700     COPY ALRRUL02.                                               ALR0100 
008800 01  WS-LOAD-CONTROL.                                             ALR0100 
008900     05  WS-RUN-ABORT-SW           PIC X(1) VALUE 'N'.            ALR0100 
009000         88  WS-RUN-ABORT              VALUE 'Y'.                 ALR0100 
009100     05  WS-RULE-NEW-STATUS        PIC X(2) VALUE '00'.           ALR0100 
009200     05  FILLER                    PIC X(1).                      ALR0100 
009300 77  WS-ROWS-READ                 PIC 9(4) COMP VALUE ZERO.       ALR0100 
009400 77  WS-ROWS-FATAL                PIC 9(4) COMP VALUE ZERO.       ALR0100 
009500 77  WS-ROWS-DEFAULTED            PIC 9(4) COMP VALUE ZERO.       ALR0100 
009600 01  WS-SWAP-ENTRY.                                               ALR0100 
009700     05  WS-SWAP-ALERT-TYPE             PIC X(30).                ALR0100 
009800     05  WS-SWAP-ESCALATE-IF-COUNT      PIC 9(4).                 ALR0100 
009900     05  WS-SWAP-WINDOW-MINUTES         PIC 9(5).                 ALR0100 
010000     05  WS-SWAP-ESCALATION-SEVERITY    PIC X(8).                 ALR0100 
010100     05  WS-SWAP-AUTO-CLOSE-NO-REPEAT   PIC X(1).                 ALR0100 
010200     05  WS-SWAP-AUTO-CLOSE-CONDITION   PIC X(30).                ALR0100 
010300     05  WS-SWAP-AUTO-CLOSE-WINDOW-MIN  PIC 9(5).                 ALR0100 
010400     05  WS-SWAP-RULE-ENABLED           PIC X(1).                 ALR0100 
010500     05  WS-SWAP-RULE-PRIORITY          PIC 9(3).                 ALR0100 
010600     05  FILLER                         PIC X(4).                 ALR0100 
010700 01  WS-ROWS-READ-DISP-GROUP.                                     ALR0100 
010800     05  WS-ROWS-READ-DISP         PIC ZZZ9.                      ALR0100 
010900     05  FILLER                    PIC X(2).                      ALR0100 
011000 01  WS-ROWS-READ-DISP-X REDEFINES                                ALR0100 
011100                         WS-ROWS-READ-DISP-GROUP.                 ALR0100 
011200     05  WS-ROWS-READ-DISP-CHARS   PIC X(6).                      ALR0100 
011300     TITLE 'ALR0100 --> MAINLINE LOGIC'.                          ALR0100 
011400 PROCEDURE DIVISION.                                              ALR0100 
011500 0100-BEGIN-PROGRAM.                                              ALR0100 
011600     DISPLAY 'ALR0100 0100-BEGIN-PROGRAM'.                        ALR0100 
011700     OPEN INPUT RULE-FILE.                                        ALR0100 
011800     IF  WS-RULE-FILE-STATUS NOT = '00'                           ALR0100 
011900         DISPLAY 'ALR0100 - RULE-FILE OPEN FAILED '               ALR0100 
012000             WS-RULE-FILE-STATUS                                  ALR0100 
012100         GO TO 0100-EXIT                                          ALR0100 
012200     END-IF.                                                      ALR0100 
012300     PERFORM 0200-LOAD-RULE-FILE THRU 0200-EXIT.                  ALR0100 
012400     CLOSE RULE-FILE.                                             ALR0100 
012500     PERFORM 0300-VALIDATE-AND-DEFAULT THRU 0300-EXIT.            ALR0100 
012600     MOVE WS-ROWS-READ TO WS-ROWS-READ-DISP.                      ALR0100 
012700     DISPLAY 'ALR0100 - ROWS READ      ' WS-ROWS-READ-DISP.       ALR0100 
012800     DISPLAY 'ALR0100 - ROWS FATAL     ' WS-ROWS-FATAL.           ALR0100 
012900     DISPLAY 'ALR0100 - ROWS DEFAULTED ' WS-ROWS-DEFAULTED.       ALR0100 
013000     IF  WS-RUN-ABORT                                             ALR0100 
013100         DISPLAY 'ALR0100 - ABORTED, CLEAN COPY NOT WRITTEN'      ALR0100 
013200         GO TO 0100-EXIT                                          ALR0100 
013300     END-IF.                                                      ALR0100 
013400     PERFORM 0250-SORT-RULE-TABLE THRU 0250-EXIT.                 ALR0100 
013500     PERFORM 0400-COMMIT-RULE-TABLE THRU 0400-EXIT.               ALR0100 
013600     DISPLAY 'ALR0100 0100-END-PROGRAM'.                          ALR0100 
013700 0100-EXIT.                                                       ALR0100 
013800     STOP RUN.                                                    ALR0100 
013900     TITLE 'ALR0100 --> LOAD RULE FILE'.                          ALR0100 
014000 0200-LOAD-RULE-FILE.                                             ALR0100 
014100     READ RULE-FILE                                               ALR0100 
014200         AT END                                                   ALR0100 
014300             SET WS-RULE-FILE-EOF TO TRUE                         ALR0100 
014400             GO TO 0200-EXIT                                      ALR0100 
014500     END-READ.                                                    ALR0100 
014600 0200-READ-NEXT.                                                  ALR0100 
014700     IF  WS-ROWS-READ >= 11                                       ALR0100 
014800         DISPLAY 'ALR0100 - RULE-FILE HAS MORE THAN 11 ROWS'      ALR0100 
014900         SET WS-RUN-ABORT TO TRUE                                 ALR0100 
015000         GO TO 0200-EXIT                                          ALR0100 
015100     END-IF.                                                      ALR0100 
015200     ADD 1 TO WS-ROWS-READ.                                       ALR0100 
015300     SET RU-NDX TO WS-ROWS-READ.                                  ALR0100 
015400     MOVE RF-ALERT-TYPE            TO RU-ALERT-TYPE(RU-NDX).      ALR0100 
015500     MOVE RF-ESCALATE-IF-COUNT     TO                             ALR0100 
015600                     RU-ESCALATE-IF-COUNT(RU-NDX).                ALR0100 
015700     MOVE RF-WINDOW-MINUTES        TO RU-WINDOW-MINUTES(RU-NDX).  ALR0100 
015800     MOVE RF-ESCALATION-SEVERITY   TO                             ALR0100 
015900                     RU-ESCALATION-SEVERITY(RU-NDX).              ALR0100 
016000     MOVE RF-AUTO-CLOSE-NO-REPEAT  TO                             ALR0100 
016100                     RU-AUTO-CLOSE-NO-REPEAT(RU-NDX).             ALR0100 
016200     MOVE RF-AUTO-CLOSE-CONDITION  TO                             ALR0100 
016300                     RU-AUTO-CLOSE-CONDITION(RU-NDX).             ALR0100 
016400     MOVE RF-AUTO-CLOSE-WINDOW-MIN TO                             ALR0100 
016500                     RU-AUTO-CLOSE-WINDOW-MIN(RU-NDX).            ALR0100 
016600     MOVE RF-RULE-ENABLED          TO RU-RULE-ENABLED(RU-NDX).    ALR0100 
016700     MOVE RF-RULE-PRIORITY         TO RU-RULE-PRIORITY(RU-NDX).   ALR0100 
016800     MOVE WS-ROWS-READ             TO WS-RULE-COUNT.              ALR0100 
016900     READ RULE-FILE                                               ALR0100 
017000         AT END                                                   ALR0100 
017100             SET WS-RULE-FILE-EOF TO TRUE                         ALR0100 
017200             GO TO 0200-EXIT                                      ALR0100 
017300     END-READ.                                                    ALR0100 
017400     GO TO 0200-READ-NEXT.                                        ALR0100 
017500 0200-EXIT.                                                       ALR0100 
017600     EXIT.                                                        ALR0100 
017700     TITLE 'ALR0100 --> VALIDATE AND DEFAULT'.                    ALR0100 
017800 0300-VALIDATE-AND-DEFAULT.                                       ALR0100 
017900**                                                                ALR0100 
018000***** WALK EVERY LOADED ROW AND APPLY THE RULE-LOADER'S          *ALR0100 
018100***** DEFAULTING TABLE.  A BLANK ALERT-TYPE IS FATAL - THE       *ALR0100 
018200***** ROW HAS NO KEY TO SEARCH ON.  EVERY OTHER OMITTED FIELD    *ALR0100 
018300***** GETS A SAFE DEFAULT SO THE BATCH RUN CAN STILL ESCALATE.   *ALR0100 
018400**                                                                ALR0100 
018500     SET RU-NDX TO 1.                                             ALR0100 
018600 0300-NEXT-ROW.                                                   ALR0100 
018700     IF  RU-NDX > WS-RULE-COUNT                                   ALR0100 
018800         GO TO 0300-EXIT                                          ALR0100 
018900     END-IF.                                                      ALR0100 
019000     IF  RU-ALERT-TYPE(RU-NDX) = SPACES                           ALR0100 
019100         ADD 1 TO WS-ROWS-FATAL                                   ALR0100 
019200         SET WS-RUN-ABORT TO TRUE                                 ALR0100 
019300         SET RU-NDX UP BY 1                                       ALR0100 
019400         GO TO 0300-NEXT-ROW                                      ALR0100 
019500     END-IF.                                                      ALR0100 
019600     IF  RU-ESCALATE-IF-COUNT(RU-NDX) = ZERO                      ALR0100 
019700         MOVE 3 TO RU-ESCALATE-IF-COUNT(RU-NDX)                   ALR0100 
019800         ADD 1 TO WS-ROWS-DEFAULTED                               ALR0100 
019900     END-IF.                                                      ALR0100 
020000     IF  RU-WINDOW-MINUTES(RU-NDX) = ZERO                         ALR0100 
020100         MOVE 60 TO RU-WINDOW-MINUTES(RU-NDX)                     ALR0100 
020200         ADD 1 TO WS-ROWS-DEFAULTED                               ALR0100 
020300     END-IF.                                                      ALR0100 
020400     IF  RU-ESCALATION-SEVERITY(RU-NDX) NOT = 'INFO' AND          ALR0100 
020500         RU-ESCALATION-SEVERITY(RU-NDX) NOT = 'WARNING' AND       ALR0100 
020600         RU-ESCALATION-SEVERITY(RU-NDX) NOT = 'CRITICAL'          ALR0100 
020700         MOVE 'WARNING' TO RU-ESCALATION-SEVERITY(RU-NDX)         ALR0100 
020800         ADD 1 TO WS-ROWS-DEFAULTED                               ALR0100 
020900     END-IF.                                                      ALR0100 
021000     IF  RU-AUTO-CLOSE-WINDOW-MIN(RU-NDX) = ZERO                  ALR0100 
021100         MOVE 120 TO RU-AUTO-CLOSE-WINDOW-MIN(RU-NDX)             ALR0100 
021200         ADD 1 TO WS-ROWS-DEFAULTED                               ALR0100 
021300     END-IF.                                                      ALR0100 
021400     IF  RU-RULE-PRIORITY(RU-NDX) = ZERO                          ALR0100 
021500         MOVE ZERO TO RU-RULE-PRIORITY(RU-NDX)                    ALR0100 
021600         ADD 1 TO WS-ROWS-DEFAULTED                               ALR0100 
021700     END-IF.                                                      ALR0100 
021800     IF  RU-RULE-ENABLED(RU-NDX) NOT = 'Y' AND                    ALR0100 
021900         RU-RULE-ENABLED(RU-NDX) NOT = 'N'                        ALR0100 
022000         MOVE 'Y' TO RU-RULE-ENABLED(RU-NDX)                      ALR0100 
022100         ADD 1 TO WS-ROWS-DEFAULTED                               ALR0100 
022200     END-IF.                                                      ALR0100 
022300     SET RU-NDX UP BY 1.                                          ALR0100 
022400     GO TO 0300-NEXT-ROW.                                         ALR0100 
022500 0300-EXIT.                                                       ALR0100 
022600     EXIT.                                                        ALR0100 
022700     TITLE 'ALR0100 --> SORT RULE TABLE'.                         ALR0100 
022800 0250-SORT-RULE-TABLE.                                            ALR0100 
022900**                                                                ALR0100 
023000***** SIMPLE EXCHANGE SORT - ONLY 11 ROWS - KEEPS THE TABLE IN  * ALR0100 
023100***** ALERT-TYPE SEQUENCE SO ALR0200/ALR0400 CAN SEARCH ALL IT.  *ALR0100 
023200**                                                                ALR0100 
023300     PERFORM 0260-SORT-PASS THRU 0260-EXIT                        ALR0100 
023400         VARYING RU-NDX FROM 1 BY 1                               ALR0100 
023500         UNTIL RU-NDX >= WS-RULE-COUNT.                           ALR0100 
023600 0250-EXIT.                                                       ALR0100 
023700     EXIT.                                                        ALR0100 
023800 0260-SORT-PASS.                                                  ALR0100 
023900     IF  RU-ALERT-TYPE(RU-NDX) > RU-ALERT-TYPE(RU-NDX + 1)        ALR0100 
024000         MOVE WS-RULE-TABLE-ENTRY(RU-NDX)     TO WS-SWAP-ENTRY    ALR0100 
024100         MOVE WS-RULE-TABLE-ENTRY(RU-NDX + 1) TO                  ALR0100 
024200                 WS-RULE-TABLE-ENTRY(RU-NDX)                      ALR0100 
024300         MOVE WS-SWAP-ENTRY TO WS-RULE-TABLE-ENTRY(RU-NDX + 1)    ALR0100 
024400     END-IF.                                                      ALR0100 
024500 0260-EXIT.                                                       ALR0100 
024600     EXIT.                                                        ALR0100 
024700     TITLE 'ALR0100 --> COMMIT RULE TABLE'.                       ALR0100 
024800 0400-COMMIT-RULE-TABLE.                                          ALR0100 
024900     OPEN OUTPUT RULE-NEW-FILE.                                   ALR0100 
025000     SET RU-NDX TO 1.                                             ALR0100 
025100 0400-WRITE-NEXT.                                                 ALR0100 
025200     IF  RU-NDX > WS-RULE-COUNT                                   ALR0100 
025300         GO TO 0400-EXIT                                          ALR0100 
025400     END-IF.                                                      ALR0100 
025500     MOVE RU-ALERT-TYPE(RU-NDX)            TO RN-ALERT-TYPE.      ALR0100 
025600     MOVE RU-ESCALATE-IF-COUNT(RU-NDX)     TO                     ALR0100 
025700                     RN-ESCALATE-IF-COUNT.                        ALR0100 
025800     MOVE RU-WINDOW-MINUTES(RU-NDX)        TO RN-WINDOW-MINUTES.  ALR0100 
025900     MOVE RU-ESCALATION-SEVERITY(RU-NDX)   TO                     ALR0100 
026000                     RN-ESCALATION-SEVERITY.                      ALR0100 
026100     MOVE RU-AUTO-CLOSE-NO-REPEAT(RU-NDX)  TO                     ALR0100 
026200                     RN-AUTO-CLOSE-NO-REPEAT.                     ALR0100 
026300     MOVE RU-AUTO-CLOSE-CONDITION(RU-NDX)  TO                     ALR0100 
026400                     RN-AUTO-CLOSE-CONDITION.                     ALR0100 
026500     MOVE RU-AUTO-CLOSE-WINDOW-MIN(RU-NDX) TO                     ALR0100 
026600                     RN-AUTO-CLOSE-WINDOW-MIN.                    ALR0100 
026700     MOVE RU-RULE-ENABLED(RU-NDX)          TO RN-RULE-ENABLED.    ALR0100 
026800     MOVE RU-RULE-PRIORITY(RU-NDX)         TO RN-RULE-PRIORITY.   ALR0100 
026900     WRITE RULE-NEW-RECORD.                                       ALR0100 
027000     SET RU-NDX UP BY 1.                                          ALR0100 
027100     GO TO 0400-WRITE-NEXT.                                       ALR0100 
027200 0400-EXIT.                                                       ALR0100 
027300     CLOSE RULE-NEW-FILE.                                         ALR0100 
027400     EXIT.                                                        ALR0100 
