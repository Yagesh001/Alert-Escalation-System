000100 IDENTIFICATION DIVISION.                                         ALR1000 
000200 PROGRAM-ID.    ALR1000.                                          ALR1000 
000300 AUTHOR.        D J WIERSMA.                                      ALR1000 
000400 INSTALLATION.  FLEET OPERATIONS DATA CENTER.                     ALR1000 
000500 DATE-WRITTEN.  03/11/88.                                         ALR1000 
000600 DATE-COMPILED.                                                   ALR1000 
000700 SECURITY.      CONFIDENTIAL - FLEET SAFETY/COMPLIANCE DATA.      ALR1000 
000800**--------------------PROGRAM PURPOSE---------------------------**ALR1000 
000900**  PROGRAM TITLE: ALR1000                                      **ALR1000 
001000**  PROGRAM TEXT:  RULE ENGINE - DECIDES WHETHER AN ALERT MUST  **ALR1000 
001100**                 BE ESCALATED OR AUTO-CLOSED.  CALLED BY THE  **ALR1000 
001200**                 BATCH DRIVER ALR0200 ONCE PER ALERT; DOES    **ALR1000 
001300**                 NO FILE I/O OF ITS OWN - ALL FACTS (SIBLING  **ALR1000 
001400**                 COUNT, TIME SPAN, RULE THRESHOLDS) ARE       **ALR1000 
001500**                 PASSED IN ON THE CALL.                       **ALR1000 
001600**------------------COMPILATION OPTIONS--------------------------*ALR1000 
001700**  COBOL 85 BATCH - CALLED SUBPROGRAM, NO CICS, NO DB2.         *ALR1000 
001800**----------------------------------------------------------------ALR1000 
001900**                                                                ALR1000 
002000**  CHANGE LOG.                                                   ALR1000 
002100**  03/11/88 DJW  ORIGINAL PROGRAM - SAFETY ALERT OVERSPEEDING    ALR1000 
002200**  03/11/88 DJW  ESCALATION RULE ONLY.                           ALR1000 
002300**  09/02/89 DJW  ADDED HARSH-BRAKING AND HARSH-ACCEL RULES.      R00031  
002400**  01/17/91 RTC  ADDED AUTO-CLOSE BY CONDITION (DOC RENEWED).    R00412  
002500**  06/23/92 RTC  ADDED AUTO-CLOSE BY TIME (NO-REPEAT WINDOW).    R00488  
002600**  11/04/93 MLK  CONDITION CHECK NOW RUNS BEFORE TIME CHECK PER  R00559  
002700**  11/04/93 MLK  COMPLIANCE REQUEST - FIRST MATCH WINS.          R00559  
002800**  04/30/95 MLK  CASE-FOLD THE CONDITION COMPARE - FIELD ENGRS   R00601  
002900**  04/30/95 MLK  WERE KEYING LOWER CASE CONDITION TAGS.          R00601  
003000**  08/14/96 PJS  ROUTE-DEVIATION/FEEDBACK ALERT TYPES ADDED TO   R00703  
003100**  08/14/96 PJS  THE COMMON RULE TABLE - NO CHANGE HERE.         R00703  
003200**  02/09/98 PJS  MAINT-OVERDUE/FUEL-THEFT ALERT TYPES ADDED TO   R00780  
003300**  02/09/98 PJS  THE COMMON RULE TABLE - NO CHANGE HERE.         R00780  
003400**  10/05/99 CAH  YEAR 2000 READINESS REVIEW - ALL DATE FIELDS    Y2K0099 
003500**  10/05/99 CAH  ARE CCYYMMDD, NO TWO-DIGIT YEAR MATH IN THIS    Y2K0099 
003600**  10/05/99 CAH  PROGRAM.  NO CHANGES REQUIRED.                  Y2K0099 
003700**  03/02/01 CAH  ESCALATION SEVERITY NOW TAKEN VERBATIM FROM THE R00911  
003800**  03/02/01 CAH  RULE ROW - NO SEVERITY GUARD, PER OPS REQUEST   R00911  
003900**  03/02/01 CAH  AFTER THE JUNE INCIDENT REVIEW.                 R00911  
004000**  07/19/04 GKB  SPLIT REASON-TEXT BUILD INTO ITS OWN PARAGRAPH. R01055  
004100**  05/11/09 LNT  ADDED FUEL-THEFT TO THE SEVERITY RANK TABLE.    R01344  
004200**----------------------------------------------------------------ALR1000 
004300 ENVIRONMENT DIVISION.                                            ALR1000 
004400 CONFIGURATION SECTION.                                           ALR1000 
004500 SOURCE-COMPUTER.        IBM-370.                                 ALR1000 
004600 OBJECT-COMPUTER.        IBM-370.                                 ALR1000 
004700 SPECIAL-NAMES.                                                   ALR1000 
004800     C01 IS TOP-OF-FORM                                           ALR1000 
004900     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            ALR1000 
005000     UPSI-0 ON STATUS IS ALR-DEBUG-SWITCH-ON                      ALR1000 
005100            OFF STATUS IS ALR-DEBUG-SWITCH-OFF.                   ALR1000 
005200 DATA DIVISION.                                                   ALR1000 
005300 WORKING-STORAGE SECTION.                                         ALR1000 
005400 01  WS-PROGRAM-ID                PIC X(8) VALUE 'ALR1000 '.      ALR1000 
005500     COPY ALRWRK01.                                               ALR1000 
005600 01  WS-DISPLAY-FIELDS.                                           ALR1000 
005700     05  WS-COUNT-DISP             PIC ZZZ9.                      ALR1000 
005800     05  WS-TIMEDIFF-DISP          PIC Z(6)9.                     ALR1000 
005900     05  WS-THRESH-COUNT-DISP      PIC ZZZ9.                      ALR1000 
006000     05  WS-THRESH-WINDOW-DISP     PIC Z(4)9.                     ALR1000 
006100     05  WS-SILENCE-WINDOW-DISP    PIC Z(4)9.                     ALR1000 
006200     05  FILLER                    PIC X(2).                      ALR1000 
006300 01  WS-RETURN-CODE-GROUP.                                        ALR1000 
006400     05  WS-LOCAL-RETURN-CODE      PIC S9(4) COMP VALUE ZERO.     ALR1000 
006500     05  FILLER                    PIC X(2).                      ALR1000 
006600 01  WS-RETURN-CODE-X REDEFINES                                   ALR1000 
006700                       WS-RETURN-CODE-GROUP.                      ALR1000 
006800     05  WS-LOCAL-RETURN-CODE-CHARS PIC X(6).                     ALR1000 
006900 01  WS-CASEFOLD-WORK.                                            ALR1000 
007000     05  WS-COND-UPPER             PIC X(30).                     ALR1000 
007100     05  WS-RULECOND-UPPER         PIC X(30).                     ALR1000 
007200     05  WS-LOWER-ALPHABET         PIC X(26)                      ALR1000 
007300             VALUE 'abcdefghijklmnopqrstuvwxyz'.                  ALR1000 
007400     05  WS-UPPER-ALPHABET         PIC X(26)                      ALR1000 
007500             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  ALR1000 
007600     05  FILLER                    PIC X(4).                      ALR1000 
007700 01  WS-EVAL-SWITCHES.                                            ALR1000 
007800     05  WS-COND-MATCH-SW          PIC X(1) VALUE 'N'.            ALR1000 
007900         88  WS-COND-MATCHES           VALUE 'Y'.                 ALR1000 
008000     05  WS-TIME-MATCH-SW          PIC X(1) VALUE 'N'.            ALR1000 
008100         88  WS-TIME-MATCHES           VALUE 'Y'.                 ALR1000 
008200     05  FILLER                    PIC X(2).                      ALR1000 
008300 LINKAGE SECTION.                                                 ALR1000 
008400     COPY ALRLNK01.                                               ALR1000 
008500     TITLE 'ALR1000 --> MAINLINE LOGIC'.                          ALR1000 
008600 PROCEDURE DIVISION USING ALR-ENGINE-LINKAGE.                     ALR1000 
008700 P000000-MAINLINE SECTION.                                        ALR1000 
008800**                                                               *ALR1000 
008900***** DISPATCH ON THE FUNCTION CODE THE CALLER SET              * ALR1000 
009000**                                                               *ALR1000 
009100     MOVE '0' TO ALR-LK-RETURN-CODE.                              ALR1000 
009200     EVALUATE TRUE                                                ALR1000 
009300         WHEN ALR-LK-FUNC-ESCALATE                                ALR1000 
009400             PERFORM P100000-EVALUATE-ESCALATE THRU P100000-EXIT  ALR1000 
009500         WHEN ALR-LK-FUNC-AUTOCLOSE                               ALR1000 
009600             PERFORM P200000-EVALUATE-AUTOCLOSE THRU P200000-EXIT ALR1000 
009700         WHEN OTHER                                               ALR1000 
009800             MOVE '8' TO ALR-LK-RETURN-CODE                       ALR1000 
009900     END-EVALUATE.                                                ALR1000 
010000     GOBACK.                                                      ALR1000 
010100 P000000-EXIT.                                                    ALR1000 
010200     EXIT.                                                        ALR1000 
010300     TITLE 'ALR1000 --> EVALUATE ESCALATE'.                       ALR1000 
010400 P100000-EVALUATE-ESCALATE SECTION.                               ALR1000 
010500**                                                               *ALR1000 
010600***** DEFAULT - NO ESCALATION THIS PASS                         * ALR1000 
010700**                                                               *ALR1000 
010800     MOVE 'N' TO ALR-LK-ESCALATE-SW.                              ALR1000 
010900**                                                               *ALR1000 
011000***** GATE 1 - MINIMUM OCCURRENCE COUNT NOT MET                 * ALR1000 
011100**                                                               *ALR1000 
011200     IF  ALR-LK-ALERT-COUNT < ALR-LK-ESCALATE-IF-COUNT            ALR1000 
011300         GO TO P100000-EXIT                                       ALR1000 
011400     END-IF.                                                      ALR1000 
011500**                                                               *ALR1000 
011600***** GATE 2 - WINDOW HAS ALREADY CLOSED                        * ALR1000 
011700**                                                               *ALR1000 
011800     IF  ALR-LK-TIME-DIFF-MINUTES > ALR-LK-WINDOW-MINUTES         ALR1000 
011900         GO TO P100000-EXIT                                       ALR1000 
012000     END-IF.                                                      ALR1000 
012100**                                                               *ALR1000 
012200***** BOTH GATES PASSED - ESCALATE, SEVERITY SET VERBATIM       * ALR1000 
012300***** FROM THE RULE ROW - NO COMPARE AGAINST CURRENT SEVERITY   * ALR1000 
012400**                                                               *ALR1000 
012500     MOVE 'Y' TO ALR-LK-ESCALATE-SW.                              ALR1000 
012600     PERFORM P150000-BUILD-ESCALATE-REASON THRU P150000-EXIT.     ALR1000 
012700 P100000-EXIT.                                                    ALR1000 
012800     EXIT.                                                        ALR1000 
012900     TITLE 'ALR1000 --> BUILD ESCALATE REASON'.                   ALR1000 
013000 P150000-BUILD-ESCALATE-REASON SECTION.                           ALR1000 
013100     MOVE ALR-LK-ALERT-COUNT        TO WS-COUNT-DISP.             ALR1000 
013200     MOVE ALR-LK-TIME-DIFF-MINUTES  TO WS-TIMEDIFF-DISP.          ALR1000 
013300     MOVE ALR-LK-ESCALATE-IF-COUNT  TO WS-THRESH-COUNT-DISP.      ALR1000 
013400     MOVE ALR-LK-WINDOW-MINUTES     TO WS-THRESH-WINDOW-DISP.     ALR1000 
013500     STRING WS-COUNT-DISP            DELIMITED BY SIZE            ALR1000 
013600            ' OCCURRENCES OF '       DELIMITED BY SIZE            ALR1000 
013700            ALR-LK-ALERT-TYPE        DELIMITED BY SPACE           ALR1000 
013800            ' WITHIN '               DELIMITED BY SIZE            ALR1000 
013900            WS-TIMEDIFF-DISP         DELIMITED BY SIZE            ALR1000 
014000            ' MINUTES (THRESHOLD: '  DELIMITED BY SIZE            ALR1000 
014100            WS-THRESH-COUNT-DISP     DELIMITED BY SIZE            ALR1000 
014200            ' IN '                   DELIMITED BY SIZE            ALR1000 
014300            WS-THRESH-WINDOW-DISP    DELIMITED BY SIZE            ALR1000 
014400            ' MINUTES)'              DELIMITED BY SIZE            ALR1000 
014500            INTO ALR-LK-REASON-TEXT                               ALR1000 
014600     END-STRING.                                                  ALR1000 
014700 P150000-EXIT.                                                    ALR1000 
014800     EXIT.                                                        ALR1000 
014900     TITLE 'ALR1000 --> EVALUATE AUTOCLOSE'.                      ALR1000 
015000 P200000-EVALUATE-AUTOCLOSE SECTION.                              ALR1000 
015100**                                                               *ALR1000 
015200***** DEFAULT - NO CLOSE THIS PASS                              * ALR1000 
015300**                                                               *ALR1000 
015400     MOVE 'N' TO ALR-LK-AUTOCLOSE-SW.                             ALR1000 
015500     MOVE 'N' TO WS-COND-MATCH-SW.                                ALR1000 
015600     MOVE 'N' TO WS-TIME-MATCH-SW.                                ALR1000 
015700**                                                               *ALR1000 
015800***** CASE-FOLD BOTH CONDITION TAGS BEFORE COMPARING            * ALR1000 
015900**                                                               *ALR1000 
016000     MOVE ALR-LK-CONDITION-CODE     TO WS-COND-UPPER.             ALR1000 
016100     INSPECT WS-COND-UPPER                                        ALR1000 
016200         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.       ALR1000 
016300     MOVE ALR-LK-RULE-CONDITION     TO WS-RULECOND-UPPER.         ALR1000 
016400     INSPECT WS-RULECOND-UPPER                                    ALR1000 
016500         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.       ALR1000 
016600     IF  WS-RULECOND-UPPER NOT = SPACES                           ALR1000 
016700         AND WS-COND-UPPER = WS-RULECOND-UPPER                    ALR1000 
016800         SET WS-COND-MATCHES TO TRUE                              ALR1000 
016900     END-IF.                                                      ALR1000 
017000**                                                               *ALR1000 
017100***** TIME-BASED GATE ONLY MATTERS WHEN COND DID NOT HIT        * ALR1000 
017200**                                                               *ALR1000 
017300     IF  NOT WS-COND-MATCHES                                      ALR1000 
017400         AND ALR-LK-RULE-NO-REPEAT-ON                             ALR1000 
017500         AND ALR-LK-MINUTES-SINCE-ALERT >=                        ALR1000 
017600                  ALR-LK-AUTO-CLOSE-WINDOW-MIN                    ALR1000 
017700         AND NOT ALR-LK-REPEAT-FOUND                              ALR1000 
017800         SET WS-TIME-MATCHES TO TRUE                              ALR1000 
017900     END-IF.                                                      ALR1000 
018000**                                                               *ALR1000 
018100***** FIRST MATCH WINS - CONDITION BEFORE TIME, NEVER BOTH      * ALR1000 
018200**                                                               *ALR1000 
018300     EVALUATE TRUE                                                ALR1000 
018400         WHEN WS-COND-MATCHES                                     ALR1000 
018500             PERFORM P210000-CLOSE-BY-CONDITION THRU P210000-EXIT ALR1000 
018600         WHEN WS-TIME-MATCHES                                     ALR1000 
018700             PERFORM P220000-CLOSE-BY-TIME THRU P220000-EXIT      ALR1000 
018800         WHEN OTHER                                               ALR1000 
018900             CONTINUE                                             ALR1000 
019000     END-EVALUATE.                                                ALR1000 
019100 P200000-EXIT.                                                    ALR1000 
019200     EXIT.                                                        ALR1000 
019300     TITLE 'ALR1000 --> CLOSE BY CONDITION'.                      ALR1000 
019400 P210000-CLOSE-BY-CONDITION SECTION.                              ALR1000 
019500     MOVE 'Y' TO ALR-LK-AUTOCLOSE-SW.                             ALR1000 
019600     STRING 'CONDITION MET: '       DELIMITED BY SIZE             ALR1000 
019700            ALR-LK-CONDITION-CODE   DELIMITED BY SPACE            ALR1000 
019800            INTO ALR-LK-REASON-TEXT                               ALR1000 
019900     END-STRING.                                                  ALR1000 
020000 P210000-EXIT.                                                    ALR1000 
020100     EXIT.                                                        ALR1000 
020200     TITLE 'ALR1000 --> CLOSE BY TIME'.                           ALR1000 
020300 P220000-CLOSE-BY-TIME SECTION.                                   ALR1000 
020400     MOVE 'Y' TO ALR-LK-AUTOCLOSE-SW.                             ALR1000 
020500     MOVE ALR-LK-AUTO-CLOSE-WINDOW-MIN TO WS-SILENCE-WINDOW-DISP. ALR1000 
020600     STRING 'NO REPEAT WITHIN '     DELIMITED BY SIZE             ALR1000 
020700            WS-SILENCE-WINDOW-DISP  DELIMITED BY SIZE             ALR1000 
020800            ' MINUTES (WINDOW EXPIRED)' DELIMITED BY SIZE         ALR1000 
020900            INTO ALR-LK-REASON-TEXT                               ALR1000 
021000     END-STRING.                                                  ALR1000 
021100 P220000-EXIT.                                                    ALR1000 
021200     EXIT.                                                        ALR1000 
