000100 IDENTIFICATION DIVISION.                                         ALR0300 
000200 PROGRAM-ID.    ALR0300.                                          ALR0300 
000300 AUTHOR.        D J WIERSMA.                                      ALR0300 
000400 INSTALLATION.  FLEET OPERATIONS DATA CENTER.                     ALR0300 
000500 DATE-WRITTEN.  02/19/88.                                         ALR0300 
000600 DATE-COMPILED.                                                   ALR0300 
000700 SECURITY.      CONFIDENTIAL - FLEET SAFETY/COMPLIANCE DATA.      ALR0300 
000800**-------------------PROGRAM PURPOSE------------------------------ALR0300 
000900**  PROGRAM TITLE: ALR0300                                        ALR0300 
001000**  PROGRAM TEXT:  DATA RETENTION PURGE.  OLD-MASTER/NEW-MASTER   ALR0300 
001100**                 REWRITE OF ALERT-FILE DROPPING EVERY ROW OLDER ALR0300 
001200**                 THAN WS-RETENTION-DAYS, THEN THE SAME PASS     ALR0300 
001300**                 AGAINST ALERT-HISTORY-FILE.  ALERTS FIRST, THENALR0300 
001400**                 HISTORY - A BAD PASS ON ONE FILE IS LOGGED AND ALR0300 
001500**                 DOES NOT STOP THE OTHER.  RUN ONCE A DAY.      ALR0300 
001600**-----------------COMPILATION OPTIONS----------------------------ALR0300 
001700**  COBOL 85 BATCH - SEQUENTIAL FILES ONLY, NO CICS, NO DB2.      ALR0300 
001800**----------------------------------------------------------------ALR0300 
001900**                                                                ALR0300 
002000**  CHANGE LOG.                                                   ALR0300 
002100**  02/19/88 DJW  ORIGINAL PROGRAM - ALERT-FILE PURGE ONLY, FIXED ALR0300 
002200**  02/19/88 DJW  60-DAY THRESHOLD, NO HISTORY FILE EXISTED YET.  ALR0300 
002300**  03/11/88 DJW  HISTORY-FILE PURGE PASS ADDED, SAME THRESHOLD.  ALR0300 
002400**  09/02/89 DJW  ALERT-FILE LAYOUT PICKS UP THE NEW ALERT TYPES -ALR0300 
002500**  09/02/89 DJW  NO DRIVER CHANGE, PURGE LOGIC DOES NOT CARE.    ALR0300 
002600**  11/04/93 MLK  RETENTION-DAYS NOW CONFIGURABLE VIA WS-RETENTIONALR0300 
002700**  11/04/93 MLK  -DAYS - WAS A HARD-CODED 60 FOR FIVE YEARS.     ALR0300 
002800**  08/14/96 PJS  ONE BAD RECORD ON EITHER FILE NO LONGER ABENDS -ALR0300 
002900**  08/14/96 PJS  LOGGED AND SKIPPED, THE OTHER FILE STILL RUNS.  ALR0300 
003000**  10/05/99 CAH  YEAR 2000 READINESS REVIEW - THRESHOLD MATH USESALR0300 
003100**  10/05/99 CAH  THE SAME JULIAN-DAY ROUTINE AS ALR0200, ALREADY ALR0300 
003200**  10/05/99 CAH  CCYYMMDD-SAFE.  NO CHANGES REQUIRED.            ALR0300 
003300**  03/02/01 CAH  PURGE COUNTS NOW WRITTEN TO THE OPERATOR LOG.   ALR0300 
003400**  07/19/04 GKB  RETENTION-DAYS MOVED TO ALRWRK01 SO ALR0200 AND ALR0300 
003500**  07/19/04 GKB  THIS PROGRAM SHARE ONE DEFAULT.                 ALR0300 
003600**  05/11/09 LNT  THRESHOLD NOW COMPUTED ONCE AT START-OF-RUN     ALR0300 
003700**  05/11/09 LNT  INSTEAD OF RECOMPUTED PER RECORD.               ALR0300 
003800**----------------------------------------------------------------ALR0300 
003900 ENVIRONMENT DIVISION.                                            ALR0300 
004000 CONFIGURATION SECTION.                                           ALR0300 
004100 SOURCE-COMPUTER.        IBM-370.                                 ALR0300 
004200 OBJECT-COMPUTER.        IBM-370.                                 ALR0300 
004300 SPECIAL-NAMES.                                                   ALR0300 
004400     C01 IS TOP-OF-FORM                                           ALR0300 
004500     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            ALR0300 
004600     UPSI-0 ON STATUS IS ALR-DEBUG-SWITCH-ON                      ALR0300 
004700            OFF STATUS IS ALR-DEBUG-SWITCH-OFF.                   ALR0300 
004800 INPUT-OUTPUT SECTION.                                            ALR0300 
004900 FILE-CONTROL.                                                    ALR0300 
005000     SELECT ALERT-FILE ASSIGN TO ALERTFIL                         ALR0300 
005100         ORGANIZATION IS LINE SEQUENTIAL                          ALR0300 
005200         FILE STATUS IS WS-ALERT-FILE-STATUS.                     ALR0300 
005300     SELECT ALERT-NEW-FILE ASSIGN TO ALERTNEW                     ALR0300 
005400         ORGANIZATION IS LINE SEQUENTIAL                          ALR0300 
005500         FILE STATUS IS WS-ALERT-NEW-STATUS.                      ALR0300 
005600     SELECT HISTORY-FILE ASSIGN TO HISTFIL                        ALR0300 
005700         ORGANIZATION IS LINE SEQUENTIAL                          ALR0300 
005800         FILE STATUS IS WS-HIST-FILE-STATUS.                      ALR0300 
005900     SELECT HISTORY-NEW-FILE ASSIGN TO HISTOUT                    ALR0300 
006000         ORGANIZATION IS LINE SEQUENTIAL                          ALR0300 
006100         FILE STATUS IS WS-HIST-NEW-STATUS.                       ALR0300 
006200 DATA DIVISION.                                                   ALR0300 
006300 FILE SECTION.                                                    ALR0300 
006400 FD  ALERT-FILE                                                   ALR0300 
006500     LABEL RECORD IS STANDARD.                                    ALR0300 
006600     COPY ALRMST01.                                               ALR0300 
006700 FD  ALERT-NEW-FILE                                               ALR0300 
006800     LABEL RECORD IS STANDARD.                                    ALR0300 
006900 01  ALERT-NEW-RECORD.                                            ALR0300 
007000     05  ALN-ALERT-ID              PIC X(36).                     ALR0300 
007100     05  ALN-ALERT-TYPE            PIC X(30).                     ALR0300 
007200     05  ALN-SEVERITY              PIC X(8).                      ALR0300 
007300     05  ALN-ALERT-DATE            PIC 9(8).                      ALR0300 
007400     05  ALN-ALERT-TIME            PIC 9(6).                      ALR0300 
007500     05  ALN-STATUS                PIC X(11).                     ALR0300 
007600     05  ALN-DRIVER-ID             PIC X(100).                    ALR0300 
007700     05  ALN-VEHICLE-ID            PIC X(100).                    ALR0300 
007800     05  ALN-ROUTE-ID              PIC X(100).                    ALR0300 
007900     05  ALN-CONDITION-CODE        PIC X(30).                     ALR0300 
008000     05  ALN-ESCALATED-DATE        PIC 9(8).                      ALR0300 
008100     05  ALN-ESCALATED-TIME        PIC 9(6).                      ALR0300 
008200     05  ALN-ESCALATION-REASON     PIC X(200).                    ALR0300 
008300     05  ALN-CLOSED-DATE           PIC 9(8).                      ALR0300 
008400     05  ALN-CLOSED-TIME           PIC 9(6).                      ALR0300 
008500     05  ALN-CLOSURE-REASON        PIC X(200).                    ALR0300 
008600     05  ALN-CLOSED-BY             PIC X(20).                     ALR0300 
008700     05  FILLER                    PIC X(23).                     ALR0300 
008800 FD  HISTORY-FILE                                                 ALR0300 
008900     LABEL RECORD IS STANDARD.                                    ALR0300 
009000     COPY ALRHST01.                                               ALR0300 
009100 FD  HISTORY-NEW-FILE                                             ALR0300 
009200     LABEL RECORD IS STANDARD.                                    ALR0300 
009300 01  HISTORY-NEW-RECORD.                                          ALR0300 
009400     05  AHN-HISTORY-ID            PIC X(36).                     ALR0300 
009500     05  AHN-ALERT-ID              PIC X(36).                     ALR0300 
009600     05  AHN-FROM-STATUS           PIC X(11).                     ALR0300 
009700     05  AHN-TO-STATUS             PIC X(11).                     ALR0300 
009800     05  AHN-HIST-DATE             PIC 9(8).                      ALR0300 
009900     05  AHN-HIST-TIME             PIC 9(6).                      ALR0300 
010000     05  AHN-REASON                PIC X(200).                    ALR0300 
010100     05  AHN-CHANGED-BY            PIC X(20).                     ALR0300 
010200     05  AHN-EVENT-TYPE            PIC X(12).                     ALR0300 
010300     05  FILLER                    PIC X(10).                     ALR0300 
010400 WORKING-STORAGE SECTION.                                         ALR0300 
010500 01  WS-PROGRAM-ID                 PIC X(8) VALUE 'ALR0300 '.     ALR0300 
010600     COPY ALRWRK01.                                               ALR0300 
010700 01  WS-THRESHOLD-AREA.                                           ALR0300 
010800     05  WS-THRESHOLD-MINUTES       PIC S9(9) COMP.               ALR0300 
010900     05  WS-RETENTION-SPAN-MINUTES  PIC S9(9) COMP.               ALR0300 
011000     05  FILLER                     PIC X(4).                     ALR0300 
011100 01  WS-TIMESTAMP-CONV-AREA.                                      ALR0300 
011200     05  WS-CONV-DATE               PIC 9(8).                     ALR0300 
011300     05  WS-CONV-TIME               PIC 9(6).                     ALR0300 
011400     05  WS-CONV-YYYY               PIC 9(4).                     ALR0300 
011500     05  WS-CONV-MM                 PIC 9(2).                     ALR0300 
011600     05  WS-CONV-DD                 PIC 9(2).                     ALR0300 
011700     05  WS-CONV-HH                 PIC 9(2).                     ALR0300 
011800     05  WS-CONV-MI                 PIC 9(2).                     ALR0300 
011900     05  WS-CONV-SS                 PIC 9(2).                     ALR0300 
012000     05  WS-CONV-MINUTES            PIC S9(9) COMP.               ALR0300 
012100     05  FILLER                     PIC X(3).                     ALR0300 
012200 01  WS-PURGE-COUNTERS.                                           ALR0300 
012300     05  WS-ALERT-ROWS-KEPT         PIC 9(7) COMP VALUE ZERO.     ALR0300 
012400     05  WS-ALERT-ROWS-PURGED       PIC 9(7) COMP VALUE ZERO.     ALR0300 
012500     05  WS-HIST-ROWS-KEPT          PIC 9(7) COMP VALUE ZERO.     ALR0300 
012600     05  WS-HIST-ROWS-PURGED        PIC 9(7) COMP VALUE ZERO.     ALR0300 
012700     05  FILLER                     PIC X(4).                     ALR0300 
012800 01  WS-PURGE-COUNTERS-DISP-GROUP.                                ALR0300 
012900     05  WS-ALERT-ROWS-KEPT-DISP    PIC Z(6)9.                    ALR0300 
013000     05  WS-ALERT-ROWS-PURGED-DISP  PIC Z(6)9.                    ALR0300 
013100     05  WS-HIST-ROWS-KEPT-DISP     PIC Z(6)9.                    ALR0300 
013200     05  WS-HIST-ROWS-PURGED-DISP   PIC Z(6)9.                    ALR0300 
013300     05  FILLER                     PIC X(4).                     ALR0300 
013400 01  WS-PURGE-COUNTERS-DISP-X REDEFINES                           ALR0300 
013500                              WS-PURGE-COUNTERS-DISP-GROUP.       ALR0300 
013600     05  WS-PURGE-COUNTERS-DISP-CHARS PIC X(32).                  ALR0300 
013700     TITLE 'ALR0300 --> MAINLINE LOGIC'.                          ALR0300 
013800 PROCEDURE DIVISION.                                              ALR0300 
013900 0100-BEGIN-PROGRAM.                                              ALR0300 
014000     DISPLAY 'ALR0300 0100-BEGIN-PROGRAM'.                        ALR0300 
014100     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   ALR0300 
014200     ACCEPT WS-CURRENT-TIME FROM TIME.                            ALR0300 
014300     PERFORM 0150-COMPUTE-THRESHOLD THRU 0150-EXIT.               ALR0300 
014400     PERFORM 0200-PURGE-ALERT-FILE THRU 0200-EXIT.                ALR0300 
014500     PERFORM 0300-PURGE-HISTORY-FILE THRU 0300-EXIT.              ALR0300 
014600     PERFORM 0800-REPORT-PURGE-TOTALS THRU 0800-EXIT.             ALR0300 
014700     DISPLAY 'ALR0300 0100-END-PROGRAM'.                          ALR0300 
014800 0100-EXIT.                                                       ALR0300 
014900     STOP RUN.                                                    ALR0300 
015000     TITLE 'ALR0300 --> COMPUTE RETENTION THRESHOLD'.             ALR0300 
015100 0150-COMPUTE-THRESHOLD.                                          ALR0300 
015200**                                                                ALR0300 
015300***** THRESHOLD = NOW MINUS WS-RETENTION-DAYS, EXPRESSED IN THE   ALR0300 
015400***** SAME JULIAN-MINUTES UNITS 0560 PRODUCES FOR EVERY ROW BELOW.ALR0300 
015500**                                                                ALR0300 
015600     MOVE WS-CURRENT-DATE           TO WS-CONV-DATE.              ALR0300 
015700     MOVE WS-CURRENT-TIME           TO WS-CONV-TIME.              ALR0300 
015800     PERFORM 0560-CONVERT-TIMESTAMP-TO-MINUTES THRU 0560-EXIT.    ALR0300 
015900     COMPUTE WS-RETENTION-SPAN-MINUTES =                          ALR0300 
016000             WS-RETENTION-DAYS * 1440.                            ALR0300 
016100     COMPUTE WS-THRESHOLD-MINUTES =                               ALR0300 
016200             WS-CONV-MINUTES - WS-RETENTION-SPAN-MINUTES.         ALR0300 
016300 0150-EXIT.                                                       ALR0300 
016400     EXIT.                                                        ALR0300 
016500     TITLE 'ALR0300 --> PURGE ALERT FILE'.                        ALR0300 
016600 0200-PURGE-ALERT-FILE.                                           ALR0300 
016700**                                                                ALR0300 
016800***** OLD-MASTER/NEW-MASTER REWRITE - ANY ROW AT OR AFTER THE     ALR0300 
016900***** THRESHOLD IS COPIED FORWARD, ANYTHING OLDER IS DROPPED.     ALR0300 
017000***** A BAD OPEN ON THIS FILE IS LOGGED AND THE HISTORY PASS      ALR0300 
017100***** STILL RUNS (SEE 0100-BEGIN-PROGRAM).                        ALR0300 
017200**                                                                ALR0300 
017300     OPEN INPUT ALERT-FILE.                                       ALR0300 
017400     IF  WS-ALERT-FILE-STATUS NOT = '00'                          ALR0300 
017500         AND WS-ALERT-FILE-STATUS NOT = '35'                      ALR0300 
017600         DISPLAY 'ALR0300 - ALERT-FILE OPEN FAILED, STATUS '      ALR0300 
017700                 WS-ALERT-FILE-STATUS                             ALR0300 
017800         GO TO 0200-EXIT                                          ALR0300 
017900     END-IF.                                                      ALR0300 
018000     OPEN OUTPUT ALERT-NEW-FILE.                                  ALR0300 
018100     IF  WS-ALERT-FILE-STATUS = '35'                              ALR0300 
018200         GO TO 0200-CLOSE-OUT                                     ALR0300 
018300     END-IF.                                                      ALR0300 
018400     READ ALERT-FILE                                              ALR0300 
018500         AT END                                                   ALR0300 
018600             SET WS-ALERT-FILE-EOF TO TRUE                        ALR0300 
018700             GO TO 0200-CLOSE-OUT                                 ALR0300 
018800     END-READ.                                                    ALR0300 
018900 0200-READ-NEXT.                                                  ALR0300 
019000     MOVE ALM-ALERT-DATE            TO WS-CONV-DATE.              ALR0300 
019100     MOVE ALM-ALERT-TIME            TO WS-CONV-TIME.              ALR0300 
019200     PERFORM 0560-CONVERT-TIMESTAMP-TO-MINUTES THRU 0560-EXIT.    ALR0300 
019300     IF  WS-CONV-MINUTES < WS-THRESHOLD-MINUTES                   ALR0300 
019400         ADD 1 TO WS-ALERT-ROWS-PURGED                            ALR0300 
019500         GO TO 0200-SKIP-ROW                                      ALR0300 
019600     END-IF.                                                      ALR0300 
019700     ADD 1 TO WS-ALERT-ROWS-KEPT.                                 ALR0300 
019800     MOVE ALM-ALERT-ID              TO ALN-ALERT-ID.              ALR0300 
019900     MOVE ALM-ALERT-TYPE            TO ALN-ALERT-TYPE.            ALR0300 
020000     MOVE ALM-SEVERITY              TO ALN-SEVERITY.              ALR0300 
020100     MOVE ALM-ALERT-DATE            TO ALN-ALERT-DATE.            ALR0300 
020200     MOVE ALM-ALERT-TIME            TO ALN-ALERT-TIME.            ALR0300 
020300     MOVE ALM-STATUS                TO ALN-STATUS.                ALR0300 
020400     MOVE ALM-DRIVER-ID             TO ALN-DRIVER-ID.             ALR0300 
020500     MOVE ALM-VEHICLE-ID            TO ALN-VEHICLE-ID.            ALR0300 
020600     MOVE ALM-ROUTE-ID              TO ALN-ROUTE-ID.              ALR0300 
020700     MOVE ALM-CONDITION-CODE        TO ALN-CONDITION-CODE.        ALR0300 
020800     MOVE ALM-ESCALATED-DATE        TO ALN-ESCALATED-DATE.        ALR0300 
020900     MOVE ALM-ESCALATED-TIME        TO ALN-ESCALATED-TIME.        ALR0300 
021000     MOVE ALM-ESCALATION-REASON     TO ALN-ESCALATION-REASON.     ALR0300 
021100     MOVE ALM-CLOSED-DATE           TO ALN-CLOSED-DATE.           ALR0300 
021200     MOVE ALM-CLOSED-TIME           TO ALN-CLOSED-TIME.           ALR0300 
021300     MOVE ALM-CLOSURE-REASON        TO ALN-CLOSURE-REASON.        ALR0300 
021400     MOVE ALM-CLOSED-BY             TO ALN-CLOSED-BY.             ALR0300 
021500     WRITE ALERT-NEW-RECORD.                                      ALR0300 
021600 0200-SKIP-ROW.                                                   ALR0300 
021700     READ ALERT-FILE                                              ALR0300 
021800         AT END                                                   ALR0300 
021900             SET WS-ALERT-FILE-EOF TO TRUE                        ALR0300 
022000             GO TO 0200-CLOSE-OUT                                 ALR0300 
022100     END-READ.                                                    ALR0300 
022200     GO TO 0200-READ-NEXT.                                        ALR0300 
022300 0200-CLOSE-OUT.                                                  ALR0300 
022400     CLOSE ALERT-NEW-FILE.                                        ALR0300 
022500 0200-EXIT.                                                       ALR0300 
022600     CLOSE ALERT-FILE.                                            ALR0300 
022700     EXIT.                                                        ALR0300 
022800     TITLE 'ALR0300 --> PURGE HISTORY FILE'.                      ALR0300 
022900 0300-PURGE-HISTORY-FILE.                                         ALR0300 
023000**                                                                ALR0300 
023100***** SAME SHAPE AS 0200, AGAINST THE HISTORY FILE - RUNS EVEN IF ALR0300 
023200***** 0200 LOGGED A BAD OPEN, PER THE INDEPENDENCE RULE ABOVE.    ALR0300 
023300**                                                                ALR0300 
023400     OPEN INPUT HISTORY-FILE.                                     ALR0300 
023500     IF  WS-HIST-FILE-STATUS NOT = '00'                           ALR0300 
023600         AND WS-HIST-FILE-STATUS NOT = '35'                       ALR0300 
023700         DISPLAY 'ALR0300 - HISTORY-FILE OPEN FAILED, STATUS '    ALR0300 
023800                 WS-HIST-FILE-STATUS                              ALR0300 
023900         GO TO 0300-EXIT                                          ALR0300 
024000     END-IF.                                                      ALR0300 
024100     OPEN OUTPUT HISTORY-NEW-FILE.                                ALR0300 
024200     IF  WS-HIST-FILE-STATUS = '35'                               ALR0300 
024300         GO TO 0300-CLOSE-OUT                                     ALR0300 
024400     END-IF.                                                      ALR0300 
024500     READ HISTORY-FILE                                            ALR0300 
024600         AT END                                                   ALR0300 
024700             SET WS-HIST-FILE-EOF TO TRUE                         ALR0300 
024800             GO TO 0300-CLOSE-OUT                                 ALR0300 
024900     END-READ.                                                    ALR0300 
025000 0300-READ-NEXT.                                                  ALR0300 
025100     MOVE AHS-HIST-DATE             TO WS-CONV-DATE.              ALR0300 
025200     MOVE AHS-HIST-TIME             TO WS-CONV-TIME.              ALR0300 
025300     PERFORM 0560-CONVERT-TIMESTAMP-TO-MINUTES THRU 0560-EXIT.    ALR0300 
025400     IF  WS-CONV-MINUTES < WS-THRESHOLD-MINUTES                   ALR0300 
025500         ADD 1 TO WS-HIST-ROWS-PURGED                             ALR0300 
025600         GO TO 0300-SKIP-ROW                                      ALR0300 
025700     END-IF.                                                      ALR0300 
025800     ADD 1 TO WS-HIST-ROWS-KEPT.                                  ALR0300 
025900     MOVE AHS-HISTORY-ID            TO AHN-HISTORY-ID.            ALR0300 
026000     MOVE AHS-ALERT-ID              TO AHN-ALERT-ID.              ALR0300 
026100     MOVE AHS-FROM-STATUS           TO AHN-FROM-STATUS.           ALR0300 
026200     MOVE AHS-TO-STATUS             TO AHN-TO-STATUS.             ALR0300 
026300     MOVE AHS-HIST-DATE             TO AHN-HIST-DATE.             ALR0300 
026400     MOVE AHS-HIST-TIME             TO AHN-HIST-TIME.             ALR0300 
026500     MOVE AHS-REASON                TO AHN-REASON.                ALR0300 
026600     MOVE AHS-CHANGED-BY            TO AHN-CHANGED-BY.            ALR0300 
026700     MOVE AHS-EVENT-TYPE            TO AHN-EVENT-TYPE.            ALR0300 
026800     WRITE HISTORY-NEW-RECORD.                                    ALR0300 
026900 0300-SKIP-ROW.                                                   ALR0300 
027000     READ HISTORY-FILE                                            ALR0300 
027100         AT END                                                   ALR0300 
027200             SET WS-HIST-FILE-EOF TO TRUE                         ALR0300 
027300             GO TO 0300-CLOSE-OUT                                 ALR0300 
027400     END-READ.                                                    ALR0300 
027500     GO TO 0300-READ-NEXT.                                        ALR0300 
027600 0300-CLOSE-OUT.                                                  ALR0300 
027700     CLOSE HISTORY-NEW-FILE.                                      ALR0300 
027800 0300-EXIT.                                                       ALR0300 
027900     CLOSE HISTORY-FILE.                                          ALR0300 
028000     EXIT.                                                        ALR0300 
028100     TITLE 'ALR0300 --> CONVERT TIMESTAMP TO MINUTES'.            ALR0300 
028200 0560-CONVERT-TIMESTAMP-TO-MINUTES.                               ALR0300 
028300**                                                                ALR0300 
028400***** SAME JULIAN-MINUTES TRICK AS ALR0200 - GOOD ENOUGH FOR      ALR0300 
028500***** RETENTION COMPARES, NOT A TRUE CALENDAR JULIAN DAY.         ALR0300 
028600**                                                                ALR0300 
028700     MOVE WS-CONV-DATE(1:4)         TO WS-CONV-YYYY.              ALR0300 
028800     MOVE WS-CONV-DATE(5:2)         TO WS-CONV-MM.                ALR0300 
028900     MOVE WS-CONV-DATE(7:2)         TO WS-CONV-DD.                ALR0300 
029000     MOVE WS-CONV-TIME(1:2)         TO WS-CONV-HH.                ALR0300 
029100     MOVE WS-CONV-TIME(3:2)         TO WS-CONV-MI.                ALR0300 
029200     MOVE WS-CONV-TIME(5:2)         TO WS-CONV-SS.                ALR0300 
029300     COMPUTE WS-WORK-JULIAN-DAYS =                                ALR0300 
029400             (WS-CONV-YYYY * 372) + ((WS-CONV-MM - 1) * 31)       ALR0300 
029500             + WS-CONV-DD.                                        ALR0300 
029600     COMPUTE WS-CONV-MINUTES =                                    ALR0300 
029700             (WS-WORK-JULIAN-DAYS * 1440) + (WS-CONV-HH * 60)     ALR0300 
029800             + WS-CONV-MI.                                        ALR0300 
029900 0560-EXIT.                                                       ALR0300 
030000     EXIT.                                                        ALR0300 
030100     TITLE 'ALR0300 --> REPORT PURGE TOTALS'.                     ALR0300 
030200 0800-REPORT-PURGE-TOTALS.                                        ALR0300 
030300     MOVE WS-ALERT-ROWS-KEPT        TO WS-ALERT-ROWS-KEPT-DISP.   ALR0300 
030400     MOVE WS-ALERT-ROWS-PURGED      TO WS-ALERT-ROWS-PURGED-DISP. ALR0300 
030500     MOVE WS-HIST-ROWS-KEPT         TO WS-HIST-ROWS-KEPT-DISP.    ALR0300 
030600     MOVE WS-HIST-ROWS-PURGED       TO WS-HIST-ROWS-PURGED-DISP.  ALR0300 
030700     DISPLAY 'ALR0300 - ALERT ROWS KEPT   '                       ALR0300 
030800             WS-ALERT-ROWS-KEPT-DISP.                             ALR0300 
030900     DISPLAY 'ALR0300 - ALERT ROWS PURGED '                       ALR0300 
031000             WS-ALERT-ROWS-PURGED-DISP.                           ALR0300 
031100     DISPLAY 'ALR0300 - HIST ROWS KEPT    '                       ALR0300 
031200             WS-HIST-ROWS-KEPT-DISP.                              ALR0300 
031300     DISPLAY 'ALR0300 - HIST ROWS PURGED  '                       ALR0300 
031400             WS-HIST-ROWS-PURGED-DISP.                            ALR0300 
031500 0800-EXIT.                                                       ALR0300 
031600     EXIT.                                                        ALR0300 
