000100***************************************************************** ALRRUL02
000200*   COPYBOOK ALRRUL02     ESCALATION RULE TABLE  (IN-MEMORY)      ALRRUL02
000300***************************************************************** ALRRUL02
000400*   ONE ENTRY PER ALERT TYPE - 11 ROWS, LOADED WHOLESALE FROM     ALRRUL02
000500*   RULE-FILE BY ALR0100 AT START-OF-RUN AND ON EACH RELOAD.      ALRRUL02
000600*   SEARCHED WITH SEARCH ALL - KEYS MUST STAY IN ALERT-TYPE       ALRRUL02
000700*   SEQUENCE, SEE ALR0100 0250-SORT-RULE-TABLE.                   ALRRUL02
000800***************************************************************** ALRRUL02
000900 01  WS-RULE-TABLE.                                               ALRRUL02
001000     05  WS-RULE-COUNT             PIC 9(4) COMP VALUE ZERO.      ALRRUL02
001100     05  WS-RULE-TABLE-ENTRY       OCCURS 11 TIMES                ALRRUL02
001200                                   ASCENDING KEY IS RU-ALERT-TYPE ALRRUL02
001300                                   INDEXED BY RU-NDX.             ALRRUL02
001400         10  RU-ALERT-TYPE         PIC X(30).                     ALRRUL02
001500         10  RU-ESCALATE-IF-COUNT  PIC 9(4).                      ALRRUL02
001600         10  RU-WINDOW-MINUTES     PIC 9(5).                      ALRRUL02
001700         10  RU-ESCALATION-SEVERITY PIC X(8).                     ALRRUL02
001800         10  RU-AUTO-CLOSE-NO-REPEAT PIC X(1).                    ALRRUL02
001900             88  RU-NO-REPEAT-ENABLED     VALUE 'Y'.              ALRRUL02
002000         10  RU-AUTO-CLOSE-CONDITION PIC X(30).                   ALRRUL02
002100         10  RU-AUTO-CLOSE-WINDOW-MIN PIC 9(5).                   ALRRUL02
002200         10  RU-RULE-ENABLED       PIC X(1).                      ALRRUL02
002300             88  RU-ENABLED               VALUE 'Y'.              ALRRUL02
002400         10  RU-RULE-PRIORITY      PIC 9(3).                      ALRRUL02
002500     05  FILLER                    PIC X(4).                      ALRRUL02
002600***************************************************************** ALRRUL02
002700*  DISPLAYABLE (ALPHA) VIEWS OF THE NUMERIC RULE FIELDS - USED    ALRRUL02
002800*  BY ALR0400 WHEN THE RULE ROW HAS TO BE DISPLAYED/LOGGED.       ALRRUL02
002900***************************************************************** ALRRUL02
003000 01  WS-RULE-DISPLAY-GROUP.                                       ALRRUL02
003100     05  WS-WINDOW-MINUTES-DISP    PIC 9(5).                      ALRRUL02
003200     05  FILLER                    PIC X(1).                      ALRRUL02
003300 01  WS-WINDOW-MINUTES-DISP-X REDEFINES                           ALRRUL02
003400                              WS-RULE-DISPLAY-GROUP.              ALRRUL02
003500     05  WS-WINDOW-MINUTES-DISP-CHARS PIC X(6).                   ALRRUL02
003600 01  WS-RULE-RETURN-GROUP.                                        ALRRUL02
003700     05  WS-RULE-LOAD-RETURN-CODE  PIC S9(4) COMP.                ALRRUL02
003800     05  FILLER                    PIC X(1).                      ALRRUL02
003900 01  WS-RULE-RETURN-CODE-X REDEFINES                              ALRRUL02
004000                           WS-RULE-RETURN-GROUP.                  ALRRUL02
004100     05  WS-RULE-LOAD-RETURN-CODE-CHARS PIC X(3).                 ALRRUL02
